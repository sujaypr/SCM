000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              DMDFCST.
000120 AUTHOR.                  K R IYER.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            03/14/1992.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170***************************************************************
000180*  DEMAND FORECAST SYNTHESIS - MERCHANT PLANNING RUN          *
000190*  READS THE MERCHANT FORECAST REQUEST FILE AND BUILDS A      *
000200*  TOP-10 PRODUCT DEMAND LIST, FESTIVAL AND SEASONAL SALES    *
000210*  CHARTS, AND A SIX MONTH PROJECTION FOR EACH MERCHANT.      *
000220***************************************************************
000230*  CHANGE LOG
000240*  03/14/92  KRI  SRS-CR-0241  ORIGINAL PROGRAM WRITTEN FOR
000250*                 PUNE DC MERCHANT PLANNING UNIT.
000260*  09/02/92  KRI  SRS-CR-0255  ADDED TOP-10 PRODUCT POOL TABLE
000270*                 PER MERCHANDISING REQUEST.
000280*  04/18/93  SJP  SRS-CR-0301  ADDED FESTIVAL CALENDAR CHART.
000290*  11/09/93  SJP  SRS-CR-0318  ADDED SEASONAL CHART, FIVE
000300*                 SEASON TABLE PER MERCHANDISING.
000310*  02/25/94  KRI  SRS-CR-0344  ADDED SIX MONTH PROJECTION WITH
000320*                 OCT/NOV/DEC FESTIVE MULTIPLIER TABLE.
000330*  07/06/95  KRI  SRS-CR-0380  SCALE AND SALES VOLUME FACTORS
000340*                 ADDED TO TOP-10 DEMAND PERCENT CALC.
000350*  01/11/99  MMP  SRS-CR-0512  YEAR 2000 - I-DATE AND FORECAST
000360*                 WINDOW DATES EXPANDED TO 4 DIGIT YEAR.
000370*  02/23/99  MMP  SRS-CR-0512  YEAR 2000 - VERIFIED CENTURY
000380*                 ROLLOVER ON MONTH-ADD AND SEASON CHART LOGIC.
000390*  08/30/00  SJP  SRS-CR-0560  REJECT COUNT ADDED TO CONTROL
000400*                 TOTALS - BAD REQUESTS WERE SILENTLY SKIPPED.
000410*  05/14/03  KRI  SRS-CR-0604  FESTIVAL AND SEASON SCORE NOW
000420*                 COMPUTED BY TABLE POSITION, NOT GUESSWORK.
000430*  03/02/04  SJP  SRS-CR-0629  CONFIDENCE SCORE PRINTED AS A
000440*                 FIXED VALUE PENDING THE MODEL REBUILD.
000450*  11/18/05  MMP  SRS-CR-0688  ADDED NAMED FESTIVAL TABLE
000460*                 (DIWALI/DUSSEHRA/HOLI/GANESH CHATURTHI) WITH
000470*                 IMPACT BY BUSINESS TYPE, DURATION AND PREP
000480*                 WEEKS - MERCHANDISING WANTED THESE SEPARATE
000490*                 FROM THE SYNTHETIC FESTIVAL A-H CHART.
000500*  03/11/08  KRI  SRS-CR-0747  OCT/NOV/DEC MULTIPLIER TABLE
000510*                 CORRECTED - NOV/DEC FIGURES HAD DRIFTED FROM
000520*                 THE PUBLISHED MERCHANDISING TABLE.  SEASON
000530*                 CHART LINE NOW CARRIES THE SEASON WINDOW
000540*                 START/END DATES.
000550***************************************************************
000560 
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS RUPEE-DIGITS IS "0" THRU "9"
000620     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000630            OFF STATUS IS WS-DETAIL-PRINT.
000640 
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT FCSTREQ ASSIGN TO FCSTREQ
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT RPTFILE ASSIGN TO RPTFILE
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710 
000720 DATA DIVISION.
000730 FILE SECTION.
000740 
000750 FD  FCSTREQ
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 90 CHARACTERS
000780     DATA RECORD IS I-REC.
000790 
000800 01  I-REC.
000810     05  I-BUSINESS-NAME       PIC X(30).
000820     05  I-BUSINESS-TYPE       PIC X(20).
000830     05  I-BUSINESS-SCALE      PIC X(06).
000840     05  I-LOCATION            PIC X(20).
000850     05  I-CURRENT-SALES       PIC S9(09)V99.
000860     05  I-FORECAST-MONTHS     PIC S9(02).
000870     05  FILLER                PIC X(01).
000880 
000890 FD  RPTFILE
000900     LABEL RECORD IS OMITTED
000910     RECORD CONTAINS 132 CHARACTERS
000920     LINAGE IS 60 WITH FOOTING AT 55
000930     DATA RECORD IS PRTLINE.
000940 
000950 01  PRTLINE                   PIC X(132).
000960 
000970 WORKING-STORAGE SECTION.
000980 
000990 01  WORK-AREA.
001000     05  MORE-RECS             PIC X(03)  VALUE "YES".
001010     05  WS-VALID              PIC X(03)  VALUE "YES".
001020     05  WS-SEASON-HIT         PIC X(03)  VALUE "NO".
001030     05  WS-DUMMY              PIC 9(05)  COMP VALUE ZERO.
001040     05  FILLER                PIC X(10)  VALUE SPACES.
001050 
001060 01  I-REC-ALT REDEFINES I-REC.
001070     05  ALT-REC-RAW           PIC X(90).
001080 
001090 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001100 77  C-READ-CTR                PIC 9(05)  COMP  VALUE ZERO.
001110 77  C-FCST-CTR                PIC 9(05)  COMP  VALUE ZERO.
001120 77  C-REJECT-CTR              PIC 9(05)  COMP  VALUE ZERO.
001130 77  C-TYPE-IDX                PIC 9(02)  COMP  VALUE ZERO.
001140 77  C-PROD-IDX                PIC 9(02)  COMP  VALUE ZERO.
001150 77  C-REASON-IDX              PIC 9(02)  COMP  VALUE ZERO.
001160 77  C-FEST-CTR                PIC 9(02)  COMP  VALUE ZERO.
001170 77  C-FEST-SCORE              PIC 9(03)  COMP  VALUE ZERO.
001180 77  C-SEAS-SCORE              PIC 9(03)  COMP  VALUE ZERO.
001190 77  C-MONTH-IDX               PIC 9(02)  COMP  VALUE ZERO.
001200 77  C-MONTH-NUM               PIC 9(02)  COMP  VALUE ZERO.
001210 77  C-STEP-CTR                PIC 9(03)  COMP  VALUE ZERO.
001220 77  C-SEASON-IDX              PIC 9(02)  COMP  VALUE ZERO.
001230 77  C-MCTR                    PIC 9(02)  COMP  VALUE ZERO.
001240 77  C-NFEST-IDX               PIC 9(02)  COMP  VALUE ZERO.
001250 
001260 77  C-SCALE-FACTOR            PIC S9(01)V99     VALUE ZERO.
001270 77  C-SALES-FACTOR            PIC S9(01)V99     VALUE ZERO.
001280 77  C-DEMAND-PCT              PIC S9(03)V9      VALUE ZERO.
001290 77  C-MULTIPLIER              PIC S9(01)V99     VALUE ZERO.
001300 77  C-GROWTH-PCT              PIC S9(03)        VALUE ZERO.
001310 77  C-PROJ-SALES              PIC S9(11)        VALUE ZERO.
001320 
001330 77  FEST-LETTERS              PIC X(08) VALUE "ABCDEFGH".
001340 
001350 01  I-DATE.
001360     05  I-YEAR                PIC 9(04).
001370     05  I-MONTH               PIC 99.
001380     05  I-DAY                 PIC 99.
001390 
001400 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001410 
001420 01  END-DATE.
001430     05  END-YEAR              PIC 9(04).
001440     05  END-MONTH             PIC 99.
001450     05  END-DAY               PIC 99.
001460 
001470 01  END-DATE-NUM REDEFINES END-DATE PIC 9(08).
001480 
001490 01  FEST-DATE.
001500     05  F-YEAR                PIC 9(04).
001510     05  F-MONTH               PIC 99.
001520     05  F-DAY                 PIC 99.
001530 
001540 01  FEST-DATE-NUM REDEFINES FEST-DATE PIC 9(08).
001550 
001560*---------------------------------------------------------------
001570*    MONTH NAME TABLE - 3 LETTER ABBREVIATIONS, BUILT AS A
001580*    FILLER VALUE TABLE IN THE SHOP'S USUAL 2D TABLE STYLE.
001590*---------------------------------------------------------------
001600 01  MONTH-NAME-ARRAY.
001610     05  FILLER                PIC X(03) VALUE "JAN".
001620     05  FILLER                PIC X(03) VALUE "FEB".
001630     05  FILLER                PIC X(03) VALUE "MAR".
001640     05  FILLER                PIC X(03) VALUE "APR".
001650     05  FILLER                PIC X(03) VALUE "MAY".
001660     05  FILLER                PIC X(03) VALUE "JUN".
001670     05  FILLER                PIC X(03) VALUE "JUL".
001680     05  FILLER                PIC X(03) VALUE "AUG".
001690     05  FILLER                PIC X(03) VALUE "SEP".
001700     05  FILLER                PIC X(03) VALUE "OCT".
001710     05  FILLER                PIC X(03) VALUE "NOV".
001720     05  FILLER                PIC X(03) VALUE "DEC".
001730 
001740 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.
001750     05  MONTH-NAME            PIC X(03) OCCURS 12 TIMES.
001760 
001770 01  DAYS-IN-MONTH-ARRAY.
001780     05  FILLER  PIC 9(02) VALUE 31.
001790     05  FILLER  PIC 9(02) VALUE 28.
001800     05  FILLER  PIC 9(02) VALUE 31.
001810     05  FILLER  PIC 9(02) VALUE 30.
001820     05  FILLER  PIC 9(02) VALUE 31.
001830     05  FILLER  PIC 9(02) VALUE 30.
001840     05  FILLER  PIC 9(02) VALUE 31.
001850     05  FILLER  PIC 9(02) VALUE 31.
001860     05  FILLER  PIC 9(02) VALUE 30.
001870     05  FILLER  PIC 9(02) VALUE 31.
001880     05  FILLER  PIC 9(02) VALUE 30.
001890     05  FILLER  PIC 9(02) VALUE 31.
001900 
001910 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-ARRAY.
001920     05  DAYS-IN-MONTH         PIC 9(02) OCCURS 12 TIMES.
001930 
001940 01  DEFAULT-MULT-ARRAY.
001950     05  FILLER  PIC 9V99 VALUE 1.40.
001960     05  FILLER  PIC 9V99 VALUE 1.60.
001970     05  FILLER  PIC 9V99 VALUE 1.30.
001980     05  FILLER  PIC 9V99 VALUE 1.10.
001990     05  FILLER  PIC 9V99 VALUE 1.15.
002000     05  FILLER  PIC 9V99 VALUE 1.20.
002010 
002020 01  DEFAULT-MULT-TABLE REDEFINES DEFAULT-MULT-ARRAY.
002030     05  DEFAULT-MULT          PIC 9V99 OCCURS 6 TIMES.
002040 
002050*---------------------------------------------------------------
002060*    TOP-10 PRODUCT POOL TABLE - ONE ROW PER BUSINESS TYPE,
002070*    TEN PRODUCT NAMES PER ROW.  SAME "2D HARD TABLE" STYLE
002080*    MERCHANDISING HAS US CARRY IN THE OTHER PLANNING RUNS.
002090*---------------------------------------------------------------
002100 01  PRODUCT-POOL-ARRAY.
002110     05  FILLER PIC X(20) VALUE "GROCERY STORE".
002120     05  FILLER PIC X(18) VALUE "RICE AND PULSES".
002130     05  FILLER PIC X(18) VALUE "COOKING OIL".
002140     05  FILLER PIC X(18) VALUE "WHEAT FLOUR".
002150     05  FILLER PIC X(18) VALUE "TEA AND COFFEE".
002160     05  FILLER PIC X(18) VALUE "SPICES MASALA".
002170     05  FILLER PIC X(18) VALUE "SUGAR AND SALT".
002180     05  FILLER PIC X(18) VALUE "DAIRY PRODUCTS".
002190     05  FILLER PIC X(18) VALUE "SOAP AND DETERGENT".
002200     05  FILLER PIC X(18) VALUE "BISCUITS SNACKS".
002210     05  FILLER PIC X(18) VALUE "BOTTLED WATER".
002220     05  FILLER PIC X(20) VALUE "ELECTRONICS STORE".
002230     05  FILLER PIC X(18) VALUE "MOBILE HANDSETS".
002240     05  FILLER PIC X(18) VALUE "MOBILE ACCESSORIES".
002250     05  FILLER PIC X(18) VALUE "LED TELEVISIONS".
002260     05  FILLER PIC X(18) VALUE "CEILING FANS".
002270     05  FILLER PIC X(18) VALUE "MIXER GRINDERS".
002280     05  FILLER PIC X(18) VALUE "INVERTER BATTERIES".
002290     05  FILLER PIC X(18) VALUE "LED BULBS".
002300     05  FILLER PIC X(18) VALUE "EXTENSION BOARDS".
002310     05  FILLER PIC X(18) VALUE "BLUETOOTH SPEAKERS".
002320     05  FILLER PIC X(18) VALUE "WALL CLOCKS".
002330     05  FILLER PIC X(20) VALUE "CLOTHING STORE".
002340     05  FILLER PIC X(18) VALUE "COTTON SAREES".
002350     05  FILLER PIC X(18) VALUE "MEN SHIRTS".
002360     05  FILLER PIC X(18) VALUE "KURTA SETS".
002370     05  FILLER PIC X(18) VALUE "DENIM JEANS".
002380     05  FILLER PIC X(18) VALUE "SCHOOL UNIFORMS".
002390     05  FILLER PIC X(18) VALUE "WINTER SHAWLS".
002400     05  FILLER PIC X(18) VALUE "FESTIVE WEAR".
002410     05  FILLER PIC X(18) VALUE "KIDS WEAR".
002420     05  FILLER PIC X(18) VALUE "COTTON TOWELS".
002430     05  FILLER PIC X(18) VALUE "RAINCOATS".
002440     05  FILLER PIC X(20) VALUE "MEDICAL STORE".
002450     05  FILLER PIC X(18) VALUE "PARACETAMOL TABLET".
002460     05  FILLER PIC X(18) VALUE "COUGH SYRUP".
002470     05  FILLER PIC X(18) VALUE "FIRST AID ITEMS".
002480     05  FILLER PIC X(18) VALUE "VITAMIN TABLETS".
002490     05  FILLER PIC X(18) VALUE "DIABETIC SUPPLIES".
002500     05  FILLER PIC X(18) VALUE "ANTISEPTIC LIQUID".
002510     05  FILLER PIC X(18) VALUE "BANDAGES".
002520     05  FILLER PIC X(18) VALUE "THERMOMETERS".
002530     05  FILLER PIC X(18) VALUE "ORAL REHYDRATION".
002540     05  FILLER PIC X(18) VALUE "BABY CARE ITEMS".
002550     05  FILLER PIC X(20) VALUE "COSMETICS STORE".
002560     05  FILLER PIC X(18) VALUE "FACE CREAM".
002570     05  FILLER PIC X(18) VALUE "HAIR OIL".
002580     05  FILLER PIC X(18) VALUE "TALCUM POWDER".
002590     05  FILLER PIC X(18) VALUE "LIPSTICK".
002600     05  FILLER PIC X(18) VALUE "HERBAL SHAMPOO".
002610     05  FILLER PIC X(18) VALUE "SUNSCREEN LOTION".
002620     05  FILLER PIC X(18) VALUE "NAIL POLISH".
002630     05  FILLER PIC X(18) VALUE "PERFUME SPRAY".
002640     05  FILLER PIC X(18) VALUE "FACE WASH".
002650     05  FILLER PIC X(18) VALUE "HAIR COLOUR".
002660     05  FILLER PIC X(20) VALUE "FOOD & BEVERAGE".
002670     05  FILLER PIC X(18) VALUE "SOFT DRINKS".
002680     05  FILLER PIC X(18) VALUE "SNACK PACKETS".
002690     05  FILLER PIC X(18) VALUE "BAKERY ITEMS".
002700     05  FILLER PIC X(18) VALUE "ICE CREAM TUBS".
002710     05  FILLER PIC X(18) VALUE "INSTANT NOODLES".
002720     05  FILLER PIC X(18) VALUE "FRUIT JUICE".
002730     05  FILLER PIC X(18) VALUE "TEA STALL SUPPLY".
002740     05  FILLER PIC X(18) VALUE "BOTTLED MILK".
002750     05  FILLER PIC X(18) VALUE "CHOCOLATE BARS".
002760     05  FILLER PIC X(18) VALUE "NAMKEEN MIXTURE".
002770 
002780 01  PRODUCT-POOL-TABLE REDEFINES PRODUCT-POOL-ARRAY.
002790     05  T-TYPE-ENTRY OCCURS 6 TIMES.
002800         10  T-TYPE-NAME       PIC X(20).
002810         10  T-PRODUCT         PIC X(18) OCCURS 10 TIMES.
002820 
002830*---------------------------------------------------------------
002840*    REASON TEXT BANK - SHARED ACROSS BUSINESS TYPES PER
002850*    MERCHANDISING REQUEST SRS-CR-0380, CYCLED EVERY 4 LINES.
002860*---------------------------------------------------------------
002870 01  REASON-ARRAY.
002880     05  FILLER PIC X(30) VALUE "STRONG REPEAT PURCHASE HISTORY".
002890     05  FILLER PIC X(30) VALUE "HIGH FOOTFALL CONVERSION ITEM".
002900     05  FILLER PIC X(30) VALUE "SEASONAL DEMAND ON THE RISE".
002910     05  FILLER PIC X(30) VALUE "STEADY MOVER, LOW RETURN RATE".
002920 
002930 01  REASON-TABLE REDEFINES REASON-ARRAY.
002940     05  T-REASON              PIC X(30) OCCURS 4 TIMES.
002950 
002960*---------------------------------------------------------------
002970*    OCT/NOV/DEC FESTIVE MULTIPLIER TABLE BY BUSINESS TYPE.
002980*---------------------------------------------------------------
002990 01  MONTH-MULT-ARRAY.
003000*    03/11/08 KRI - TABLE VALUES CORRECTED TO MATCH THE
003010*    MERCHANDISING COMMITTEE'S PUBLISHED OCT/NOV/DEC FACTORS -
003020*    SRS-CR-0747.  ORDER PER TYPE IS GROCERY, ELECTRONICS,
003030*    CLOTHING, MEDICAL, COSMETICS, FOOD & BEVERAGE.
003040     05  FILLER PIC 9V99 VALUE 1.45.
003050     05  FILLER PIC 9V99 VALUE 1.65.
003060     05  FILLER PIC 9V99 VALUE 1.35.
003070     05  FILLER PIC 9V99 VALUE 1.55.
003080     05  FILLER PIC 9V99 VALUE 1.75.
003090     05  FILLER PIC 9V99 VALUE 1.45.
003100     05  FILLER PIC 9V99 VALUE 1.50.
003110     05  FILLER PIC 9V99 VALUE 1.70.
003120     05  FILLER PIC 9V99 VALUE 1.40.
003130     05  FILLER PIC 9V99 VALUE 1.25.
003140     05  FILLER PIC 9V99 VALUE 1.30.
003150     05  FILLER PIC 9V99 VALUE 1.20.
003160     05  FILLER PIC 9V99 VALUE 1.40.
003170     05  FILLER PIC 9V99 VALUE 1.65.
003180     05  FILLER PIC 9V99 VALUE 1.35.
003190     05  FILLER PIC 9V99 VALUE 1.60.
003200     05  FILLER PIC 9V99 VALUE 1.80.
003210     05  FILLER PIC 9V99 VALUE 1.50.
003220 
003230 01  MONTH-MULT-TABLE REDEFINES MONTH-MULT-ARRAY.
003240     05  T-MONTH-ENTRY OCCURS 6 TIMES.
003250         10  T-OCT-MULT        PIC 9V99.
003260         10  T-NOV-MULT        PIC 9V99.
003270         10  T-DEC-MULT        PIC 9V99.
003280 
003290*---------------------------------------------------------------
003300*    FIVE SEASON TABLE - NAME, UP TO THREE MONTH NUMBERS
003310*    (ZERO MEANS UNUSED SLOT, WINTER SPANS THE YEAR END), AND
003320*    THE SEASON WINDOW START/END MONTH-DAY - SRS-CR-0747.
003330*---------------------------------------------------------------
003340 01  SEASON-ARRAY.
003350     05  FILLER PIC X(10) VALUE "WINTER".
003360     05  FILLER PIC 99    VALUE 12.
003370     05  FILLER PIC 99    VALUE 01.
003380     05  FILLER PIC 99    VALUE 02.
003390     05  FILLER PIC 99    VALUE 12.
003400     05  FILLER PIC 99    VALUE 01.
003410     05  FILLER PIC 99    VALUE 02.
003420     05  FILLER PIC 99    VALUE 28.
003430     05  FILLER PIC X(10) VALUE "SPRING".
003440     05  FILLER PIC 99    VALUE 03.
003450     05  FILLER PIC 99    VALUE 04.
003460     05  FILLER PIC 99    VALUE 00.
003470     05  FILLER PIC 99    VALUE 03.
003480     05  FILLER PIC 99    VALUE 01.
003490     05  FILLER PIC 99    VALUE 04.
003500     05  FILLER PIC 99    VALUE 30.
003510     05  FILLER PIC X(10) VALUE "SUMMER".
003520     05  FILLER PIC 99    VALUE 05.
003530     05  FILLER PIC 99    VALUE 06.
003540     05  FILLER PIC 99    VALUE 00.
003550     05  FILLER PIC 99    VALUE 05.
003560     05  FILLER PIC 99    VALUE 01.
003570     05  FILLER PIC 99    VALUE 06.
003580     05  FILLER PIC 99    VALUE 30.
003590     05  FILLER PIC X(10) VALUE "MONSOON".
003600     05  FILLER PIC 99    VALUE 07.
003610     05  FILLER PIC 99    VALUE 08.
003620     05  FILLER PIC 99    VALUE 09.
003630     05  FILLER PIC 99    VALUE 07.
003640     05  FILLER PIC 99    VALUE 01.
003650     05  FILLER PIC 99    VALUE 09.
003660     05  FILLER PIC 99    VALUE 30.
003670     05  FILLER PIC X(10) VALUE "AUTUMN".
003680     05  FILLER PIC 99    VALUE 10.
003690     05  FILLER PIC 99    VALUE 11.
003700     05  FILLER PIC 99    VALUE 00.
003710     05  FILLER PIC 99    VALUE 10.
003720     05  FILLER PIC 99    VALUE 01.
003730     05  FILLER PIC 99    VALUE 11.
003740     05  FILLER PIC 99    VALUE 30.
003750 
003760 01  SEASON-TABLE REDEFINES SEASON-ARRAY.
003770     05  T-SEASON-ENTRY OCCURS 5 TIMES.
003780         10  T-SEASON-NAME     PIC X(10).
003790         10  T-SEASON-MONTH-A  PIC 99.
003800         10  T-SEASON-MONTH-B  PIC 99.
003810         10  T-SEASON-MONTH-C  PIC 99.
003820         10  T-SEASON-START-MM PIC 99.
003830         10  T-SEASON-START-DD PIC 99.
003840         10  T-SEASON-END-MM   PIC 99.
003850         10  T-SEASON-END-DD   PIC 99.
003860 
003870*---------------------------------------------------------------
003880*    NAMED FESTIVAL TABLE - ADDED PER SRS-CR-0688.  IMPACT IS
003890*    KEYED BY BUSINESS TYPE (SAME 6-WAY ORDER AS THE PRODUCT
003900*    POOL TABLE: GROCERY/ELECTRONICS/CLOTHING/MEDICAL/
003910*    COSMETICS/FOOD & BEVERAGE).  DURATION IN DAYS, PREP
003920*    WINDOW IN WEEKS BEFORE THE FESTIVAL DATE.
003930*---------------------------------------------------------------
003940 01  NAMED-FEST-ARRAY.
003950     05  FILLER PIC X(16) VALUE "DIWALI".
003960     05  FILLER PIC 9(02) VALUE 05.
003970     05  FILLER PIC 9(02) VALUE 06.
003980     05  FILLER PIC 9(02) VALUE 08.
003990     05  FILLER PIC X(09) VALUE "HIGH".
004000     05  FILLER PIC X(09) VALUE "VERY HIGH".
004010     05  FILLER PIC X(09) VALUE "VERY HIGH".
004020     05  FILLER PIC X(09) VALUE "MEDIUM".
004030     05  FILLER PIC X(09) VALUE "MEDIUM".
004040     05  FILLER PIC X(09) VALUE "MEDIUM".
004050     05  FILLER PIC X(16) VALUE "DUSSEHRA".
004060     05  FILLER PIC 9(02) VALUE 10.
004070     05  FILLER PIC 9(02) VALUE 04.
004080     05  FILLER PIC 9(02) VALUE 04.
004090     05  FILLER PIC X(09) VALUE "MEDIUM".
004100     05  FILLER PIC X(09) VALUE "MEDIUM".
004110     05  FILLER PIC X(09) VALUE "HIGH".
004120     05  FILLER PIC X(09) VALUE "MEDIUM".
004130     05  FILLER PIC X(09) VALUE "MEDIUM".
004140     05  FILLER PIC X(09) VALUE "MEDIUM".
004150     05  FILLER PIC X(16) VALUE "HOLI".
004160     05  FILLER PIC 9(02) VALUE 02.
004170     05  FILLER PIC 9(02) VALUE 02.
004180     05  FILLER PIC 9(02) VALUE 03.
004190     05  FILLER PIC X(09) VALUE "MEDIUM".
004200     05  FILLER PIC X(09) VALUE "MEDIUM".
004210     05  FILLER PIC X(09) VALUE "MEDIUM".
004220     05  FILLER PIC X(09) VALUE "MEDIUM".
004230     05  FILLER PIC X(09) VALUE "MEDIUM".
004240     05  FILLER PIC X(09) VALUE "MEDIUM".
004250     05  FILLER PIC X(16) VALUE "GANESH CHATURTHI".
004260     05  FILLER PIC 9(02) VALUE 11.
004270     05  FILLER PIC 9(02) VALUE 04.
004280     05  FILLER PIC 9(02) VALUE 04.
004290     05  FILLER PIC X(09) VALUE "MEDIUM".
004300     05  FILLER PIC X(09) VALUE "MEDIUM".
004310     05  FILLER PIC X(09) VALUE "MEDIUM".
004320     05  FILLER PIC X(09) VALUE "MEDIUM".
004330     05  FILLER PIC X(09) VALUE "MEDIUM".
004340     05  FILLER PIC X(09) VALUE "MEDIUM".
004350 
004360 01  NAMED-FEST-TABLE REDEFINES NAMED-FEST-ARRAY.
004370     05  T-NAMED-FEST-ENTRY OCCURS 4 TIMES.
004380         10  T-NFEST-NAME      PIC X(16).
004390         10  T-NFEST-DURATION  PIC 9(02).
004400         10  T-NFEST-PREP-LOW  PIC 9(02).
004410         10  T-NFEST-PREP-HI   PIC 9(02).
004420         10  T-NFEST-IMPACT    PIC X(09) OCCURS 6 TIMES.
004430 
004440 01  WINDOW-MONTH-FLAGS.
004450     05  WINDOW-FLAG           PIC X(01) OCCURS 12 TIMES.
004460 
004470 01  COMPANY-TITLE.
004480     05  FILLER                PIC X(20) VALUE SPACES.
004490     05  FILLER                PIC X(38)
004500         VALUE "SAHYADRI RETAIL SYSTEMS - PUNE DC".
004510     05  FILLER                PIC X(20)
004520         VALUE "DEMAND FORECAST RUN".
004530     05  FILLER                PIC X(06) VALUE "PAGE ".
004540     05  O-PCTR                PIC Z9.
004550     05  FILLER                PIC X(46) VALUE SPACES.
004560 
004570 01  FORECAST-HEADER-LINE.
004580     05  FILLER                PIC X(10) VALUE "MERCHANT: ".
004590     05  O-BUS-NAME            PIC X(30).
004600     05  O-BUS-TYPE            PIC X(20).
004610     05  O-BUS-SCALE           PIC X(08).
004620     05  FILLER                PIC X(12) VALUE "CONFIDENCE: ".
004630     05  O-CONFIDENCE          PIC 9.99.
004640     05  FILLER                PIC X(08) VALUE "WINDOW: ".
004650     05  O-WIN-START           PIC 9(08).
004660     05  FILLER                PIC X(01) VALUE "-".
004670     05  O-WIN-END             PIC 9(08).
004680     05  FILLER                PIC X(23) VALUE SPACES.
004690 
004700 01  PRODUCT-LINE.
004710     05  FILLER                PIC X(04) VALUE SPACES.
004720     05  O-PRODUCT-NAME        PIC X(18).
004730     05  FILLER                PIC X(09) VALUE "DEMAND % ".
004740     05  O-DEMAND-PCT          PIC ZZ9.9.
004750     05  FILLER                PIC X(03) VALUE SPACES.
004760     05  O-REASON              PIC X(30).
004770     05  FILLER                PIC X(68) VALUE SPACES.
004780 
004790 01  FESTIVAL-LINE.
004800     05  FILLER                PIC X(04) VALUE SPACES.
004810     05  FILLER                PIC X(09) VALUE "FESTIVAL ".
004820     05  O-FEST-LETTER         PIC X(01).
004830     05  FILLER                PIC X(02) VALUE " (".
004840     05  O-FEST-MONTH          PIC X(03).
004850     05  FILLER                PIC X(01) VALUE SPACES.
004860     05  O-FEST-YEAR           PIC 9(04).
004870     05  FILLER                PIC X(02) VALUE ") ".
004880     05  FILLER                PIC X(06) VALUE "SCORE ".
004890     05  O-FEST-SCORE          PIC ZZ9.
004900     05  FILLER                PIC X(94) VALUE SPACES.
004910 
004920 01  NAMED-FEST-LINE.
004930     05  FILLER                PIC X(04) VALUE SPACES.
004940     05  O-NFEST-NAME          PIC X(16).
004950     05  FILLER                PIC X(09) VALUE "IMPACT   ".
004960     05  O-NFEST-IMPACT        PIC X(09).
004970     05  FILLER                PIC X(11) VALUE "DURATION  ".
004980     05  O-NFEST-DURATION      PIC Z9.
004990     05  FILLER                PIC X(06) VALUE " DAYS ".
005000     05  FILLER                PIC X(06) VALUE "PREP  ".
005010     05  O-NFEST-PREP-LOW      PIC Z9.
005020     05  FILLER                PIC X(01) VALUE "-".
005030     05  O-NFEST-PREP-HI       PIC Z9.
005040     05  FILLER                PIC X(06) VALUE " WKS  ".
005050     05  FILLER                PIC X(58) VALUE SPACES.
005060 
005070 01  SEASON-LINE.
005080     05  FILLER                PIC X(04) VALUE SPACES.
005090     05  FILLER                PIC X(08) VALUE "SEASON  ".
005100     05  O-SEASON-NAME         PIC X(10).
005110     05  FILLER                PIC X(06) VALUE "SCORE ".
005120     05  O-SEASON-SCORE        PIC ZZ9.
005130*    03/11/08 KRI - SEASON WINDOW START/END DATES - SRS-CR-0747.
005140     05  FILLER                PIC X(07) VALUE " DATES ".
005150     05  O-SEASON-START-MM     PIC 99.
005160     05  FILLER                PIC X(01) VALUE "/".
005170     05  O-SEASON-START-DD     PIC 99.
005180     05  FILLER                PIC X(03) VALUE " - ".
005190     05  O-SEASON-END-MM       PIC 99.
005200     05  FILLER                PIC X(01) VALUE "/".
005210     05  O-SEASON-END-DD       PIC 99.
005220     05  FILLER                PIC X(82) VALUE SPACES.
005230 
005240 01  PROJECTION-LINE.
005250     05  FILLER                PIC X(04) VALUE SPACES.
005260     05  FILLER                PIC X(08) VALUE "MONTH  ".
005270     05  O-PROJ-MONTH          PIC X(03).
005280     05  FILLER                PIC X(12) VALUE " PROJECTED  ".
005290     05  O-PROJ-SALES          PIC Z(9)9.
005300     05  FILLER                PIC X(09) VALUE " GROWTH % ".
005310     05  O-PROJ-GROWTH         PIC ZZ9.
005320     05  FILLER                PIC X(84) VALUE SPACES.
005330 
005340 01  CONTROL-TOTALS-LINE.
005350     05  FILLER                PIC X(20)
005360         VALUE "FORECAST REQS READ  ".
005370     05  O-CT-READ             PIC ZZ,ZZ9.
005380     05  FILLER                PIC X(20)
005390         VALUE "FORECASTS WRITTEN   ".
005400     05  O-CT-FCST             PIC ZZ,ZZ9.
005410     05  FILLER                PIC X(20)
005420         VALUE "REQUESTS REJECTED   ".
005430     05  O-CT-REJECT           PIC ZZ,ZZ9.
005440     05  FILLER                PIC X(51) VALUE SPACES.
005450 
005460 01  BLANK-LINE                PIC X(132) VALUE SPACES.
005470 
005480 PROCEDURE DIVISION.
005490 
005500 0000-DMDFCST.
005510     PERFORM 1000-INIT.
005520     PERFORM 2000-MAINLINE UNTIL MORE-RECS = "NO".
005530     PERFORM 3000-CLOSING.
005540     STOP RUN.
005550 
005560 1000-INIT.
005570     MOVE FUNCTION CURRENT-DATE TO I-DATE.
005580     OPEN INPUT FCSTREQ.
005590     OPEN OUTPUT RPTFILE.
005600     PERFORM 9900-HEADING.
005610     PERFORM 9000-READ.
005620 
005630 2000-MAINLINE.
005640     PERFORM 2050-VALIDATE.
005650     IF WS-VALID = "YES"
005660         PERFORM 2150-END-DATE
005670         PERFORM 2060-FORECAST-HEADER
005680         PERFORM 2100-PRODUCTS
005690         PERFORM 2200-FESTIVALS
005700         PERFORM 2220-NAMED-FESTIVALS
005710         PERFORM 2300-SEASONS
005720         PERFORM 2400-PROJECT
005730         WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE
005740         ADD 1 TO C-FCST-CTR
005750     ELSE
005760         ADD 1 TO C-REJECT-CTR
005770     END-IF.
005780     PERFORM 9000-READ.
005790 
005800 2050-VALIDATE.
005810     MOVE "YES" TO WS-VALID.
005820     MOVE ZERO TO C-TYPE-IDX.
005830     EVALUATE I-BUSINESS-TYPE
005840         WHEN "GROCERY STORE"        MOVE 1 TO C-TYPE-IDX
005850         WHEN "ELECTRONICS STORE"    MOVE 2 TO C-TYPE-IDX
005860         WHEN "CLOTHING STORE"       MOVE 3 TO C-TYPE-IDX
005870         WHEN "MEDICAL STORE"        MOVE 4 TO C-TYPE-IDX
005880         WHEN "COSMETICS STORE"      MOVE 5 TO C-TYPE-IDX
005890         WHEN "FOOD & BEVERAGE"      MOVE 6 TO C-TYPE-IDX
005900         WHEN OTHER                  MOVE "NO" TO WS-VALID
005910     END-EVALUATE.
005920     IF WS-VALID = "YES"
005930         IF I-BUSINESS-SCALE NOT = "MICRO"
005940            AND I-BUSINESS-SCALE NOT = "SMALL"
005950            AND I-BUSINESS-SCALE NOT = "MEDIUM"
005960             MOVE "NO" TO WS-VALID
005970         END-IF
005980     END-IF.
005990     IF WS-VALID = "YES"
006000         IF I-CURRENT-SALES < 1000
006010            OR I-CURRENT-SALES > 10000000
006020             MOVE "NO" TO WS-VALID
006030         END-IF
006040     END-IF.
006050     IF I-FORECAST-MONTHS = ZERO
006060         MOVE 6 TO I-FORECAST-MONTHS
006070     END-IF.
006080 
006090 2060-FORECAST-HEADER.
006100     MOVE I-BUSINESS-NAME TO O-BUS-NAME.
006110     MOVE I-BUSINESS-TYPE TO O-BUS-TYPE.
006120     MOVE I-BUSINESS-SCALE TO O-BUS-SCALE.
006130     MOVE 0.75 TO O-CONFIDENCE.
006140     MOVE I-DATE-NUM TO O-WIN-START.
006150     MOVE END-DATE-NUM TO O-WIN-END.
006160     WRITE PRTLINE FROM FORECAST-HEADER-LINE
006170         AFTER ADVANCING 2 LINES
006180         AT EOP PERFORM 9900-HEADING.
006190 
006200 2100-PRODUCTS.
006210     EVALUATE I-BUSINESS-SCALE
006220         WHEN "SMALL"   MOVE 1.00 TO C-SCALE-FACTOR
006230         WHEN "MEDIUM"  MOVE 1.20 TO C-SCALE-FACTOR
006240         WHEN OTHER     MOVE 1.00 TO C-SCALE-FACTOR
006250     END-EVALUATE.
006260     COMPUTE C-SALES-FACTOR ROUNDED = I-CURRENT-SALES / 100000.
006270     IF C-SALES-FACTOR < 0.80
006280         MOVE 0.80 TO C-SALES-FACTOR
006290     END-IF.
006300     IF C-SALES-FACTOR > 2.00
006310         MOVE 2.00 TO C-SALES-FACTOR
006320     END-IF.
006330     PERFORM 2110-ONE-PRODUCT
006340         VARYING C-PROD-IDX FROM 1 BY 1
006350         UNTIL C-PROD-IDX > 10.
006360 
006370 2110-ONE-PRODUCT.
006380     COMPUTE C-DEMAND-PCT ROUNDED =
006390         (21 - C-PROD-IDX) * C-SCALE-FACTOR * C-SALES-FACTOR.
006400     COMPUTE C-REASON-IDX = C-PROD-IDX - 1.
006410     DIVIDE C-REASON-IDX BY 4 GIVING WS-DUMMY
006420         REMAINDER C-REASON-IDX.
006430     ADD 1 TO C-REASON-IDX.
006440     MOVE T-PRODUCT(C-TYPE-IDX, C-PROD-IDX) TO O-PRODUCT-NAME.
006450     MOVE C-DEMAND-PCT TO O-DEMAND-PCT.
006460     MOVE T-REASON(C-REASON-IDX) TO O-REASON.
006470     WRITE PRTLINE FROM PRODUCT-LINE AFTER ADVANCING 1 LINE
006480         AT EOP PERFORM 9900-HEADING.
006490 
006500 2150-END-DATE.
006510     MOVE I-YEAR TO END-YEAR.
006520     MOVE I-MONTH TO END-MONTH.
006530     MOVE I-DAY TO END-DAY.
006540     PERFORM 2160-ADD-ONE-MONTH
006550         VARYING C-MCTR FROM 1 BY 1
006560         UNTIL C-MCTR > I-FORECAST-MONTHS.
006570     PERFORM 2170-SUBTRACT-ONE-DAY.
006580 
006590 2160-ADD-ONE-MONTH.
006600     ADD 1 TO END-MONTH.
006610     IF END-MONTH > 12
006620         MOVE 1 TO END-MONTH
006630         ADD 1 TO END-YEAR
006640     END-IF.
006650 
006660 2170-SUBTRACT-ONE-DAY.
006670     SUBTRACT 1 FROM END-DAY.
006680     IF END-DAY = 0
006690         SUBTRACT 1 FROM END-MONTH
006700         IF END-MONTH = 0
006710             MOVE 12 TO END-MONTH
006720             SUBTRACT 1 FROM END-YEAR
006730         END-IF
006740         MOVE DAYS-IN-MONTH(END-MONTH) TO END-DAY
006750     END-IF.
006760 
006770 2200-FESTIVALS.
006780     MOVE I-YEAR TO F-YEAR.
006790     MOVE I-MONTH TO F-MONTH.
006800     MOVE I-DAY TO F-DAY.
006810     PERFORM 9200-NEXT-DAY
006820         VARYING C-STEP-CTR FROM 1 BY 1
006830         UNTIL C-STEP-CTR > 10.
006840     MOVE ZERO TO C-FEST-CTR.
006850     PERFORM 2210-BUILD-ONE-FESTIVAL
006860         UNTIL (FEST-DATE-NUM > END-DATE-NUM)
006870            OR (C-FEST-CTR >= 8).
006880 
006890 2210-BUILD-ONE-FESTIVAL.
006900     ADD 1 TO C-FEST-CTR.
006910     MOVE FEST-LETTERS(C-FEST-CTR:1) TO O-FEST-LETTER.
006920     MOVE MONTH-NAME(F-MONTH) TO O-FEST-MONTH.
006930     MOVE F-YEAR TO O-FEST-YEAR.
006940*    STAND-IN SCORING FUNCTION - TABLE POSITION AND MONTH
006950*    NUMBER IN PLACE OF A TRUE CALENDAR LOOK UP, PER SRS-CR-0604.
006960     COMPUTE C-FEST-SCORE = (C-FEST-CTR * 7) + F-MONTH.
006970     DIVIDE C-FEST-SCORE BY 21 GIVING WS-DUMMY
006980         REMAINDER C-FEST-SCORE.
006990     ADD 35 TO C-FEST-SCORE.
007000     IF C-FEST-SCORE < 10
007010         MOVE 10 TO C-FEST-SCORE
007020     END-IF.
007030     IF C-FEST-SCORE > 90
007040         MOVE 90 TO C-FEST-SCORE
007050     END-IF.
007060     MOVE C-FEST-SCORE TO O-FEST-SCORE.
007070     WRITE PRTLINE FROM FESTIVAL-LINE AFTER ADVANCING 1 LINE
007080         AT EOP PERFORM 9900-HEADING.
007090     PERFORM 9200-NEXT-DAY
007100         VARYING C-STEP-CTR FROM 1 BY 1
007110         UNTIL C-STEP-CTR > 45.
007120 
007130*    NAMED FESTIVAL IMPACT/DURATION/PREP-WEEK CHART - PER
007140*    SRS-CR-0688.  DISTINCT FROM THE SYNTHETIC A-H CHART
007150*    ABOVE, THIS ONE IS KEYED TO THE FOUR NAMED FESTIVALS
007160*    AND THE MERCHANT'S OWN BUSINESS TYPE.
007170 2220-NAMED-FESTIVALS.
007180     PERFORM 2230-PRINT-ONE-NAMED-FEST
007190         VARYING C-NFEST-IDX FROM 1 BY 1
007200         UNTIL C-NFEST-IDX > 4.
007210 
007220 2230-PRINT-ONE-NAMED-FEST.
007230     MOVE T-NFEST-NAME(C-NFEST-IDX)     TO O-NFEST-NAME.
007240     MOVE T-NFEST-IMPACT(C-NFEST-IDX, C-TYPE-IDX)
007250         TO O-NFEST-IMPACT.
007260     MOVE T-NFEST-DURATION(C-NFEST-IDX) TO O-NFEST-DURATION.
007270     MOVE T-NFEST-PREP-LOW(C-NFEST-IDX) TO O-NFEST-PREP-LOW.
007280     MOVE T-NFEST-PREP-HI(C-NFEST-IDX)  TO O-NFEST-PREP-HI.
007290     WRITE PRTLINE FROM NAMED-FEST-LINE AFTER ADVANCING 1 LINE
007300         AT EOP PERFORM 9900-HEADING.
007310 
007320 2300-SEASONS.
007330     PERFORM 2310-RESET-FLAGS
007340         VARYING C-MONTH-IDX FROM 1 BY 1
007350         UNTIL C-MONTH-IDX > 12.
007360     PERFORM 2320-MARK-ONE-MONTH
007370         VARYING C-MCTR FROM 0 BY 1
007380         UNTIL C-MCTR >= I-FORECAST-MONTHS.
007390     PERFORM 2330-CHECK-ONE-SEASON
007400         VARYING C-SEASON-IDX FROM 1 BY 1
007410         UNTIL C-SEASON-IDX > 5.
007420 
007430 2310-RESET-FLAGS.
007440     MOVE "N" TO WINDOW-FLAG(C-MONTH-IDX).
007450 
007460 2320-MARK-ONE-MONTH.
007470     COMPUTE C-MONTH-NUM = I-MONTH + C-MCTR.
007480     IF C-MONTH-NUM > 12
007490         SUBTRACT 12 FROM C-MONTH-NUM
007500     END-IF.
007510     MOVE "Y" TO WINDOW-FLAG(C-MONTH-NUM).
007520 
007530 2330-CHECK-ONE-SEASON.
007540     MOVE "NO" TO WS-SEASON-HIT.
007550     IF T-SEASON-MONTH-A(C-SEASON-IDX) NOT = 0
007560         IF WINDOW-FLAG(T-SEASON-MONTH-A(C-SEASON-IDX)) = "Y"
007570             MOVE "YES" TO WS-SEASON-HIT
007580         END-IF
007590     END-IF.
007600     IF T-SEASON-MONTH-B(C-SEASON-IDX) NOT = 0
007610         IF WINDOW-FLAG(T-SEASON-MONTH-B(C-SEASON-IDX)) = "Y"
007620             MOVE "YES" TO WS-SEASON-HIT
007630         END-IF
007640     END-IF.
007650     IF T-SEASON-MONTH-C(C-SEASON-IDX) NOT = 0
007660         IF WINDOW-FLAG(T-SEASON-MONTH-C(C-SEASON-IDX)) = "Y"
007670             MOVE "YES" TO WS-SEASON-HIT
007680         END-IF
007690     END-IF.
007700     IF WS-SEASON-HIT = "YES"
007710         MOVE T-SEASON-NAME(C-SEASON-IDX) TO O-SEASON-NAME
007720         COMPUTE C-SEAS-SCORE =
007730             (C-SEASON-IDX * 5) + I-MONTH
007740         DIVIDE C-SEAS-SCORE BY 13 GIVING WS-DUMMY
007750             REMAINDER C-SEAS-SCORE
007760         ADD 22 TO C-SEAS-SCORE
007770         IF C-SEAS-SCORE < 5
007780             MOVE 5 TO C-SEAS-SCORE
007790         END-IF
007800         IF C-SEAS-SCORE > 95
007810             MOVE 95 TO C-SEAS-SCORE
007820         END-IF
007830         MOVE C-SEAS-SCORE TO O-SEASON-SCORE
007840         MOVE T-SEASON-START-MM(C-SEASON-IDX) TO O-SEASON-START-MM
007850         MOVE T-SEASON-START-DD(C-SEASON-IDX) TO O-SEASON-START-DD
007860         MOVE T-SEASON-END-MM(C-SEASON-IDX)   TO O-SEASON-END-MM
007870         MOVE T-SEASON-END-DD(C-SEASON-IDX)   TO O-SEASON-END-DD
007880         WRITE PRTLINE FROM SEASON-LINE AFTER ADVANCING 1 LINE
007890             AT EOP PERFORM 9900-HEADING
007900     END-IF.
007910 
007920 2400-PROJECT.
007930     PERFORM 2410-ONE-MONTH
007940         VARYING C-MCTR FROM 1 BY 1
007950         UNTIL C-MCTR > 6.
007960 
007970 2410-ONE-MONTH.
007980     COMPUTE C-MONTH-NUM = I-MONTH + C-MCTR.
007990     IF C-MONTH-NUM > 12
008000         SUBTRACT 12 FROM C-MONTH-NUM
008010     END-IF.
008020     MOVE DEFAULT-MULT(C-MCTR) TO C-MULTIPLIER.
008030     IF C-MONTH-NUM = 10
008040         MOVE T-OCT-MULT(C-TYPE-IDX) TO C-MULTIPLIER
008050     END-IF.
008060     IF C-MONTH-NUM = 11
008070         MOVE T-NOV-MULT(C-TYPE-IDX) TO C-MULTIPLIER
008080     END-IF.
008090     IF C-MONTH-NUM = 12
008100         MOVE T-DEC-MULT(C-TYPE-IDX) TO C-MULTIPLIER
008110     END-IF.
008120     COMPUTE C-PROJ-SALES = I-CURRENT-SALES * C-MULTIPLIER.
008130     COMPUTE C-GROWTH-PCT = (C-MULTIPLIER - 1) * 100.
008140     MOVE MONTH-NAME(C-MONTH-NUM) TO O-PROJ-MONTH.
008150     MOVE C-PROJ-SALES TO O-PROJ-SALES.
008160     MOVE C-GROWTH-PCT TO O-PROJ-GROWTH.
008170     WRITE PRTLINE FROM PROJECTION-LINE AFTER ADVANCING 1 LINE
008180         AT EOP PERFORM 9900-HEADING.
008190 
008200 3000-CLOSING.
008210     MOVE C-READ-CTR TO O-CT-READ.
008220     MOVE C-FCST-CTR TO O-CT-FCST.
008230     MOVE C-REJECT-CTR TO O-CT-REJECT.
008240     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
008250         AFTER ADVANCING 3 LINES.
008260     CLOSE FCSTREQ.
008270     CLOSE RPTFILE.
008280 
008290 9000-READ.
008300     READ FCSTREQ
008310         AT END
008320             MOVE "NO" TO MORE-RECS
008330         NOT AT END
008340             ADD 1 TO C-READ-CTR
008350     END-READ.
008360 
008370 9200-NEXT-DAY.
008380     ADD 1 TO F-DAY.
008390     IF F-DAY > DAYS-IN-MONTH(F-MONTH)
008400         MOVE 1 TO F-DAY
008410         ADD 1 TO F-MONTH
008420         IF F-MONTH > 12
008430             MOVE 1 TO F-MONTH
008440             ADD 1 TO F-YEAR
008450         END-IF
008460     END-IF.
008470 
008480 9900-HEADING.
008490     ADD 1 TO C-PCTR.
008500     MOVE C-PCTR TO O-PCTR.
008510     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING TOP-OF-FORM.
