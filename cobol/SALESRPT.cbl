000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              SALESRPT.
000120 AUTHOR.                  K R IYER.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            06/02/1989.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   S A L E S R P T  --  MONTHLY SALES REPORT                 *
000210*                                                             *
000220*   READS THE MONTHLY SALES EXTRACT (SALESIN) AND PRINTS A    *
000230*   COLUMNAR SALES REPORT SHOWING MONTH, SALES AND GROWTH     *
000240*   PERCENT AGAINST THE PRIOR MONTH.  FOOTER CARRIES TOTAL    *
000250*   SALES FOR THE PERIOD AND THE AVERAGE GROWTH RATE.         *
000260*                                                             *
000270***************************************************************
000280*                   C H A N G E   L O G                       *
000290***************************************************************
000300* 06/02/89  KRI  ORIGINAL PROGRAM - REPLACES MANUAL LEDGER.   *
000310* 09/11/89  KRI  ADDED GROWTH PERCENT COLUMN PER MGR REQUEST. *
000320* 04/04/90  SJP  GRAND TOTAL SALES LINE ADDED.                *
000330* 01/22/92  MMP  AVERAGE GROWTH FOOTER - SRS-CR-0108.         *
000340* 07/30/93  KRI  WIDENED SALES FIELD TO 9(9) - OVERFLOW FIX.  *
000350* 02/14/95  SJP  PAGE FOOTING MOVED TO LINE 55.               *
000360* 12/02/98  KRI  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.   *
000370* 01/19/99  KRI  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.   *
000380* 05/06/01  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.         *
000390* 11/11/03  SJP  CLEANUP PER INTERNAL AUDIT - SRS-CR-0244.    *
000400***************************************************************
000410 
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS RUPEE-DIGITS IS "0" THRU "9"
000470     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000480            OFF STATUS IS WS-DETAIL-PRINT.
000490 
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520 
000530     SELECT SALESIN
000540         ASSIGN TO SALESIN
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560 
000570     SELECT RPTFILE
000580         ASSIGN TO RPTFILE
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600 
000610 DATA DIVISION.
000620 FILE SECTION.
000630 
000640 FD  SALESIN
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 30 CHARACTERS
000670     DATA RECORD IS I-SALES-REC.
000680 
000690 01  I-SALES-REC.
000700     05  I-MONTH-LABEL         PIC X(10).
000710     05  I-SALES               PIC S9(9)V99.
000720     05  I-GROWTH-PCT          PIC S9(3)V9.
000730     05  FILLER                PIC X(05).
000740 
000750 FD  RPTFILE
000760     LABEL RECORD IS OMITTED
000770     RECORD CONTAINS 132 CHARACTERS
000780     LINAGE IS 60 WITH FOOTING AT 55
000790     DATA RECORD IS PRTLINE.
000800 
000810 01  PRTLINE                   PIC X(132).
000820 
000830 WORKING-STORAGE SECTION.
000840 
000850 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
000860 77  C-MONTH-CTR               PIC 9(05)  COMP  VALUE ZERO.
000870 77  C-TOTAL-SALES             PIC S9(11)V99    VALUE ZERO.
000880 77  C-SUM-GROWTH              PIC S9(07)V9     VALUE ZERO.
000890 77  C-AVG-GROWTH              PIC S9(05)V9     VALUE ZERO.
000900 
000910 01  WORK-AREA.
000920     05  MORE-RECS             PIC X(03)  VALUE "YES".
000930     05  FILLER                PIC X(10)  VALUE SPACES.
000940 
000950 01  I-DATE.
000960     05  I-YEAR                PIC 9(04).
000970     05  I-MONTH                PIC 99.
000980     05  I-DAY                  PIC 99.
000990 
001000 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001010 
001020 01  I-SALES-REC-ALT REDEFINES I-SALES-REC.
001030     05  ALT-RAW-TEXT          PIC X(30).
001040 
001050 01  C-TOTAL-SALES-ALT REDEFINES C-TOTAL-SALES.
001060     05  ALT-TOTAL-UNSIGNED    PIC 9(11)V99.
001070 
001080 01  COMPANY-TITLE.
001090     05  FILLER                PIC X(06)  VALUE "DATE:".
001100     05  O-MONTH                PIC 99.
001110     05  FILLER                PIC X      VALUE "/".
001120     05  O-DAY                  PIC 99.
001130     05  FILLER                PIC X      VALUE "/".
001140     05  O-YEAR                 PIC 9(04).
001150     05  FILLER                PIC X(33)  VALUE SPACES.
001160     05  FILLER                PIC X(33)  VALUE
001170         "SAHYADRI RETAIL - MONTHLY SALES ".
001180     05  FILLER                PIC X(01)  VALUE "R".
001190     05  FILLER                PIC X(31)  VALUE SPACES.
001200     05  FILLER                PIC X(05)  VALUE "PAGE:".
001210     05  O-PCTR                 PIC Z9.
001220 
001230 01  COLUMN-HEADING-1.
001240     05  FILLER                PIC X(10)  VALUE "MONTH".
001250     05  FILLER                PIC X(20)  VALUE SPACES.
001260     05  FILLER                PIC X(05)  VALUE "SALES".
001270     05  FILLER                PIC X(15)  VALUE SPACES.
001280     05  FILLER                PIC X(08)  VALUE "GROWTH%".
001290     05  FILLER                PIC X(74)  VALUE SPACES.
001300 
001310 01  DETAIL-LINE.
001320     05  O-MONTH-LABEL         PIC X(10).
001330     05  FILLER                PIC X(10)  VALUE SPACES.
001340     05  O-SALES               PIC $,$$$,$$$,$$9.99.
001350     05  FILLER                PIC X(08)  VALUE SPACES.
001360     05  O-GROWTH-PCT          PIC +++9.9.
001370     05  FILLER                PIC X      VALUE "%".
001380     05  FILLER                PIC X(75)  VALUE SPACES.
001390 
001400 01  BLANK-LINE.
001410     05  FILLER                PIC X(132) VALUE SPACES.
001420 
001430 01  TOTAL-SALES-LINE.
001440     05  FILLER                PIC X(14)  VALUE "TOTAL SALES: ".
001450     05  O-TOTAL-SALES         PIC $,$$$,$$$,$$9.99.
001460     05  FILLER                PIC X(100) VALUE SPACES.
001470 
001480 01  AVG-GROWTH-LINE.
001490     05  FILLER                PIC X(22)  VALUE
001500         "AVERAGE GROWTH RATE: ".
001510     05  O-AVG-GROWTH          PIC +++9.9.
001520     05  FILLER                PIC X      VALUE "%".
001530     05  FILLER                PIC X(105) VALUE SPACES.
001540 
001550 PROCEDURE DIVISION.
001560 
001570 0000-SALESRPT.
001580     PERFORM 1000-INIT.
001590     PERFORM 2000-MAINLINE
001600         UNTIL MORE-RECS = "NO".
001610     PERFORM 3000-CLOSING.
001620     STOP RUN.
001630 
001640 1000-INIT.
001650     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001660     MOVE I-DAY TO O-DAY.
001670     MOVE I-YEAR TO O-YEAR.
001680     MOVE I-MONTH TO O-MONTH.
001690 
001700     OPEN INPUT SALESIN.
001710     OPEN OUTPUT RPTFILE.
001720 
001730     PERFORM 9900-HEADING.
001740     PERFORM 9000-READ.
001750 
001760 2000-MAINLINE.
001770     PERFORM 2100-CALCS.
001780     PERFORM 2200-OUTPUT.
001790     PERFORM 9000-READ.
001800 
001810*    09/11/89 KRI - TOTAL SALES AND THE GROWTH SUM ARE
001820*    ACCUMULATED HERE FOR THE FOOTER LINES.
001830 2100-CALCS.
001840     ADD 1 TO C-MONTH-CTR.
001850     ADD I-SALES TO C-TOTAL-SALES.
001860     ADD I-GROWTH-PCT TO C-SUM-GROWTH.
001870 
001880 2200-OUTPUT.
001890     IF WS-DETAIL-SUPPRESS
001900         GO TO 2200-EXIT
001910     END-IF.
001920 
001930     MOVE I-MONTH-LABEL TO O-MONTH-LABEL.
001940     MOVE I-SALES TO O-SALES.
001950     MOVE I-GROWTH-PCT TO O-GROWTH-PCT.
001960 
001970     WRITE PRTLINE
001980         FROM DETAIL-LINE
001990             AFTER ADVANCING 1 LINE
002000                 AT EOP
002010                     PERFORM 9900-HEADING.
002020 
002030 2200-EXIT.
002040     EXIT.
002050 
002060 3000-CLOSING.
002070     IF C-MONTH-CTR > ZERO
002080         COMPUTE C-AVG-GROWTH ROUNDED =
002090             C-SUM-GROWTH / C-MONTH-CTR
002100     END-IF.
002110 
002120     MOVE C-TOTAL-SALES TO O-TOTAL-SALES.
002130     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
002140     WRITE PRTLINE FROM TOTAL-SALES-LINE
002150         AFTER ADVANCING 1 LINE.
002160 
002170     MOVE C-AVG-GROWTH TO O-AVG-GROWTH.
002180     WRITE PRTLINE FROM AVG-GROWTH-LINE
002190         AFTER ADVANCING 1 LINE.
002200 
002210     CLOSE SALESIN.
002220     CLOSE RPTFILE.
002230 
002240 9000-READ.
002250     READ SALESIN
002260         AT END
002270             MOVE "NO" TO MORE-RECS.
002280 
002290 9900-HEADING.
002300     ADD 1 TO C-PCTR.
002310     MOVE C-PCTR TO O-PCTR.
002320 
002330     WRITE PRTLINE FROM COMPANY-TITLE
002340         AFTER ADVANCING TOP-OF-FORM.
002350     WRITE PRTLINE FROM COLUMN-HEADING-1
002360         AFTER ADVANCING 2 LINES.
002370     WRITE PRTLINE FROM BLANK-LINE
002380         AFTER ADVANCING 1 LINE.
