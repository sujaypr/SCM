000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              SCENRIO.
000120 AUTHOR.                  S JOSHI.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            09/12/1990.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   S C E N R I O  --  WHAT-IF SCENARIO IMPACT ANALYSIS       *
000210*                                                             *
000220*   READS A SCENARIO REQUEST FILE AND, FOR EACH REQUEST,      *
000230*   COMPUTES THE PRICE, MARKETING, SEASONAL AND COMPETITOR    *
000240*   IMPACT COMPONENTS, THE TOTAL IMPACT, THE PROJECTED SALES  *
000250*   FIGURE AND A BANDED GO/NO-GO RECOMMENDATION.              *
000260*                                                             *
000270***************************************************************
000280*                   C H A N G E   L O G                       *
000290***************************************************************
000300* 09/12/90  SJP  ORIGINAL PROGRAM.                             *
000310* 03/04/91  SJP  MARKETING RATIO BANDS ADDED.                  *
000320* 11/19/92  KRI  COMPETITOR ACTION IMPACT ADDED.               *
000330* 07/08/94  MMP  RECOMMENDATION BAND TEXT STANDARDIZED.        *
000340* 02/14/97  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000350* 01/11/99  SJP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.    *
000360* 02/23/99  SJP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.    *
000370* 05/30/00  MMP  GRAND TOTAL COUNT LINE ADDED - SRS-CR-0091.   *
000380* 09/14/02  KRI  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000390* 04/20/04  SJP  CLEANUP PER INTERNAL AUDIT - SRS-CR-0266.     *
000400***************************************************************
000410 
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS RUPEE-DIGITS IS "0" THRU "9"
000470     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000480            OFF STATUS IS WS-DETAIL-PRINT.
000490 
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520 
000530     SELECT SCENREQ
000540         ASSIGN TO SCENREQ
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560 
000570     SELECT RPTFILE
000580         ASSIGN TO RPTFILE
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600 
000610 DATA DIVISION.
000620 FILE SECTION.
000630 
000640 FD  SCENREQ
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 60 CHARACTERS
000670     DATA RECORD IS I-REC.
000680 
000690 01  I-REC.
000700     05  I-BASE-SALES          PIC S9(09)V99.
000710     05  I-PRICE-CHANGE-PCT    PIC S9(03)V99.
000720     05  I-MARKETING-SPEND     PIC S9(09)V99.
000730     05  I-SEASONAL-FACTOR     PIC S9(01)V99.
000740     05  I-COMPETITOR-ACTION   PIC X(10).
000750     05  FILLER                PIC X(20).
000760 
000770 FD  RPTFILE
000780     LABEL RECORD IS OMITTED
000790     RECORD CONTAINS 132 CHARACTERS
000800     LINAGE IS 60 WITH FOOTING AT 55
000810     DATA RECORD IS PRTLINE.
000820 
000830 01  PRTLINE                   PIC X(132).
000840 
000850 WORKING-STORAGE SECTION.
000860 
000870 01  WORK-AREA.
000880     05  MORE-RECS             PIC X(03)  VALUE "YES".
000890     05  FILLER                PIC X(10)  VALUE SPACES.
000900 
000910 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
000920 77  C-SCEN-CTR                PIC 9(05)  COMP  VALUE ZERO.
000930 77  C-MKT-RATIO               PIC S9(03)V9(4)   VALUE ZERO.
000940 77  C-PRICE-IMPACT            PIC S9(05)V9      VALUE ZERO.
000950 77  C-MARKETING-IMPACT        PIC S9(05)V9      VALUE ZERO.
000960 77  C-SEASONAL-IMPACT         PIC S9(05)V9      VALUE ZERO.
000970 77  C-COMPETITOR-IMPACT       PIC S9(05)V9      VALUE ZERO.
000980 77  C-TOTAL-IMPACT            PIC S9(05)V9      VALUE ZERO.
000990 
001000 01  C-PROJECTED-SALES-GRP.
001010     05  C-PROJECTED-SALES     PIC S9(11)V99     VALUE ZERO.
001020 
001030 01  I-DATE.
001040     05  I-YEAR                PIC 9(04).
001050     05  I-MONTH                PIC 99.
001060     05  I-DAY                  PIC 99.
001070 
001080 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001090 
001100 01  I-REC-ALT REDEFINES I-REC.
001110     05  ALT-REC-RAW           PIC X(60).
001120 
001130 01  C-PROJ-SALES-ALT REDEFINES C-PROJECTED-SALES-GRP
001140                               PIC 9(11)V99.
001150 
001160 01  COMPANY-TITLE.
001170     05  FILLER                PIC X(06)  VALUE "DATE: ".
001180     05  O-MONTH                PIC 99.
001190     05  FILLER                PIC X      VALUE "/".
001200     05  O-DAY                  PIC 99.
001210     05  FILLER                PIC X      VALUE "/".
001220     05  O-YEAR                 PIC 9(04).
001230     05  FILLER                PIC X(32)  VALUE SPACES.
001240     05  FILLER                PIC X(33)
001250         VALUE "SAHYADRI RETAIL - SCENARIO RUN".
001260     05  FILLER                PIC X(45)  VALUE SPACES.
001270     05  FILLER                PIC X(06)  VALUE "PAGE:".
001280     05  O-PCTR                 PIC Z9.
001290 
001300 01  COLUMN-HEADING.
001310     05  FILLER                PIC X(06)  VALUE "BASE  ".
001320     05  FILLER                PIC X(10)  VALUE "PRICE IMP ".
001330     05  FILLER                PIC X(10)  VALUE "MKTG IMP  ".
001340     05  FILLER                PIC X(10)  VALUE "SEAS IMP  ".
001350     05  FILLER                PIC X(10)  VALUE "COMP IMP  ".
001360     05  FILLER                PIC X(10)  VALUE "TOTAL IMP ".
001370     05  FILLER                PIC X(14)  VALUE "PROJECTED     ".
001380     05  FILLER                PIC X(20)  VALUE "RECOMMENDATION".
001390     05  FILLER                PIC X(42)  VALUE SPACES.
001400 
001410 01  DETAIL-LINE.
001420     05  O-BASE-SALES          PIC $$$,$$$,$$9.
001430     05  FILLER                PIC X(02)  VALUE SPACES.
001440     05  O-PRICE-IMPACT        PIC +ZZ9.9.
001450     05  FILLER                PIC X(03)  VALUE SPACES.
001460     05  O-MARKETING-IMPACT    PIC +ZZ9.9.
001470     05  FILLER                PIC X(03)  VALUE SPACES.
001480     05  O-SEASONAL-IMPACT     PIC +ZZ9.9.
001490     05  FILLER                PIC X(03)  VALUE SPACES.
001500     05  O-COMPETITOR-IMPACT   PIC +ZZ9.9.
001510     05  FILLER                PIC X(03)  VALUE SPACES.
001520     05  O-TOTAL-IMPACT        PIC +ZZ9.9.
001530     05  FILLER                PIC X(03)  VALUE SPACES.
001540     05  O-PROJECTED-SALES     PIC $$,$$$,$$9.99.
001550     05  FILLER                PIC X(02)  VALUE SPACES.
001560     05  O-RECOMMEND           PIC X(20).
001570     05  FILLER                PIC X(13)  VALUE SPACES.
001580 
001590 01  GRANDTOTAL-LINE.
001600     05  FILLER                PIC X(18)  VALUE "SCENARIOS RUN:".
001610     05  O-GT-SCEN-CTR         PIC ZZ,ZZ9.
001620     05  FILLER                PIC X(107) VALUE SPACES.
001630 
001640 PROCEDURE DIVISION.
001650 
001660 0000-SCENRIO.
001670     PERFORM 1000-INIT.
001680     PERFORM 2000-MAINLINE
001690         UNTIL MORE-RECS = "NO".
001700     PERFORM 3000-CLOSING.
001710     STOP RUN.
001720 
001730 1000-INIT.
001740     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001750     MOVE I-DAY TO O-DAY.
001760     MOVE I-YEAR TO O-YEAR.
001770     MOVE I-MONTH TO O-MONTH.
001780 
001790     OPEN INPUT SCENREQ.
001800     OPEN OUTPUT RPTFILE.
001810     PERFORM 9000-READ.
001820     PERFORM 9900-HEADING.
001830 
001840 2000-MAINLINE.
001850     PERFORM 2100-PRICE-IMPACT.
001860     PERFORM 2200-MARKETING-IMPACT.
001870     PERFORM 2300-SEASONAL-IMPACT.
001880     PERFORM 2400-COMPETITOR-IMPACT.
001890     PERFORM 2500-CALCS.
001900     PERFORM 2600-OUTPUT.
001910     ADD 1 TO C-SCEN-CTR.
001920     PERFORM 9000-READ.
001930 
001940*    03/04/91 SJP - PRICE ELASTICITY.  A PRICE HIKE DEPRESSES
001950*    SALES; A PRICE CUT BOOSTS THEM, AT A SMALLER RATE.
001960 2100-PRICE-IMPACT.
001970     IF I-PRICE-CHANGE-PCT > 0
001980         COMPUTE C-PRICE-IMPACT ROUNDED =
001990             I-PRICE-CHANGE-PCT * -1.8
002000     ELSE
002010         IF I-PRICE-CHANGE-PCT = 0
002020             MOVE ZERO TO C-PRICE-IMPACT
002030         ELSE
002040*            CHANGE IS NEGATIVE HERE, SO *-1.2 YIELDS THE
002050*            POSITIVE MAGNITUDE TIMES 1.2 WITHOUT AN ABS CALL.
002060             COMPUTE C-PRICE-IMPACT ROUNDED =
002070                 I-PRICE-CHANGE-PCT * -1.2
002080         END-IF
002090     END-IF.
002100 
002110*    03/04/91 SJP - MARKETING SPEND MODELED AS DIMINISHING
002120*    RETURNS ABOVE A 5 PERCENT AND A 10 PERCENT SPEND RATIO.
002130 2200-MARKETING-IMPACT.
002140     IF I-MARKETING-SPEND = ZERO
002150         MOVE ZERO TO C-MARKETING-IMPACT
002160     ELSE
002170         COMPUTE C-MKT-RATIO ROUNDED =
002180             I-MARKETING-SPEND / I-BASE-SALES
002190         EVALUATE TRUE
002200             WHEN C-MKT-RATIO < 0.05
002210                 COMPUTE C-MARKETING-IMPACT ROUNDED =
002220                     C-MKT-RATIO * 200
002230             WHEN C-MKT-RATIO < 0.10
002240                 COMPUTE C-MARKETING-IMPACT ROUNDED =
002250                     10 + ((C-MKT-RATIO - 0.05) * 150)
002260             WHEN OTHER
002270                 COMPUTE C-MARKETING-IMPACT ROUNDED =
002280                     17.5 + ((C-MKT-RATIO - 0.10) * 50)
002290         END-EVALUATE
002300     END-IF.
002310 
002320 2300-SEASONAL-IMPACT.
002330     COMPUTE C-SEASONAL-IMPACT ROUNDED =
002340         (I-SEASONAL-FACTOR - 1) * 100.
002350 
002360*    11/19/92 KRI - A RIVAL'S AGGRESSIVE PRICING HURTS US MORE
002370*    THAN A PASSIVE STANCE HELPS.
002380 2400-COMPETITOR-IMPACT.
002390     EVALUATE I-COMPETITOR-ACTION
002400         WHEN "NONE"
002410             MOVE ZERO TO C-COMPETITOR-IMPACT
002420         WHEN "PASSIVE"
002430             MOVE 2.0 TO C-COMPETITOR-IMPACT
002440         WHEN "AGGRESSIVE"
002450             MOVE -8.0 TO C-COMPETITOR-IMPACT
002460         WHEN OTHER
002470             MOVE ZERO TO C-COMPETITOR-IMPACT
002480     END-EVALUATE.
002490 
002500 2500-CALCS.
002510     COMPUTE C-TOTAL-IMPACT ROUNDED =
002520         C-PRICE-IMPACT + C-MARKETING-IMPACT +
002530         C-SEASONAL-IMPACT + C-COMPETITOR-IMPACT.
002540     COMPUTE C-PROJECTED-SALES ROUNDED =
002550         I-BASE-SALES * (1 + (C-TOTAL-IMPACT / 100)).
002560 
002570 2600-OUTPUT.
002580     MOVE I-BASE-SALES TO O-BASE-SALES.
002590     MOVE C-PRICE-IMPACT TO O-PRICE-IMPACT.
002600     MOVE C-MARKETING-IMPACT TO O-MARKETING-IMPACT.
002610     MOVE C-SEASONAL-IMPACT TO O-SEASONAL-IMPACT.
002620     MOVE C-COMPETITOR-IMPACT TO O-COMPETITOR-IMPACT.
002630     MOVE C-TOTAL-IMPACT TO O-TOTAL-IMPACT.
002640     MOVE C-PROJECTED-SALES TO O-PROJECTED-SALES.
002650 
002660     EVALUATE TRUE
002670         WHEN C-TOTAL-IMPACT > 20
002680             MOVE "EXCELLENT OPPORTUNITY" TO O-RECOMMEND
002690         WHEN C-TOTAL-IMPACT > 10
002700             MOVE "GOOD OPPORTUNITY" TO O-RECOMMEND
002710         WHEN C-TOTAL-IMPACT > 0
002720             MOVE "MODERATE OPPORTUNITY" TO O-RECOMMEND
002730         WHEN C-TOTAL-IMPACT > -10
002740             MOVE "MARGINAL - CAUTION" TO O-RECOMMEND
002750         WHEN OTHER
002760             MOVE "HIGH RISK - AVOID" TO O-RECOMMEND
002770     END-EVALUATE.
002780 
002790     WRITE PRTLINE
002800         FROM DETAIL-LINE
002810             AFTER ADVANCING 1 LINE
002820                 AT EOP
002830                     PERFORM 9900-HEADING.
002840 
002850 3000-CLOSING.
002860     MOVE C-SCEN-CTR TO O-GT-SCEN-CTR.
002870     WRITE PRTLINE FROM GRANDTOTAL-LINE AFTER ADVANCING 3 LINES.
002880 
002890     CLOSE SCENREQ.
002900     CLOSE RPTFILE.
002910 
002920 9000-READ.
002930     READ SCENREQ
002940         AT END
002950             MOVE "NO" TO MORE-RECS.
002960 
002970 9900-HEADING.
002980     ADD 1 TO C-PCTR.
002990     MOVE C-PCTR TO O-PCTR.
003000 
003010     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
003020     WRITE PRTLINE FROM COLUMN-HEADING AFTER ADVANCING 2 LINES.
