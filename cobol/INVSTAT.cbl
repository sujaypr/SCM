000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              INVSTAT.
000120 AUTHOR.                  S JOSHI.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            01/09/1990.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   I N V S T A T  --  INVENTORY STATUS AND ANALYTICS         *
000210*                                                             *
000220*   READS THE INVENTORY MASTER (INVFILE), RECLASSIFIES EACH   *
000230*   ITEM'S STOCK STATUS, WRITES THE RE-STATUSED MASTER         *
000240*   (INVOUT) AND A LOW-STOCK EXTRACT (LOWSTK), AND PRINTS      *
000250*   INVENTORY VALUE ANALYTICS BY CATEGORY.                    *
000260*                                                             *
000270***************************************************************
000280*                   C H A N G E   L O G                       *
000290***************************************************************
000300* 01/09/90  SJP  ORIGINAL PROGRAM - REPLACES CARD-BASED BIN   *
000310*                COUNT SHEETS.                                *
000320* 03/18/90  SJP  LOW STOCK EXTRACT FILE ADDED.                *
000330* 08/02/91  KRI  CARRYING COST 10 PCT LINE ADDED - CR-0096.   *
000340* 04/19/92  MMP  TOP-5 CATEGORY RANKING BY VALUE.             *
000350* 10/25/93  SJP  CRITICAL/LOW/NORMAL/OVERSTOCK BANDS REVISED  *
000360*                PER NEW PURCHASING POLICY.                   *
000370* 06/14/95  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000380* 12/09/98  SJP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.    *
000390* 01/21/99  SJP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.    *
000400* 09/04/01  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000410* 02/17/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0255.     *
000420* 06/30/05  MMP  TURNOVER RATE LINE ADDED TO ANALYTICS PAGE -  *
000430*                SRS-CR-0713.  CONSTANT PENDING SALES HISTORY. *
000440* 03/11/08  KRI  ADD-TIME VALIDATION - MIN STOCK MUST BE LESS  *
000450*                THAN MAX STOCK, REJECT OTHERWISE; SKU IS NOW  *
000460*                AUTO-GENERATED WHEN THE FIELD OFFICE LEAVES   *
000470*                IT BLANK ON THE INBOUND EXTRACT - SRS-CR-0745.*
000480***************************************************************
000490 
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS RUPEE-DIGITS IS "0" THRU "9"
000550     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000560            OFF STATUS IS WS-DETAIL-PRINT.
000570 
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600 
000610     SELECT INVFILE
000620         ASSIGN TO INVFILE
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640 
000650     SELECT INVOUT
000660         ASSIGN TO INVOUT
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680 
000690     SELECT LOWSTK
000700         ASSIGN TO LOWSTK
000710         ORGANIZATION IS LINE SEQUENTIAL.
000720 
000730     SELECT RPTFILE
000740         ASSIGN TO RPTFILE
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760 
000770 DATA DIVISION.
000780 FILE SECTION.
000790 
000800 FD  INVFILE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 140 CHARACTERS
000830     DATA RECORD IS I-ITEM-REC.
000840 
000850 01  I-ITEM-REC.
000860     05  I-ITEM-ID             PIC 9(05).
000870     05  I-ITEM-NAME           PIC X(30).
000880     05  I-CATEGORY            PIC X(20).
000890     05  I-SKU                 PIC X(10).
000900     05  I-CURRENT-STOCK       PIC S9(07).
000910     05  I-MIN-STOCK           PIC S9(07).
000920     05  I-MAX-STOCK           PIC S9(07).
000930     05  I-UNIT-COST           PIC S9(07)V99.
000940     05  I-SELLING-PRICE       PIC S9(07)V99.
000950     05  I-SUPPLIER            PIC X(25).
000960     05  I-STATUS              PIC X(10).
000970     05  FILLER                PIC X(01).
000980 
000990 FD  INVOUT
001000     LABEL RECORD IS STANDARD
001010     RECORD CONTAINS 140 CHARACTERS
001020     DATA RECORD IS O-ITEM-REC.
001030 
001040 01  O-ITEM-REC.
001050     05  O-ITEM-ID             PIC 9(05).
001060     05  O-ITEM-NAME           PIC X(30).
001070     05  O-ITEM-CATEGORY       PIC X(20).
001080     05  O-ITEM-SKU            PIC X(10).
001090     05  O-CURRENT-STOCK       PIC S9(07).
001100     05  O-MIN-STOCK           PIC S9(07).
001110     05  O-MAX-STOCK           PIC S9(07).
001120     05  O-UNIT-COST           PIC S9(07)V99.
001130     05  O-SELLING-PRICE       PIC S9(07)V99.
001140     05  O-SUPPLIER            PIC X(25).
001150     05  O-ITEM-STATUS         PIC X(10).
001160     05  FILLER                PIC X(01).
001170 
001180 FD  LOWSTK
001190     LABEL RECORD IS STANDARD
001200     RECORD CONTAINS 140 CHARACTERS
001210     DATA RECORD IS LOW-ITEM-REC.
001220 
001230 01  LOW-ITEM-REC              PIC X(140).
001240 
001250 FD  RPTFILE
001260     LABEL RECORD IS OMITTED
001270     RECORD CONTAINS 132 CHARACTERS
001280     LINAGE IS 60 WITH FOOTING AT 55
001290     DATA RECORD IS PRTLINE.
001300 
001310 01  PRTLINE                   PIC X(132).
001320 
001330 WORKING-STORAGE SECTION.
001340 
001350 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001360 77  C-ITEM-CTR                PIC 9(07)  COMP  VALUE ZERO.
001370 77  C-REORDER-CTR             PIC 9(07)  COMP  VALUE ZERO.
001380 77  C-CRIT-CTR                PIC 9(07)  COMP  VALUE ZERO.
001390 77  C-LOW-CTR                 PIC 9(07)  COMP  VALUE ZERO.
001400 77  C-NORM-CTR                PIC 9(07)  COMP  VALUE ZERO.
001410 77  C-OVER-CTR                PIC 9(07)  COMP  VALUE ZERO.
001420 77  C-HALF-MIN                PIC S9(07) COMP  VALUE ZERO.
001430 77  C-ITEM-VALUE              PIC S9(11)V99    VALUE ZERO.
001440 77  C-TOTAL-VALUE             PIC S9(13)V99    VALUE ZERO.
001450 77  C-CARRYING-COST           PIC S9(13)V99    VALUE ZERO.
001460 77  C-TURNOVER-RATE           PIC 9(02)V9      VALUE 6.4.
001470 77  T-SUB                     PIC 9(02)  COMP  VALUE ZERO.
001480 77  T-SUB2                    PIC 9(02)  COMP  VALUE ZERO.
001490 77  T-FOUND-SW                PIC X(03)        VALUE "NO".
001500 77  T-CAT-COUNT               PIC 9(02)  COMP  VALUE ZERO.
001510 77  T-TEMP-NAME               PIC X(20).
001520 77  T-TEMP-CTR                PIC 9(07)  COMP.
001530 77  T-TEMP-VAL                PIC S9(13)V99.
001540*    03/11/08 KRI - ADD-TIME VALIDATION WORKING FIELDS -
001550*    SRS-CR-0745.
001560 77  VALID-SW                  PIC X(03)  VALUE "YES".
001570 77  C-REJECT-CTR              PIC 9(07)  COMP  VALUE ZERO.
001580 77  C-SKU-SEQ                 PIC 9(04)  COMP  VALUE ZERO.
001590 77  T-SKU-SEQ-DISP            PIC 9(04)        VALUE ZERO.
001600 77  T-SKU-BUILD               PIC X(10)        VALUE SPACES.
001610 
001620 01  WORK-AREA.
001630     05  MORE-RECS             PIC X(03)  VALUE "YES".
001640     05  FILLER                PIC X(10)  VALUE SPACES.
001650 
001660 01  I-DATE.
001670     05  I-YEAR                PIC 9(04).
001680     05  I-MONTH                PIC 99.
001690     05  I-DAY                  PIC 99.
001700 
001710 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001720 
001730 01  I-ITEM-REC-ALT REDEFINES I-ITEM-REC.
001740     05  ALT-RAW-TEXT          PIC X(140).
001750 
001760 01  C-TOTAL-VALUE-ALT REDEFINES C-TOTAL-VALUE.
001770     05  ALT-TOTAL-UNSIGNED    PIC 9(13)V99.
001780 
001790*    04/19/92 MMP - CATEGORY ROLL-UP TABLE. UNSORTED MASTER
001800*    SO EACH CATEGORY IS LOOKED UP BY NAME, NOT BY BREAK.
001810 01  CATEGORY-TABLE.
001820     05  T-CAT-ENTRY OCCURS 20 TIMES
001830             INDEXED BY T-CAT-IDX.
001840         10  T-CAT-NAME        PIC X(20).
001850         10  T-CAT-ITEM-CTR    PIC 9(07)  COMP.
001860         10  T-CAT-VALUE       PIC S9(13)V99.
001870 
001880 01  COMPANY-TITLE.
001890     05  FILLER                PIC X(06)  VALUE "DATE:".
001900     05  O-MONTH                PIC 99.
001910     05  FILLER                PIC X      VALUE "/".
001920     05  O-DAY                  PIC 99.
001930     05  FILLER                PIC X      VALUE "/".
001940     05  O-YEAR                 PIC 9(04).
001950     05  FILLER                PIC X(33)  VALUE SPACES.
001960     05  FILLER                PIC X(33)  VALUE
001970         "SAHYADRI RETAIL - INVENTORY ANAL".
001980     05  FILLER                PIC X(01)  VALUE "Y".
001990     05  FILLER                PIC X(31)  VALUE SPACES.
002000     05  FILLER                PIC X(05)  VALUE "PAGE:".
002010     05  O-PCTR                 PIC Z9.
002020 
002030 01  COLUMN-HEADING-1.
002040     05  FILLER                PIC X(20)  VALUE "CATEGORY".
002050     05  FILLER                PIC X(10)  VALUE SPACES.
002060     05  FILLER                PIC X(06)  VALUE "ITEMS".
002070     05  FILLER                PIC X(10)  VALUE SPACES.
002080     05  FILLER                PIC X(14)  VALUE "VALUE".
002090     05  FILLER                PIC X(72)  VALUE SPACES.
002100 
002110 01  CATEGORY-LINE.
002120     05  O-CAT-NAME            PIC X(20).
002130     05  FILLER                PIC X(08)  VALUE SPACES.
002140     05  O-CAT-ITEMS           PIC ZZZ,ZZ9.
002150     05  FILLER                PIC X(06)  VALUE SPACES.
002160     05  O-CAT-VALUE           PIC $$,$$$,$$$,$$9.99.
002170     05  FILLER                PIC X(72)  VALUE SPACES.
002180 
002190 01  BLANK-LINE.
002200     05  FILLER                PIC X(132) VALUE SPACES.
002210 
002220 01  TOTAL-ITEMS-LINE.
002230     05  FILLER                PIC X(14)  VALUE "TOTAL ITEMS: ".
002240     05  O-GT-ITEM-CTR         PIC ZZZ,ZZ9.
002250     05  FILLER                PIC X(112) VALUE SPACES.
002260 
002270 01  TOTAL-VALUE-LINE.
002280     05  FILLER                PIC X(14)  VALUE "TOTAL VALUE: ".
002290     05  O-GT-TOTAL-VALUE      PIC $$,$$$,$$$,$$9.99.
002300     05  FILLER                PIC X(100) VALUE SPACES.
002310 
002320 01  CARRYING-COST-LINE.
002330     05  FILLER                PIC X(16)  VALUE
002340         "CARRYING COST: ".
002350     05  O-CARRYING-COST       PIC $$,$$$,$$$,$$9.99.
002360     05  FILLER                PIC X(98)  VALUE SPACES.
002370 
002380 01  REORDER-LINE.
002390     05  FILLER                PIC X(18)  VALUE
002400         "REORDER ALERTS:  ".
002410     05  O-REORDER-CTR         PIC ZZZ,ZZ9.
002420     05  FILLER                PIC X(108) VALUE SPACES.
002430 
002440*    TURNOVER IS A SHOP-STANDARD CONSTANT PENDING THE
002450*    SALES-HISTORY FEED PROMISED UNDER SRS-CR-0713 - SEE
002460*    CHANGE LOG.  PRINTED HERE SO THE ANALYTICS PAGE CARRIES
002470*    ALL FOUR FIGURES TOGETHER.
002480 01  TURNOVER-RATE-LINE.
002490     05  FILLER                PIC X(18)  VALUE
002500         "TURNOVER RATE:   ".
002510     05  O-TURNOVER-RATE       PIC ZZ9.9.
002520     05  FILLER                PIC X(107) VALUE SPACES.
002530 
002540*    03/11/08 KRI - ADD-TIME VALIDATION REJECT COUNT - CR-0745.
002550 01  REJECT-LINE.
002560     05  FILLER                PIC X(23)  VALUE
002570         "ADD VALIDATION REJECTS:".
002580     05  O-REJECT-CTR          PIC ZZZ,ZZ9.
002590     05  FILLER                PIC X(102) VALUE SPACES.
002600 
002610 PROCEDURE DIVISION.
002620 
002630 0000-INVSTAT.
002640     PERFORM 1000-INIT.
002650     PERFORM 2000-MAINLINE
002660         UNTIL MORE-RECS = "NO".
002670     PERFORM 3000-CLOSING.
002680     STOP RUN.
002690 
002700 1000-INIT.
002710     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002720     MOVE I-DAY TO O-DAY.
002730     MOVE I-YEAR TO O-YEAR.
002740     MOVE I-MONTH TO O-MONTH.
002750 
002760     OPEN INPUT INVFILE.
002770     OPEN OUTPUT INVOUT.
002780     OPEN OUTPUT LOWSTK.
002790     OPEN OUTPUT RPTFILE.
002800 
002810     PERFORM 1100-CLEAR-ONE-CAT
002820         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB > 20.
002830 
002840     PERFORM 9000-READ.
002850 
002860 1100-CLEAR-ONE-CAT.
002870     MOVE SPACES TO T-CAT-NAME(T-SUB).
002880     MOVE ZERO TO T-CAT-ITEM-CTR(T-SUB).
002890     MOVE ZERO TO T-CAT-VALUE(T-SUB).
002900 
002910 2000-MAINLINE.
002920*    03/11/08 KRI - ADD-TIME VALIDATION RUNS AHEAD OF THE
002930*    STATUS CALCS SO A REJECTED RECORD NEVER REACHES THE
002940*    RE-STATUSED MASTER - SRS-CR-0745.
002950     PERFORM 2050-VALIDATE-ADD.
002960     IF VALID-SW = "YES"
002970         PERFORM 2100-CALCS
002980         PERFORM 2200-CAT-ROLLUP
002990         PERFORM 2300-OUTPUT
003000     ELSE
003010         ADD 1 TO C-REJECT-CTR
003020     END-IF.
003030     PERFORM 9000-READ.
003040 
003050*    03/11/08 KRI - ADD VALIDATION:  MIN STOCK MUST BE LESS
003060*    THAN MAX STOCK, REJECT OTHERWISE.  SKU IS GENERATED
003070*    "SKU-" PLUS A ZERO-PADDED 4-DIGIT SEQUENCE WHEN THE
003080*    FIELD OFFICE EXTRACT LEAVES THE SKU BLANK - SRS-CR-0745.
003090 2050-VALIDATE-ADD.
003100     MOVE "YES" TO VALID-SW.
003110     PERFORM 2055-GEN-SKU.
003120     IF I-MIN-STOCK NOT < I-MAX-STOCK
003130         MOVE "NO" TO VALID-SW
003140     END-IF.
003150 
003160 2055-GEN-SKU.
003170     IF I-SKU = SPACES
003180         ADD 1 TO C-SKU-SEQ
003190         MOVE C-SKU-SEQ TO T-SKU-SEQ-DISP
003200         MOVE SPACES TO T-SKU-BUILD
003210         STRING "SKU-" DELIMITED BY SIZE
003220             T-SKU-SEQ-DISP DELIMITED BY SIZE
003230             INTO T-SKU-BUILD
003240         MOVE T-SKU-BUILD TO I-SKU
003250     END-IF.
003260 
003270*    10/25/93 SJP - STOCK STATUS BANDS REVISED. HALF OF MIN
003280*    STOCK IS THE CRITICAL CUT-OFF.
003290 2100-CALCS.
003300     ADD 1 TO C-ITEM-CTR.
003310     COMPUTE C-HALF-MIN = I-MIN-STOCK * 0.5.
003320 
003330     IF I-CURRENT-STOCK <= C-HALF-MIN
003340         MOVE "CRITICAL" TO I-STATUS
003350         ADD 1 TO C-CRIT-CTR
003360         ADD 1 TO C-REORDER-CTR
003370     ELSE
003380         IF I-CURRENT-STOCK <= I-MIN-STOCK
003390             MOVE "LOW" TO I-STATUS
003400             ADD 1 TO C-LOW-CTR
003410             ADD 1 TO C-REORDER-CTR
003420         ELSE
003430             IF I-CURRENT-STOCK >= I-MAX-STOCK
003440                 MOVE "OVERSTOCK" TO I-STATUS
003450                 ADD 1 TO C-OVER-CTR
003460             ELSE
003470                 MOVE "NORMAL" TO I-STATUS
003480                 ADD 1 TO C-NORM-CTR
003490             END-IF
003500         END-IF
003510     END-IF.
003520 
003530     COMPUTE C-ITEM-VALUE ROUNDED =
003540         I-UNIT-COST * I-CURRENT-STOCK.
003550     ADD C-ITEM-VALUE TO C-TOTAL-VALUE.
003560 
003570*    04/19/92 MMP - LOOK UP OR CREATE THE CATEGORY ENTRY.
003580 2200-CAT-ROLLUP.
003590     MOVE "NO" TO T-FOUND-SW.
003600     PERFORM 2210-CHECK-ONE-CAT
003610         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB > T-CAT-COUNT.
003620 
003630 2210-CHECK-ONE-CAT.
003640     IF T-CAT-NAME(T-SUB) = I-CATEGORY
003650         ADD 1 TO T-CAT-ITEM-CTR(T-SUB)
003660         ADD C-ITEM-VALUE TO T-CAT-VALUE(T-SUB)
003670         MOVE "YES" TO T-FOUND-SW
003680     END-IF.
003690 
003700     IF T-FOUND-SW = "NO" AND T-CAT-COUNT < 20
003710         ADD 1 TO T-CAT-COUNT
003720         MOVE I-CATEGORY TO T-CAT-NAME(T-CAT-COUNT)
003730         MOVE 1 TO T-CAT-ITEM-CTR(T-CAT-COUNT)
003740         MOVE C-ITEM-VALUE TO T-CAT-VALUE(T-CAT-COUNT)
003750     END-IF.
003760 
003770 2300-OUTPUT.
003780     MOVE I-ITEM-ID TO O-ITEM-ID.
003790     MOVE I-ITEM-NAME TO O-ITEM-NAME.
003800     MOVE I-CATEGORY TO O-ITEM-CATEGORY.
003810     MOVE I-SKU TO O-ITEM-SKU.
003820     MOVE I-CURRENT-STOCK TO O-CURRENT-STOCK.
003830     MOVE I-MIN-STOCK TO O-MIN-STOCK.
003840     MOVE I-MAX-STOCK TO O-MAX-STOCK.
003850     MOVE I-UNIT-COST TO O-UNIT-COST.
003860     MOVE I-SELLING-PRICE TO O-SELLING-PRICE.
003870     MOVE I-SUPPLIER TO O-SUPPLIER.
003880     MOVE I-STATUS TO O-ITEM-STATUS.
003890 
003900     WRITE O-ITEM-REC.
003910 
003920     IF I-STATUS = "LOW" OR I-STATUS = "CRITICAL"
003930         MOVE I-ITEM-REC TO LOW-ITEM-REC
003940         WRITE LOW-ITEM-REC
003950     END-IF.
003960 
003970 3000-CLOSING.
003980     COMPUTE C-CARRYING-COST ROUNDED = C-TOTAL-VALUE * 0.10.
003990 
004000     PERFORM 3100-RANK-CATEGORIES.
004010 
004020     WRITE PRTLINE FROM COMPANY-TITLE
004030         AFTER ADVANCING TOP-OF-FORM.
004040     WRITE PRTLINE FROM COLUMN-HEADING-1
004050         AFTER ADVANCING 2 LINES.
004060     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
004070 
004080     PERFORM 3045-PRINT-ONE-CATEGORY
004090         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB > T-CAT-COUNT.
004100 
004110 3045-PRINT-ONE-CATEGORY.
004120     IF T-SUB NOT > 5
004130         MOVE T-CAT-NAME(T-SUB) TO O-CAT-NAME
004140         MOVE T-CAT-ITEM-CTR(T-SUB) TO O-CAT-ITEMS
004150         MOVE T-CAT-VALUE(T-SUB) TO O-CAT-VALUE
004160         WRITE PRTLINE FROM CATEGORY-LINE
004170             AFTER ADVANCING 1 LINE
004180     END-IF.
004190 
004200     MOVE C-ITEM-CTR TO O-GT-ITEM-CTR.
004210     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
004220     WRITE PRTLINE FROM TOTAL-ITEMS-LINE
004230         AFTER ADVANCING 1 LINE.
004240 
004250     MOVE C-TOTAL-VALUE TO O-GT-TOTAL-VALUE.
004260     WRITE PRTLINE FROM TOTAL-VALUE-LINE
004270         AFTER ADVANCING 1 LINE.
004280 
004290     MOVE C-CARRYING-COST TO O-CARRYING-COST.
004300     WRITE PRTLINE FROM CARRYING-COST-LINE
004310         AFTER ADVANCING 1 LINE.
004320 
004330     MOVE C-REORDER-CTR TO O-REORDER-CTR.
004340     WRITE PRTLINE FROM REORDER-LINE
004350         AFTER ADVANCING 1 LINE.
004360 
004370     MOVE C-TURNOVER-RATE TO O-TURNOVER-RATE.
004380     WRITE PRTLINE FROM TURNOVER-RATE-LINE
004390         AFTER ADVANCING 1 LINE.
004400 
004410*    03/11/08 KRI - ADD VALIDATION REJECT COUNT - SRS-CR-0745.
004420     MOVE C-REJECT-CTR TO O-REJECT-CTR.
004430     WRITE PRTLINE FROM REJECT-LINE
004440         AFTER ADVANCING 1 LINE.
004450 
004460     CLOSE INVFILE.
004470     CLOSE INVOUT.
004480     CLOSE LOWSTK.
004490     CLOSE RPTFILE.
004500 
004510*    04/19/92 MMP - SIMPLE BUBBLE SORT OF THE CATEGORY TABLE
004520*    BY VALUE DESCENDING, HIGH-VALUE CATEGORY FIRST.
004530 3100-RANK-CATEGORIES.
004540     PERFORM 3110-RANK-OUTER-PASS
004550         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB >= T-CAT-COUNT.
004560 
004570 3110-RANK-OUTER-PASS.
004580     PERFORM 3120-RANK-COMPARE-SWAP
004590         VARYING T-SUB2 FROM 1 BY 1
004600         UNTIL T-SUB2 > T-CAT-COUNT - T-SUB.
004610 
004620 3120-RANK-COMPARE-SWAP.
004630     IF T-CAT-VALUE(T-SUB2) < T-CAT-VALUE(T-SUB2 + 1)
004640         MOVE T-CAT-NAME(T-SUB2) TO T-TEMP-NAME
004650         MOVE T-CAT-ITEM-CTR(T-SUB2) TO T-TEMP-CTR
004660         MOVE T-CAT-VALUE(T-SUB2) TO T-TEMP-VAL
004670         MOVE T-CAT-NAME(T-SUB2 + 1)
004680             TO T-CAT-NAME(T-SUB2)
004690         MOVE T-CAT-ITEM-CTR(T-SUB2 + 1)
004700             TO T-CAT-ITEM-CTR(T-SUB2)
004710         MOVE T-CAT-VALUE(T-SUB2 + 1)
004720             TO T-CAT-VALUE(T-SUB2)
004730         MOVE T-TEMP-NAME TO T-CAT-NAME(T-SUB2 + 1)
004740         MOVE T-TEMP-CTR TO T-CAT-ITEM-CTR(T-SUB2 + 1)
004750         MOVE T-TEMP-VAL TO T-CAT-VALUE(T-SUB2 + 1)
004760     END-IF.
004770 
004780 9000-READ.
004790     READ INVFILE
004800         AT END
004810             MOVE "NO" TO MORE-RECS.
