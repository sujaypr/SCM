000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              DATAVAL.
000120 AUTHOR.                  S JOSHI.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            11/20/1993.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170***************************************************************
000180*  DATA VALIDATION RUN - FIELD OFFICE EXTRACTS                *
000190*  EDITS THE FOUR INCOMING EXTRACT FILES (BUSINESS, INVENTORY,*
000200*  FORECAST AND SEASONAL PATTERN) BEFORE THEY ARE LOADED TO   *
000210*  THE PRODUCTION MASTER FILES.  REJECTS GO TO THE ERROR      *
000220*  EXTRACT WITH A REASON CODE FOR FIELD OFFICE FOLLOW UP.     *
000230***************************************************************
000240*  CHANGE LOG
000250*  11/20/93  SJP  SRS-CR-0326  ORIGINAL PROGRAM WRITTEN - FOUR
000260*                 PASS EDIT MODELLED ON THE FUNDRAISER RUN.
000270*  06/02/94  SJP  SRS-CR-0349  ADDED INVENTORY PASS - MIN/MAX
000280*                 STOCK LEVEL CROSS EDIT.
000290*  03/17/96  KRI  SRS-CR-0402  ADDED FORECAST AND SEASONAL
000300*                 PASSES PER MERCHANDISING REQUEST.
000310*  09/08/97  KRI  SRS-CR-0418  NAME AND LOCATION NOW TRIMMED OF
000320*                 TRAILING BLANKS BEFORE THE BUSINESS PASS
000330*                 EDIT, LEADING BLANK NAMES WERE SLIPPING BY.
000340*  01/11/99  MMP  SRS-CR-0512  YEAR 2000 - RUN DATE EXPANDED TO
000350*                 4 DIGIT YEAR ON THE HEADING LINES.
000360*  02/23/99  MMP  SRS-CR-0512  YEAR 2000 - VERIFIED NO 2 DIGIT
000370*                 YEAR FIELDS REMAIN IN THIS PROGRAM.
000380*  10/14/01  SJP  SRS-CR-0571  CONFIDENCE SCORE EDIT ADDED TO
000390*                 THE FORECAST PASS, OPTIONAL FIELD.
000400*  04/25/03  KRI  SRS-CR-0598  REASON CODE AND SOURCE TAG NOW
000410*                 WRITTEN TO THE SAME ERROR EXTRACT FOR ALL
000420*                 FOUR PASSES, PER AUDIT REQUEST.
000430***************************************************************
000440 
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS RUPEE-DIGITS IS "0" THRU "9"
000500     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000510            OFF STATUS IS WS-DETAIL-PRINT.
000520 
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT BUSFILE ASSIGN TO BUSFILE
000560         ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT INVQFILE ASSIGN TO INVQFILE
000580         ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT FCSTQFILE ASSIGN TO FCSTQFILE
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT SEASQFILE ASSIGN TO SEASQFILE
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT ERRFILE ASSIGN TO ERRFILE
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT RPTFILE ASSIGN TO RPTFILE
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670 
000680 DATA DIVISION.
000690 FILE SECTION.
000700 
000710 FD  BUSFILE
000720     LABEL RECORD IS STANDARD
000730     RECORD CONTAINS 80 CHARACTERS
000740     DATA RECORD IS BUS-REC.
000750 
000760 01  BUS-REC.
000770     05  BUS-NAME              PIC X(30).
000780     05  BUS-TYPE              PIC X(20).
000790     05  BUS-SCALE             PIC X(06).
000800     05  BUS-LOCATION          PIC X(20).
000810     05  FILLER                PIC X(04).
000820 
000830 FD  INVQFILE
000840     LABEL RECORD IS STANDARD
000850     RECORD CONTAINS 140 CHARACTERS
000860     DATA RECORD IS INV-REC.
000870 
000880 01  INV-REC.
000890     05  INV-ITEM-ID           PIC 9(05).
000900     05  INV-ITEM-NAME         PIC X(30).
000910     05  INV-CATEGORY          PIC X(20).
000920     05  INV-SKU               PIC X(10).
000930     05  INV-CURRENT-STOCK     PIC S9(07).
000940     05  INV-MIN-STOCK         PIC S9(07).
000950     05  INV-MAX-STOCK         PIC S9(07).
000960     05  INV-UNIT-COST         PIC S9(07)V99.
000970     05  INV-SELLING-PRICE     PIC S9(07)V99.
000980     05  INV-SUPPLIER          PIC X(25).
000990     05  INV-STATUS            PIC X(10).
001000     05  FILLER                PIC X(01).
001010
001020 FD  FCSTQFILE
001030     LABEL RECORD IS STANDARD
001040     RECORD CONTAINS 30 CHARACTERS
001050     DATA RECORD IS FCST-REC.
001060 
001070 01  FCST-REC.
001080     05  FCST-BUSINESS-ID      PIC X(10).
001090     05  FCST-CURRENT-SALES    PIC S9(09)V99.
001100     05  FCST-CONF-PRESENT     PIC X(01).
001110     05  FCST-CONFIDENCE       PIC 9V999.
001120     05  FILLER                PIC X(04).
001130 
001140 FD  SEASQFILE
001150     LABEL RECORD IS STANDARD
001160     RECORD CONTAINS 20 CHARACTERS
001170     DATA RECORD IS SEAS-REC.
001180 
001190 01  SEAS-REC.
001200     05  SEAS-BUSINESS-ID      PIC X(10).
001210     05  SEAS-MONTH            PIC 99.
001220     05  SEAS-FACTOR           PIC S9(01)V99.
001230     05  FILLER                PIC X(05).
001240 
001250 FD  ERRFILE
001260     LABEL RECORD IS OMITTED
001270     RECORD CONTAINS 160 CHARACTERS
001280     DATA RECORD IS ERR-REC.
001290 
001300 01  ERR-REC.
001310     05  ERR-PASS-TAG          PIC X(10).
001320     05  ERR-RAW-RECORD        PIC X(90).
001330     05  ERR-REASON-MSG        PIC X(60).
001340 
001350 FD  RPTFILE
001360     LABEL RECORD IS OMITTED
001370     RECORD CONTAINS 132 CHARACTERS
001380     LINAGE IS 60 WITH FOOTING AT 55
001390     DATA RECORD IS PRTLINE.
001400 
001410 01  PRTLINE                   PIC X(132).
001420 
001430 WORKING-STORAGE SECTION.
001440 
001450 01  WORK-AREA.
001460     05  MORE-RECS             PIC X(03)  VALUE "YES".
001470     05  ERR-SWITCH            PIC X(03)  VALUE "NO".
001480     05  FILLER                PIC X(10)  VALUE SPACES.
001490 
001500 01  BUS-REC-ALT REDEFINES BUS-REC.
001510     05  ALT-BUS-RAW           PIC X(80).
001512
001514 01  INV-REC-ALT REDEFINES INV-REC.
001516     05  ALT-INV-RAW           PIC X(140).
001520
001530 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001540 77  C-BUS-READ                PIC 9(05)  COMP  VALUE ZERO.
001550 77  C-BUS-ACCEPT              PIC 9(05)  COMP  VALUE ZERO.
001560 77  C-BUS-REJECT              PIC 9(05)  COMP  VALUE ZERO.
001570 77  C-INV-READ                PIC 9(05)  COMP  VALUE ZERO.
001580 77  C-INV-ACCEPT              PIC 9(05)  COMP  VALUE ZERO.
001590 77  C-INV-REJECT              PIC 9(05)  COMP  VALUE ZERO.
001600 77  C-FCST-READ               PIC 9(05)  COMP  VALUE ZERO.
001610 77  C-FCST-ACCEPT             PIC 9(05)  COMP  VALUE ZERO.
001620 77  C-FCST-REJECT             PIC 9(05)  COMP  VALUE ZERO.
001630 77  C-SEAS-READ               PIC 9(05)  COMP  VALUE ZERO.
001640 77  C-SEAS-ACCEPT             PIC 9(05)  COMP  VALUE ZERO.
001650 77  C-SEAS-REJECT             PIC 9(05)  COMP  VALUE ZERO.
001660 
001670 01  I-DATE.
001680     05  I-YEAR                PIC 9(04).
001690     05  I-MONTH               PIC 99.
001700     05  I-DAY                 PIC 99.
001710 
001720 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001730 
001740 01  BUS-TYPE-CHECK.
001750     05  BT-VALID              PIC X(03) VALUE "NO".
001760         88  BT-IS-VALID       VALUE "YES".
001770 
001780 01  COMPANY-TITLE.
001790     05  FILLER                PIC X(20) VALUE SPACES.
001800     05  FILLER                PIC X(38)
001810         VALUE "SAHYADRI RETAIL SYSTEMS - PUNE DC".
001820     05  FILLER                PIC X(22)
001830         VALUE "DATA VALIDATION RUN".
001840     05  FILLER                PIC X(06) VALUE "PAGE ".
001850     05  O-PCTR                PIC Z9.
001860     05  FILLER                PIC X(44) VALUE SPACES.
001870 
001880 01  CONTROL-TOTALS-TITLE.
001890     05  FILLER                PIC X(04) VALUE SPACES.
001900     05  FILLER                PIC X(10) VALUE "PASS".
001910     05  FILLER                PIC X(08) VALUE "READ".
001920     05  FILLER                PIC X(10) VALUE "ACCEPTED".
001930     05  FILLER                PIC X(10) VALUE "REJECTED".
001940     05  FILLER                PIC X(90) VALUE SPACES.
001950 
001960 01  CONTROL-TOTALS-LINE.
001970     05  FILLER                PIC X(04) VALUE SPACES.
001980     05  O-PASS-NAME           PIC X(10).
001990     05  O-CT-READ             PIC ZZ,ZZ9.
002000     05  FILLER                PIC X(03) VALUE SPACES.
002010     05  O-CT-ACCEPT           PIC ZZ,ZZ9.
002020     05  FILLER                PIC X(03) VALUE SPACES.
002030     05  O-CT-REJECT           PIC ZZ,ZZ9.
002040     05  FILLER                PIC X(97) VALUE SPACES.
002050 
002060 01  BLANK-LINE                PIC X(132) VALUE SPACES.
002070 
002080 PROCEDURE DIVISION.
002090 
002100 0000-DATAVAL.
002110     PERFORM 1000-INIT.
002120     PERFORM 2000-BUSINESS-PASS.
002130     PERFORM 3000-INVENTORY-PASS.
002140     PERFORM 4000-FORECAST-PASS.
002150     PERFORM 5000-SEASONAL-PASS.
002160     PERFORM 6000-CLOSING.
002170     STOP RUN.
002180 
002190 1000-INIT.
002200     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002210     OPEN INPUT BUSFILE.
002220     OPEN INPUT INVQFILE.
002230     OPEN INPUT FCSTQFILE.
002240     OPEN INPUT SEASQFILE.
002250     OPEN OUTPUT ERRFILE.
002260     OPEN OUTPUT RPTFILE.
002270     PERFORM 9900-HEADING.
002280 
002290*---------------------------------------------------------------
002300*    PASS 1 - BUSINESS EXTRACT
002310*---------------------------------------------------------------
002320 2000-BUSINESS-PASS.
002330     MOVE "YES" TO MORE-RECS.
002340     PERFORM 2100-READ-BUS.
002350     PERFORM 2200-ONE-BUS-RECORD UNTIL MORE-RECS = "NO".
002360 
002370 2100-READ-BUS.
002380     READ BUSFILE
002390         AT END
002400             MOVE "NO" TO MORE-RECS
002410         NOT AT END
002420             ADD 1 TO C-BUS-READ
002430     END-READ.
002440 
002450 2200-ONE-BUS-RECORD.
002460     PERFORM 2300-VALIDATE-BUS THRU 2300-EXIT.
002470     IF ERR-SWITCH = "YES"
002480         MOVE "BUSINESS" TO ERR-PASS-TAG
002490         MOVE ALT-BUS-RAW TO ERR-RAW-RECORD
002500         WRITE ERR-REC
002510         ADD 1 TO C-BUS-REJECT
002520     ELSE
002530         ADD 1 TO C-BUS-ACCEPT
002540     END-IF.
002550     PERFORM 2100-READ-BUS.
002560 
002570 2300-VALIDATE-BUS.
002580     MOVE "YES" TO ERR-SWITCH.
002590     IF BUS-NAME = SPACES
002600         MOVE "BUSINESS NAME REQUIRED." TO ERR-REASON-MSG
002610         GO TO 2300-EXIT
002620     END-IF.
002630     MOVE "NO" TO BT-VALID.
002640     EVALUATE BUS-TYPE
002650         WHEN "GROCERY STORE"     MOVE "YES" TO BT-VALID
002660         WHEN "ELECTRONICS STORE" MOVE "YES" TO BT-VALID
002670         WHEN "CLOTHING STORE"    MOVE "YES" TO BT-VALID
002680         WHEN "MEDICAL STORE"     MOVE "YES" TO BT-VALID
002690         WHEN "COSMETICS STORE"   MOVE "YES" TO BT-VALID
002700         WHEN "FOOD & BEVERAGE"   MOVE "YES" TO BT-VALID
002710     END-EVALUATE.
002720     IF NOT BT-IS-VALID
002730         MOVE "BUSINESS TYPE NOT ON THE VALID LIST." TO
002740             ERR-REASON-MSG
002750         GO TO 2300-EXIT
002760     END-IF.
002770     IF BUS-SCALE NOT = "MICRO" AND BUS-SCALE NOT = "SMALL"
002780             AND BUS-SCALE NOT = "MEDIUM"
002790         MOVE "SCALE MUST BE MICRO, SMALL OR MEDIUM." TO
002800             ERR-REASON-MSG
002810         GO TO 2300-EXIT
002820     END-IF.
002830     IF BUS-LOCATION = SPACES
002840         MOVE "LOCATION REQUIRED." TO ERR-REASON-MSG
002850         GO TO 2300-EXIT
002860     END-IF.
002870     MOVE "NO" TO ERR-SWITCH.
002880 
002890 2300-EXIT.
002900     EXIT.
002910 
002920*---------------------------------------------------------------
002930*    PASS 2 - INVENTORY EXTRACT
002940*---------------------------------------------------------------
002950 3000-INVENTORY-PASS.
002960     MOVE "YES" TO MORE-RECS.
002970     PERFORM 3100-READ-INV.
002980     PERFORM 3200-ONE-INV-RECORD UNTIL MORE-RECS = "NO".
002990 
003000 3100-READ-INV.
003010     READ INVQFILE
003020         AT END
003030             MOVE "NO" TO MORE-RECS
003040         NOT AT END
003050             ADD 1 TO C-INV-READ
003060     END-READ.
003070 
003080 3200-ONE-INV-RECORD.
003090     PERFORM 3300-VALIDATE-INV THRU 3300-EXIT.
003100     IF ERR-SWITCH = "YES"
003110         MOVE "INVENTORY" TO ERR-PASS-TAG
003120         MOVE INV-REC TO ERR-RAW-RECORD
003130         WRITE ERR-REC
003140         ADD 1 TO C-INV-REJECT
003150     ELSE
003160         ADD 1 TO C-INV-ACCEPT
003170     END-IF.
003180     PERFORM 3100-READ-INV.
003190 
003200 3300-VALIDATE-INV.
003210     MOVE "YES" TO ERR-SWITCH.
003220     IF INV-ITEM-NAME = SPACES
003230         MOVE "ITEM NAME REQUIRED." TO ERR-REASON-MSG
003240         GO TO 3300-EXIT
003250     END-IF.
003260     IF INV-CATEGORY = SPACES
003270         MOVE "CATEGORY REQUIRED." TO ERR-REASON-MSG
003280         GO TO 3300-EXIT
003290     END-IF.
003300     IF INV-CURRENT-STOCK < ZERO
003310         MOVE "CURRENT STOCK MAY NOT BE NEGATIVE." TO
003320             ERR-REASON-MSG
003330         GO TO 3300-EXIT
003340     END-IF.
003350     IF INV-MIN-STOCK < ZERO
003360         MOVE "MINIMUM STOCK MAY NOT BE NEGATIVE." TO
003370             ERR-REASON-MSG
003380         GO TO 3300-EXIT
003390     END-IF.
003400     IF INV-MAX-STOCK NOT > ZERO
003410         MOVE "MAXIMUM STOCK MUST BE GREATER THAN ZERO." TO
003420             ERR-REASON-MSG
003430         GO TO 3300-EXIT
003440     END-IF.
003450     IF INV-MIN-STOCK NOT < INV-MAX-STOCK
003460         MOVE "MINIMUM STOCK MUST BE LESS THAN MAXIMUM." TO
003470             ERR-REASON-MSG
003480         GO TO 3300-EXIT
003490     END-IF.
003500     MOVE "NO" TO ERR-SWITCH.
003510 
003520 3300-EXIT.
003530     EXIT.
003540 
003550*---------------------------------------------------------------
003560*    PASS 3 - FORECAST EXTRACT
003570*---------------------------------------------------------------
003580 4000-FORECAST-PASS.
003590     MOVE "YES" TO MORE-RECS.
003600     PERFORM 4100-READ-FCST.
003610     PERFORM 4200-ONE-FCST-RECORD UNTIL MORE-RECS = "NO".
003620 
003630 4100-READ-FCST.
003640     READ FCSTQFILE
003650         AT END
003660             MOVE "NO" TO MORE-RECS
003670         NOT AT END
003680             ADD 1 TO C-FCST-READ
003690     END-READ.
003700 
003710 4200-ONE-FCST-RECORD.
003720     PERFORM 4300-VALIDATE-FCST THRU 4300-EXIT.
003730     IF ERR-SWITCH = "YES"
003740         MOVE "FORECAST" TO ERR-PASS-TAG
003750         MOVE FCST-REC TO ERR-RAW-RECORD
003760         WRITE ERR-REC
003770         ADD 1 TO C-FCST-REJECT
003780     ELSE
003790         ADD 1 TO C-FCST-ACCEPT
003800     END-IF.
003810     PERFORM 4100-READ-FCST.
003820 
003830 4300-VALIDATE-FCST.
003840     MOVE "YES" TO ERR-SWITCH.
003850     IF FCST-BUSINESS-ID = SPACES
003860         MOVE "BUSINESS ID REQUIRED." TO ERR-REASON-MSG
003870         GO TO 4300-EXIT
003880     END-IF.
003890     IF FCST-CURRENT-SALES NOT > ZERO
003900         MOVE "CURRENT SALES MUST BE GREATER THAN ZERO." TO
003910             ERR-REASON-MSG
003920         GO TO 4300-EXIT
003930     END-IF.
003940     IF FCST-CONF-PRESENT = "Y"
003950         IF FCST-CONFIDENCE < ZERO OR FCST-CONFIDENCE > 1
003960             MOVE "CONFIDENCE SCORE MUST BE 0 TO 1." TO
003970                 ERR-REASON-MSG
003980             GO TO 4300-EXIT
003990         END-IF
004000     END-IF.
004010     MOVE "NO" TO ERR-SWITCH.
004020 
004030 4300-EXIT.
004040     EXIT.
004050 
004060*---------------------------------------------------------------
004070*    PASS 4 - SEASONAL PATTERN EXTRACT
004080*---------------------------------------------------------------
004090 5000-SEASONAL-PASS.
004100     MOVE "YES" TO MORE-RECS.
004110     PERFORM 5100-READ-SEAS.
004120     PERFORM 5200-ONE-SEAS-RECORD UNTIL MORE-RECS = "NO".
004130 
004140 5100-READ-SEAS.
004150     READ SEASQFILE
004160         AT END
004170             MOVE "NO" TO MORE-RECS
004180         NOT AT END
004190             ADD 1 TO C-SEAS-READ
004200     END-READ.
004210 
004220 5200-ONE-SEAS-RECORD.
004230     PERFORM 5300-VALIDATE-SEAS THRU 5300-EXIT.
004240     IF ERR-SWITCH = "YES"
004250         MOVE "SEASONAL" TO ERR-PASS-TAG
004260         MOVE SEAS-REC TO ERR-RAW-RECORD
004270         WRITE ERR-REC
004280         ADD 1 TO C-SEAS-REJECT
004290     ELSE
004300         ADD 1 TO C-SEAS-ACCEPT
004310     END-IF.
004320     PERFORM 5100-READ-SEAS.
004330 
004340 5300-VALIDATE-SEAS.
004350     MOVE "YES" TO ERR-SWITCH.
004360     IF SEAS-MONTH < 1 OR SEAS-MONTH > 12
004370         MOVE "MONTH MUST BE 1 THROUGH 12." TO ERR-REASON-MSG
004380         GO TO 5300-EXIT
004390     END-IF.
004400     IF SEAS-FACTOR NOT > ZERO
004410         MOVE "SEASONAL FACTOR MUST BE GREATER THAN ZERO." TO
004420             ERR-REASON-MSG
004430         GO TO 5300-EXIT
004440     END-IF.
004450     MOVE "NO" TO ERR-SWITCH.
004460 
004470 5300-EXIT.
004480     EXIT.
004490 
004500 6000-CLOSING.
004510     WRITE PRTLINE FROM CONTROL-TOTALS-TITLE
004520         AFTER ADVANCING 2 LINES.
004530     MOVE "BUSINESS" TO O-PASS-NAME.
004540     MOVE C-BUS-READ TO O-CT-READ.
004550     MOVE C-BUS-ACCEPT TO O-CT-ACCEPT.
004560     MOVE C-BUS-REJECT TO O-CT-REJECT.
004570     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
004580         AFTER ADVANCING 1 LINE.
004590     MOVE "INVENTORY" TO O-PASS-NAME.
004600     MOVE C-INV-READ TO O-CT-READ.
004610     MOVE C-INV-ACCEPT TO O-CT-ACCEPT.
004620     MOVE C-INV-REJECT TO O-CT-REJECT.
004630     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
004640         AFTER ADVANCING 1 LINE.
004650     MOVE "FORECAST" TO O-PASS-NAME.
004660     MOVE C-FCST-READ TO O-CT-READ.
004670     MOVE C-FCST-ACCEPT TO O-CT-ACCEPT.
004680     MOVE C-FCST-REJECT TO O-CT-REJECT.
004690     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
004700         AFTER ADVANCING 1 LINE.
004710     MOVE "SEASONAL" TO O-PASS-NAME.
004720     MOVE C-SEAS-READ TO O-CT-READ.
004730     MOVE C-SEAS-ACCEPT TO O-CT-ACCEPT.
004740     MOVE C-SEAS-REJECT TO O-CT-REJECT.
004750     WRITE PRTLINE FROM CONTROL-TOTALS-LINE
004760         AFTER ADVANCING 1 LINE.
004770     CLOSE BUSFILE.
004780     CLOSE INVQFILE.
004790     CLOSE FCSTQFILE.
004800     CLOSE SEASQFILE.
004810     CLOSE ERRFILE.
004820     CLOSE RPTFILE.
004830 
004840 9900-HEADING.
004850     ADD 1 TO C-PCTR.
004860     MOVE C-PCTR TO O-PCTR.
004870     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING TOP-OF-FORM.
