000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              MODESEL.
000120 AUTHOR.                  MEERA PATIL.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            05/20/1991.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   M O D E S E L  --  TRANSPORT MODE SELECTOR                *
000210*                                                             *
000220*   SCORES ROAD/RAIL/AIR/SEA FOR AN ORIGIN-DESTINATION PAIR   *
000230*   AGAINST THE ROUTE DISTANCE, THE TWO ENDPOINT WEATHER       *
000240*   SAMPLES AND A SET OF WIRE-SERVICE HEADLINES, THEN PRINTS   *
000250*   THE RECOMMENDED MODE WITH A ONE-LINE SUMMARY.              *
000260*                                                             *
000270***************************************************************
000280*                   C H A N G E   L O G                       *
000290***************************************************************
000300* 05/20/91  MMP  ORIGINAL PROGRAM.                            *
000310* 11/14/91  MMP  WEATHER PENALTY ADDED FOR BOTH ENDPOINTS.    *
000320* 04/02/92  KRI  NEWS HEADLINE KEYWORD SCAN ADDED - CR-0112.  *
000330* 09/19/93  SJP  FIXED TIE-BREAK ORDER ROAD/RAIL/AIR/SEA.     *
000340* 06/27/96  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000350* 12/21/98  MMP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.   *
000360* 02/08/99  MMP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.   *
000370* 08/30/01  SJP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000380* 04/14/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0263.     *
000390***************************************************************
000400 
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS RUPEE-DIGITS IS "0" THRU "9"
000460     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000470            OFF STATUS IS WS-DETAIL-PRINT.
000480 
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510 
000520     SELECT WEATHER
000530         ASSIGN TO WEATHER
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550 
000560     SELECT NEWSFLE
000570         ASSIGN TO NEWSFLE
000580         ORGANIZATION IS LINE SEQUENTIAL.
000590 
000600     SELECT RPTFILE
000610         ASSIGN TO RPTFILE
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630 
000640 DATA DIVISION.
000650 FILE SECTION.
000660 
000670 FD  WEATHER
000680     LABEL RECORD IS STANDARD
000690     RECORD CONTAINS 60 CHARACTERS
000700     DATA RECORD IS I-WEATHER-REC.
000710 
000720 01  I-WEATHER-REC.
000730     05  I-POSITION            PIC X(10).
000740     05  I-TEMP-C              PIC S9(03).
000750     05  I-CONDITION           PIC X(20).
000760     05  I-WIND-SPEED          PIC S9(03).
000770     05  I-VISIBILITY          PIC S9(03).
000780     05  FILLER                PIC X(21).
000790 
000800 FD  NEWSFLE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 110 CHARACTERS
000830     DATA RECORD IS I-NEWS-REC.
000840 
000850 01  I-NEWS-REC.
000860     05  I-PLACE               PIC X(30).
000870     05  I-HEADLINE             PIC X(80).
000880 
000890 FD  RPTFILE
000900     LABEL RECORD IS OMITTED
000910     RECORD CONTAINS 132 CHARACTERS
000920     LINAGE IS 60 WITH FOOTING AT 55
000930     DATA RECORD IS PRTLINE.
000940 
000950 01  PRTLINE                   PIC X(132).
000960 
000970 WORKING-STORAGE SECTION.
000980 
000990 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001000 77  C-WX-CTR                  PIC 9(03)  COMP  VALUE ZERO.
001010 77  C-NEWS-CTR                PIC 9(05)  COMP  VALUE ZERO.
001020 77  C-DIST-KM                 PIC S9(05)        VALUE 500.
001030 77  C-WX-PENALTY              PIC S9(03)  COMP  VALUE ZERO.
001040 77  C-NEWS-PENALTY            PIC S9(03)  COMP  VALUE ZERO.
001050 77  C-ROAD-SCORE              PIC S9(03)  COMP  VALUE ZERO.
001060 77  C-RAIL-SCORE              PIC S9(03)  COMP  VALUE ZERO.
001070 77  C-AIR-SCORE               PIC S9(03)  COMP  VALUE ZERO.
001080 77  C-SEA-SCORE               PIC S9(03)  COMP  VALUE ZERO.
001090 77  C-BEST-SCORE              PIC S9(03)  COMP  VALUE ZERO.
001100 77  C-WX-ADJ                  PIC S9(03)  COMP  VALUE ZERO.
001110 77  C-HIT-CTR                 PIC 9(02)  COMP  VALUE ZERO.
001120 77  O-BEST-MODE               PIC X(04)         VALUE SPACES.
001130 77  O-ENDPOINT-COND-1         PIC X(20)         VALUE SPACES.
001140 77  O-ENDPOINT-COND-2         PIC X(20)         VALUE SPACES.
001150 
001160 01  WORK-AREA.
001170     05  MORE-RECS             PIC X(03)  VALUE "YES".
001180     05  FILLER                PIC X(10)  VALUE SPACES.
001190 
001200 01  I-DATE.
001210     05  I-YEAR                PIC 9(04).
001220     05  I-MONTH                PIC 99.
001230     05  I-DAY                  PIC 99.
001240 
001250 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001260 
001270 01  I-WEATHER-REC-ALT REDEFINES I-WEATHER-REC.
001280     05  ALT-RAW-TEXT          PIC X(60).
001290 
001300 01  I-NEWS-REC-ALT REDEFINES I-NEWS-REC.
001310     05  ALT-NEWS-TEXT         PIC X(110).
001320 
001330*    THIS SHOP FIXES THE TEST ROUTE AT BANGALORE-MUMBAI FOR
001340*    THE BATCH RUN - THE ON-LINE INQUIRY SCREEN TAKES THE
001350*    OPERATOR'S ORIGIN/DESTINATION PAIR (NOT THIS PROGRAM).
001360 01  ROUTE-PAIR.
001370     05  W-ORIGIN              PIC X(15)  VALUE "BANGALORE".
001380     05  W-DESTINATION         PIC X(15)  VALUE "MUMBAI".
001390 
001400 PROCEDURE DIVISION.
001410 
001420 0000-MODESEL.
001430     PERFORM 1000-INIT.
001440     PERFORM 2000-SCORE-MODES.
001450     PERFORM 3000-WEATHER-PASS
001460         UNTIL MORE-RECS = "NO".
001470     MOVE "YES" TO MORE-RECS.
001480     PERFORM 4000-NEWS-PASS
001490         UNTIL MORE-RECS = "NO".
001500     PERFORM 4500-APPLY-PENALTIES.
001510     PERFORM 5000-CLOSING.
001520     STOP RUN.
001530 
001540 1000-INIT.
001550     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001560 
001570     OPEN INPUT WEATHER.
001580     OPEN INPUT NEWSFLE.
001590     OPEN OUTPUT RPTFILE.
001600 
001610     EVALUATE TRUE
001620         WHEN (W-ORIGIN = "BANGALORE" AND
001630               W-DESTINATION = "MUMBAI")
001640           OR (W-ORIGIN = "MUMBAI" AND
001650               W-DESTINATION = "BANGALORE")
001660             MOVE 980 TO C-DIST-KM
001670         WHEN OTHER
001680             MOVE 500 TO C-DIST-KM
001690     END-EVALUATE.
001700 
001710     PERFORM 9000-READ-WX.
001720 
001730*    MODESEL SCORING - DISTANCE BAND SETS THE STARTING SCORES.
001740 2000-SCORE-MODES.
001750     IF C-DIST-KM >= 1000
001760         MOVE 3 TO C-AIR-SCORE
001770         MOVE 1 TO C-RAIL-SCORE
001780         MOVE 0 TO C-ROAD-SCORE
001790         MOVE 0 TO C-SEA-SCORE
001800     ELSE
001810         MOVE 2 TO C-ROAD-SCORE
001820         MOVE 1 TO C-RAIL-SCORE
001830         MOVE 0 TO C-AIR-SCORE
001840         MOVE 0 TO C-SEA-SCORE
001850     END-IF.
001860 
001870*    11/14/91 MMP - WEATHER PENALTY FOR EACH ENDPOINT SAMPLE
001880*    READ.  AIR LOSES THE FULL PENALTY, ROAD ONLY THE EXCESS
001890*    OVER ONE POINT.
001900 3000-WEATHER-PASS.
001910     ADD 1 TO C-WX-CTR.
001920     MOVE ZERO TO C-WX-ADJ.
001930 
001940     IF I-CONDITION = "STORM" OR I-CONDITION = "RAIN"
001950             OR I-CONDITION = "SNOW" OR I-CONDITION = "THUNDER"
001960         MOVE 2 TO C-WX-ADJ
001970     ELSE
001980         IF I-CONDITION = "CLOUDY" OR I-CONDITION = "MIST"
001990             MOVE 1 TO C-WX-ADJ
002000         END-IF
002010     END-IF.
002020 
002030     ADD C-WX-ADJ TO C-WX-PENALTY.
002040 
002050     IF C-WX-CTR = 1
002060         MOVE I-CONDITION TO O-ENDPOINT-COND-1
002070     ELSE
002080         IF C-WX-CTR = 2
002090             MOVE I-CONDITION TO O-ENDPOINT-COND-2
002100         END-IF
002110     END-IF.
002120 
002130     PERFORM 9000-READ-WX.
002140 
002150*    04/02/92 KRI - NEWS KEYWORD SCAN.  ONE HEADLINE SCORES
002160*    AT MOST ONE PENALTY: 2 FOR A SEVERE KEYWORD, ELSE 1 FOR
002170*    A MILDER DELAY KEYWORD, ELSE ZERO.
002180 4000-NEWS-PASS.
002190     ADD 1 TO C-NEWS-CTR.
002200     PERFORM 4100-SCAN-HEADLINE.
002210     PERFORM 9100-READ-NEWS.
002220 
002230 4100-SCAN-HEADLINE.
002240     MOVE ZERO TO C-HIT-CTR.
002250     INSPECT I-HEADLINE TALLYING C-HIT-CTR
002260         FOR ALL "STRIKE" "PROTEST" "FLOOD" "BLOCKED"
002270                 "ACCIDENT" "CLOSURE" "CYCLONE".
002280 
002290     IF C-HIT-CTR > 0
002300         ADD 2 TO C-NEWS-PENALTY
002310     ELSE
002320         MOVE ZERO TO C-HIT-CTR
002330         INSPECT I-HEADLINE TALLYING C-HIT-CTR
002340             FOR ALL "DELAY" "TRAFFIC" "STORM" "WARNING"
002350         IF C-HIT-CTR > 0
002360             ADD 1 TO C-NEWS-PENALTY
002370         END-IF
002380     END-IF.
002390 
002400 4500-APPLY-PENALTIES.
002410     COMPUTE C-AIR-SCORE = C-AIR-SCORE - C-WX-PENALTY.
002420 
002430     COMPUTE C-WX-ADJ = C-WX-PENALTY - 1.
002440     IF C-WX-ADJ < 0
002450         MOVE 0 TO C-WX-ADJ
002460     END-IF.
002470     COMPUTE C-ROAD-SCORE = C-ROAD-SCORE - C-WX-ADJ.
002480 
002490     COMPUTE C-ROAD-SCORE = C-ROAD-SCORE - C-NEWS-PENALTY.
002500     COMPUTE C-RAIL-SCORE = C-RAIL-SCORE - C-NEWS-PENALTY.
002510 
002520*    09/19/93 SJP - TIE-BREAK ORDER IS FIXED: ROAD, RAIL,
002530*    AIR, SEA.  FIRST MODE TO REACH THE MAXIMUM WINS.
002540     MOVE C-ROAD-SCORE TO C-BEST-SCORE.
002550     MOVE "ROAD" TO O-BEST-MODE.
002560     IF C-RAIL-SCORE > C-BEST-SCORE
002570         MOVE C-RAIL-SCORE TO C-BEST-SCORE
002580         MOVE "RAIL" TO O-BEST-MODE
002590     END-IF.
002600     IF C-AIR-SCORE > C-BEST-SCORE
002610         MOVE C-AIR-SCORE TO C-BEST-SCORE
002620         MOVE "AIR " TO O-BEST-MODE
002630     END-IF.
002640     IF C-SEA-SCORE > C-BEST-SCORE
002650         MOVE C-SEA-SCORE TO C-BEST-SCORE
002660         MOVE "SEA " TO O-BEST-MODE
002670     END-IF.
002680 
002690 5000-CLOSING.
002700     PERFORM 9900-HEADING.
002710 
002720     MOVE SPACES TO PRTLINE.
002730     STRING "RECOMMENDED MODE: " DELIMITED BY SIZE
002740             O-BEST-MODE DELIMITED BY SIZE
002750             "  SCORE: " DELIMITED BY SIZE
002760             C-BEST-SCORE DELIMITED BY SIZE
002770         INTO PRTLINE.
002780     WRITE PRTLINE AFTER ADVANCING 1 LINE.
002790 
002800     MOVE SPACES TO PRTLINE.
002810     STRING "ENDPOINT CONDITIONS: " DELIMITED BY SIZE
002820             O-ENDPOINT-COND-1 DELIMITED BY SIZE
002830             " / " DELIMITED BY SIZE
002840             O-ENDPOINT-COND-2 DELIMITED BY SIZE
002850         INTO PRTLINE.
002860     WRITE PRTLINE AFTER ADVANCING 1 LINE.
002870 
002880     CLOSE WEATHER.
002890     CLOSE NEWSFLE.
002900     CLOSE RPTFILE.
002910 
002920 9000-READ-WX.
002930     READ WEATHER
002940         AT END
002950             MOVE "NO" TO MORE-RECS.
002960 
002970 9100-READ-NEWS.
002980     READ NEWSFLE
002990         AT END
003000             MOVE "NO" TO MORE-RECS.
003010 
003020 9900-HEADING.
003030     ADD 1 TO C-PCTR.
003040     MOVE SPACES TO PRTLINE.
003050     STRING "SAHYADRI RETAIL - MODE SELECTOR  PAGE: "
003060             DELIMITED BY SIZE
003070             C-PCTR DELIMITED BY SIZE
003080         INTO PRTLINE.
003090     WRITE PRTLINE AFTER ADVANCING TOP-OF-FORM.
003100     MOVE SPACES TO PRTLINE.
003110     WRITE PRTLINE AFTER ADVANCING 1 LINE.
