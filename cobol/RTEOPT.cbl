000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              RTEOPT.
000120 AUTHOR.                  K R IYER.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            04/11/1991.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   R T E O P T  --  MULTI-STOP ROUTE OPTIMIZER               *
000210*                                                             *
000220*   PASS 1 ORDERS THE DESTINATION LIST (PRIORITY METROS       *
000230*   FIRST, THEN ALPHABETIC), WALKS THE ROUTE AND TOTALS        *
000240*   DISTANCE/TIME/COST AND THE OPTIMIZER'S SAVINGS.  PASS 2    *
000250*   READS ROUTE WEATHER SAMPLES, SCORES THE WEATHER RISK AND   *
000260*   PRINTS THE ADJUSTED DELIVERY WINDOW.                       *
000270*                                                             *
000280***************************************************************
000290*                   C H A N G E   L O G                       *
000300***************************************************************
000310* 04/11/91  KRI  ORIGINAL PROGRAM - REPLACES DISPATCHER'S      *
000320*                MANUAL STOP ORDERING WORKSHEET.               *
000330* 10/02/91  KRI  PRIORITY METRO TABLE ADDED.                   *
000340* 02/15/92  SJP  DISTANCE/TIME/COST SAVINGS LINES ADDED.       *
000350* 08/09/93  MMP  WEATHER RISK SCORING PASS ADDED.              *
000360* 01/30/94  MMP  DELAY FACTOR CAP AND DELIVERY WINDOW ADDED.   *
000370* 07/22/96  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000380* 11/18/98  SJP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.    *
000390* 02/02/99  SJP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.    *
000400* 08/14/01  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000410* 04/09/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0261.     *
000420* 03/11/08  KRI  RECOMMENDATION CAUTION BANDS, DISTANCE-BASED  *
000430*                MODE SUGGESTIONS, AND FUEL/COST SAVINGS       *
000440*                DISPLAY ADDED TO THE WEATHER PAGE -           *
000450*                SRS-CR-0746.                                  *
000460***************************************************************
000470 
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS RUPEE-DIGITS IS "0" THRU "9"
000530     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000540            OFF STATUS IS WS-DETAIL-PRINT.
000550 
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580 
000590     SELECT ROUTEREQ
000600         ASSIGN TO ROUTEREQ
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620 
000630     SELECT WEATHER
000640         ASSIGN TO WEATHER
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660 
000670     SELECT RPTFILE
000680         ASSIGN TO RPTFILE
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700 
000710 DATA DIVISION.
000720 FILE SECTION.
000730 
000740 FD  ROUTEREQ
000750     LABEL RECORD IS STANDARD
000760     RECORD CONTAINS 40 CHARACTERS
000770     DATA RECORD IS I-STOP-REC.
000780 
000790 01  I-STOP-REC.
000800     05  I-DESTINATION         PIC X(30).
000810     05  FILLER                PIC X(10).
000820 
000830 FD  WEATHER
000840     LABEL RECORD IS STANDARD
000850     RECORD CONTAINS 60 CHARACTERS
000860     DATA RECORD IS I-WEATHER-REC.
000870 
000880 01  I-WEATHER-REC.
000890     05  I-POSITION            PIC X(10).
000900     05  I-TEMP-C              PIC S9(03).
000910     05  I-CONDITION           PIC X(20).
000920     05  I-WIND-SPEED          PIC S9(03).
000930     05  I-VISIBILITY          PIC S9(03).
000940     05  FILLER                PIC X(21).
000950 
000960 FD  RPTFILE
000970     LABEL RECORD IS OMITTED
000980     RECORD CONTAINS 132 CHARACTERS
000990     LINAGE IS 60 WITH FOOTING AT 55
001000     DATA RECORD IS PRTLINE.
001010 
001020 01  PRTLINE                   PIC X(132).
001030 
001040 WORKING-STORAGE SECTION.
001050 
001060 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001070 77  C-STOP-CTR                PIC 9(02)  COMP  VALUE ZERO.
001080 77  C-WX-CTR                  PIC 9(03)  COMP  VALUE ZERO.
001090 77  C-RISK-SCORE              PIC 9(03)  COMP  VALUE ZERO.
001100 77  T-SUB                     PIC 9(02)  COMP  VALUE ZERO.
001110 77  T-SUB2                    PIC 9(02)  COMP  VALUE ZERO.
001120 77  T-PRI-SUB                 PIC 9(02)  COMP  VALUE ZERO.
001130 77  T-FOUND-SW                PIC X(03)         VALUE "NO".
001140 77  T-TEMP-NAME               PIC X(30).
001150 77  T-TEMP-FLAG               PIC X(01).
001160 77  C-LEG-DIST                PIC S9(05)        VALUE ZERO.
001170 77  C-TOTAL-DIST              PIC S9(07)V99     VALUE ZERO.
001180 77  C-TOTAL-TIME              PIC S9(05)V99     VALUE ZERO.
001190 77  C-ROUTE-COST              PIC S9(09)V99     VALUE ZERO.
001200 77  C-DIST-SAVINGS            PIC S9(07)V99     VALUE ZERO.
001210 77  C-TIME-SAVINGS            PIC S9(05)V99     VALUE ZERO.
001220 77  C-COST-SAVINGS            PIC S9(09)V99     VALUE ZERO.
001230 77  C-DELAY-FACTOR            PIC 9(01)V99      VALUE 1.00.
001240 77  C-ADJ-HOURS               PIC S9(05)V99     VALUE ZERO.
001250 77  C-WINDOW-EARLY            PIC S9(05)V99     VALUE ZERO.
001260 77  C-WINDOW-LATE             PIC S9(05)V99     VALUE ZERO.
001270*    03/11/08 KRI - FUEL/COST SAVINGS DISPLAY FIGURES AND
001280*    RECOMMENDATION-BAND WORK FIELDS - SRS-CR-0746.
001290 77  C-FUEL-SAVINGS            PIC S9(07)V9      VALUE ZERO.
001300 77  C-WX-COST-SAVINGS         PIC S9(09)        VALUE ZERO.
001310 
001320 01  WORK-AREA.
001330     05  MORE-RECS             PIC X(03)  VALUE "YES".
001340     05  FILLER                PIC X(10)  VALUE SPACES.
001350 
001360 01  I-DATE.
001370     05  I-YEAR                PIC 9(04).
001380     05  I-MONTH                PIC 99.
001390     05  I-DAY                  PIC 99.
001400 
001410 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001420 
001430 01  I-WEATHER-REC-ALT REDEFINES I-WEATHER-REC.
001440     05  ALT-RAW-TEXT          PIC X(60).
001450 
001460 01  C-TOTAL-DIST-ALT REDEFINES C-TOTAL-DIST.
001470     05  ALT-DIST-UNSIGNED     PIC 9(07)V99.
001480 
001490*    10/02/91 KRI - PRIORITY METRO LIST.  THESE CITIES MOVE
001500*    TO THE HEAD OF THE STOP LIST BEFORE THE ALPHABETIC SORT.
001510 01  PRIORITY-CITY-TABLE.
001520     05  T-PRI-ENTRY OCCURS 4 TIMES.
001530         10  T-PRI-NAME        PIC X(15).
001540 
001550 01  STOP-TABLE.
001560     05  T-STOP-ENTRY OCCURS 20 TIMES
001570             INDEXED BY T-STOP-IDX.
001580         10  T-STOP-NAME       PIC X(30).
001590         10  T-STOP-PRI-FLAG   PIC X(01).
001600 
001610 PROCEDURE DIVISION.
001620 
001630 0000-RTEOPT.
001640     PERFORM 1000-INIT.
001650     PERFORM 2000-LOAD-STOPS
001660         UNTIL MORE-RECS = "NO".
001670     PERFORM 2500-ORDER-STOPS.
001680     PERFORM 3000-WALK-ROUTE.
001690     MOVE "YES" TO MORE-RECS.
001700     PERFORM 4000-WEATHER-PASS
001710         UNTIL MORE-RECS = "NO".
001720     PERFORM 5000-CLOSING.
001730     STOP RUN.
001740 
001750 1000-INIT.
001760     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001770 
001780     MOVE "MUMBAI"    TO T-PRI-NAME(1).
001790     MOVE "DELHI"     TO T-PRI-NAME(2).
001800     MOVE "CHENNAI"   TO T-PRI-NAME(3).
001810     MOVE "HYDERABAD" TO T-PRI-NAME(4).
001820 
001830     OPEN INPUT ROUTEREQ.
001840     OPEN INPUT WEATHER.
001850     OPEN OUTPUT RPTFILE.
001860 
001870     PERFORM 9000-READ-STOP.
001880 
001890 2000-LOAD-STOPS.
001900     IF C-STOP-CTR < 20
001910         ADD 1 TO C-STOP-CTR
001920         MOVE I-DESTINATION TO T-STOP-NAME(C-STOP-CTR)
001930         MOVE "N" TO T-STOP-PRI-FLAG(C-STOP-CTR)
001940         PERFORM 2010-CHECK-ONE-PRI-CITY
001950             VARYING T-PRI-SUB FROM 1 BY 1 UNTIL T-PRI-SUB > 4
001960     END-IF.
001970     PERFORM 9000-READ-STOP.
001980 
001990 2010-CHECK-ONE-PRI-CITY.
002000     IF T-PRI-NAME(T-PRI-SUB) = I-DESTINATION
002010         MOVE "Y" TO T-STOP-PRI-FLAG(C-STOP-CTR)
002020     END-IF.
002030 
002040*    02/15/92 SJP - BUBBLE SORT: PRIORITY FLAG Y BEFORE N,
002050*    ALPHABETIC WITHIN EACH GROUP.
002060 2500-ORDER-STOPS.
002070     PERFORM 2510-ORDER-OUTER-PASS
002080         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB >= C-STOP-CTR.
002090 
002100 2510-ORDER-OUTER-PASS.
002110     PERFORM 2520-ORDER-COMPARE-SWAP
002120         VARYING T-SUB2 FROM 1 BY 1
002130         UNTIL T-SUB2 > C-STOP-CTR - T-SUB.
002140 
002150 2520-ORDER-COMPARE-SWAP.
002160     SET T-STOP-IDX TO T-SUB2.
002170     IF (T-STOP-PRI-FLAG(T-SUB2) < T-STOP-PRI-FLAG
002180         (T-SUB2 + 1))
002190        OR
002200        (T-STOP-PRI-FLAG(T-SUB2) =
002210         T-STOP-PRI-FLAG(T-SUB2 + 1) AND
002220         T-STOP-NAME(T-SUB2) > T-STOP-NAME(T-SUB2 + 1))
002230         MOVE T-STOP-NAME(T-SUB2) TO T-TEMP-NAME
002240         MOVE T-STOP-PRI-FLAG(T-SUB2) TO T-TEMP-FLAG
002250         MOVE T-STOP-NAME(T-SUB2 + 1)
002260             TO T-STOP-NAME(T-SUB2)
002270         MOVE T-STOP-PRI-FLAG(T-SUB2 + 1)
002280             TO T-STOP-PRI-FLAG(T-SUB2)
002290         MOVE T-TEMP-NAME TO T-STOP-NAME(T-SUB2 + 1)
002300         MOVE T-TEMP-FLAG TO T-STOP-PRI-FLAG(T-SUB2 + 1)
002310     END-IF.
002320 
002330*    NOTE: "Y" SORTS AHEAD OF "N" BECAUSE "N" > "Y" ALPHA-
002340*    BETICALLY - THE COMPARE ABOVE IS INVERTED ON PURPOSE.
002350 
002360 3000-WALK-ROUTE.
002370     PERFORM 9900-HEADING.
002380     MOVE "BANGALORE" TO T-TEMP-NAME.
002390 
002400     PERFORM 3050-WALK-ONE-STOP
002410         VARYING T-SUB FROM 1 BY 1 UNTIL T-SUB > C-STOP-CTR.
002420 
002430 3050-WALK-ONE-STOP.
002440     PERFORM 3100-LOOKUP-LEG.
002450     ADD C-LEG-DIST TO C-TOTAL-DIST.
002460     PERFORM 3200-PRINT-STOP.
002470     MOVE T-STOP-NAME(T-SUB) TO T-TEMP-NAME.
002480 
002490     COMPUTE C-TOTAL-TIME ROUNDED = C-TOTAL-DIST / 60.
002500     COMPUTE C-ROUTE-COST ROUNDED =
002510         (C-TOTAL-DIST * 8) + (C-STOP-CTR * 200).
002520     COMPUTE C-DIST-SAVINGS ROUNDED = C-TOTAL-DIST * 0.15.
002530     COMPUTE C-TIME-SAVINGS ROUNDED = C-TOTAL-TIME * 0.20.
002540     COMPUTE C-COST-SAVINGS ROUNDED = C-ROUTE-COST * 0.15.
002550 
002560*    07/03/90 SJP STYLE - SAME SYMMETRIC DISTANCE TABLE AS
002570*    SHPCALC, RE-DECLARED HERE SINCE THIS SHOP KEEPS NO
002580*    COPYBOOKS.
002590 3100-LOOKUP-LEG.
002600     MOVE 500 TO C-LEG-DIST.
002610     EVALUATE TRUE
002620         WHEN (T-TEMP-NAME = "BANGALORE" AND
002630               T-STOP-NAME(T-SUB) = "MUMBAI")
002640           OR (T-TEMP-NAME = "MUMBAI" AND
002650               T-STOP-NAME(T-SUB) = "BANGALORE")
002660             MOVE 980 TO C-LEG-DIST
002670         WHEN (T-TEMP-NAME = "BANGALORE" AND
002680               T-STOP-NAME(T-SUB) = "DELHI")
002690           OR (T-TEMP-NAME = "DELHI" AND
002700               T-STOP-NAME(T-SUB) = "BANGALORE")
002710             MOVE 2150 TO C-LEG-DIST
002720         WHEN (T-TEMP-NAME = "BANGALORE" AND
002730               T-STOP-NAME(T-SUB) = "CHENNAI")
002740           OR (T-TEMP-NAME = "CHENNAI" AND
002750               T-STOP-NAME(T-SUB) = "BANGALORE")
002760             MOVE 350 TO C-LEG-DIST
002770         WHEN (T-TEMP-NAME = "BANGALORE" AND
002780               T-STOP-NAME(T-SUB) = "HYDERABAD")
002790           OR (T-TEMP-NAME = "HYDERABAD" AND
002800               T-STOP-NAME(T-SUB) = "BANGALORE")
002810             MOVE 570 TO C-LEG-DIST
002820         WHEN (T-TEMP-NAME = "BANGALORE" AND
002830               T-STOP-NAME(T-SUB) = "PUNE")
002840           OR (T-TEMP-NAME = "PUNE" AND
002850               T-STOP-NAME(T-SUB) = "BANGALORE")
002860             MOVE 840 TO C-LEG-DIST
002870         WHEN (T-TEMP-NAME = "BANGALORE" AND
002880               T-STOP-NAME(T-SUB) = "KOLKATA")
002890           OR (T-TEMP-NAME = "KOLKATA" AND
002900               T-STOP-NAME(T-SUB) = "BANGALORE")
002910             MOVE 1880 TO C-LEG-DIST
002920         WHEN (T-TEMP-NAME = "MUMBAI" AND
002930               T-STOP-NAME(T-SUB) = "DELHI")
002940           OR (T-TEMP-NAME = "DELHI" AND
002950               T-STOP-NAME(T-SUB) = "MUMBAI")
002960             MOVE 1400 TO C-LEG-DIST
002970         WHEN (T-TEMP-NAME = "MUMBAI" AND
002980               T-STOP-NAME(T-SUB) = "CHENNAI")
002990           OR (T-TEMP-NAME = "CHENNAI" AND
003000               T-STOP-NAME(T-SUB) = "MUMBAI")
003010             MOVE 1340 TO C-LEG-DIST
003020         WHEN (T-TEMP-NAME = "DELHI" AND
003030               T-STOP-NAME(T-SUB) = "CHENNAI")
003040           OR (T-TEMP-NAME = "CHENNAI" AND
003050               T-STOP-NAME(T-SUB) = "DELHI")
003060             MOVE 2180 TO C-LEG-DIST
003070         WHEN (T-TEMP-NAME = "DELHI" AND
003080               T-STOP-NAME(T-SUB) = "HYDERABAD")
003090           OR (T-TEMP-NAME = "HYDERABAD" AND
003100               T-STOP-NAME(T-SUB) = "DELHI")
003110             MOVE 1580 TO C-LEG-DIST
003120         WHEN OTHER
003130             MOVE 500 TO C-LEG-DIST
003140     END-EVALUATE.
003150 
003160 3200-PRINT-STOP.
003170     IF WS-DETAIL-SUPPRESS
003180         GO TO 3200-EXIT
003190     END-IF.
003200 
003210     MOVE SPACES TO PRTLINE.
003220     STRING "STOP " DELIMITED BY SIZE
003230             T-SUB DELIMITED BY SIZE
003240             ": " DELIMITED BY SIZE
003250             T-STOP-NAME(T-SUB) DELIMITED BY SIZE
003260             "  LEG KM: " DELIMITED BY SIZE
003270             C-LEG-DIST DELIMITED BY SIZE
003280         INTO PRTLINE.
003290     WRITE PRTLINE AFTER ADVANCING 1 LINE.
003300 
003310 3200-EXIT.
003320     EXIT.
003330 
003340*    08/09/93 MMP - RISK POINTS PER SAMPLE; DELAY FACTOR
003350*    STARTS AT 1.00 AND IS CAPPED AT 2.00.
003360 4000-WEATHER-PASS.
003370     ADD 1 TO C-WX-CTR.
003380 
003390     IF I-CONDITION = "RAIN" OR I-CONDITION = "STORM"
003400             OR I-CONDITION = "SNOW"
003410         ADD 2 TO C-RISK-SCORE
003420         ADD 0.15 TO C-DELAY-FACTOR
003430     END-IF.
003440     IF I-CONDITION = "CLOUDY" OR I-CONDITION = "FOG"
003450         ADD 1 TO C-RISK-SCORE
003460         ADD 0.05 TO C-DELAY-FACTOR
003470     END-IF.
003480     IF I-WIND-SPEED > 10
003490         ADD 1 TO C-RISK-SCORE
003500         ADD 0.10 TO C-DELAY-FACTOR
003510     END-IF.
003520     IF I-VISIBILITY < 5
003530         ADD 2 TO C-RISK-SCORE
003540         ADD 0.20 TO C-DELAY-FACTOR
003550     END-IF.
003560     IF C-DELAY-FACTOR > 2.00
003570         MOVE 2.00 TO C-DELAY-FACTOR
003580     END-IF.
003590 
003600     PERFORM 9100-READ-WX.
003610 
003620 5000-CLOSING.
003630     COMPUTE C-ADJ-HOURS ROUNDED =
003640         C-TOTAL-TIME * C-DELAY-FACTOR.
003650     COMPUTE C-WINDOW-EARLY ROUNDED = C-ADJ-HOURS * 0.9.
003660     COMPUTE C-WINDOW-LATE ROUNDED = C-ADJ-HOURS * 1.1.
003670 
003680     MOVE SPACES TO PRTLINE.
003690     WRITE PRTLINE AFTER ADVANCING 1 LINE.
003700 
003710     PERFORM 5100-PRINT-TOTALS.
003720     PERFORM 5200-PRINT-WEATHER.
003730 
003740     CLOSE ROUTEREQ.
003750     CLOSE WEATHER.
003760     CLOSE RPTFILE.
003770 
003780 5100-PRINT-TOTALS.
003790     MOVE SPACES TO PRTLINE.
003800     STRING "TOTAL DISTANCE KM: " DELIMITED BY SIZE
003810             C-TOTAL-DIST DELIMITED BY SIZE
003820         INTO PRTLINE.
003830     WRITE PRTLINE AFTER ADVANCING 1 LINE.
003840 
003850     MOVE SPACES TO PRTLINE.
003860     STRING "TOTAL TIME HRS: " DELIMITED BY SIZE
003870             C-TOTAL-TIME DELIMITED BY SIZE
003880         INTO PRTLINE.
003890     WRITE PRTLINE AFTER ADVANCING 1 LINE.
003900 
003910     MOVE SPACES TO PRTLINE.
003920     STRING "ROUTE COST: " DELIMITED BY SIZE
003930             C-ROUTE-COST DELIMITED BY SIZE
003940         INTO PRTLINE.
003950     WRITE PRTLINE AFTER ADVANCING 1 LINE.
003960 
003970     MOVE SPACES TO PRTLINE.
003980     STRING "SAVINGS KM/HRS/COST: " DELIMITED BY SIZE
003990             C-DIST-SAVINGS DELIMITED BY SIZE
004000             " / " DELIMITED BY SIZE
004010             C-TIME-SAVINGS DELIMITED BY SIZE
004020             " / " DELIMITED BY SIZE
004030             C-COST-SAVINGS DELIMITED BY SIZE
004040         INTO PRTLINE.
004050     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004060 
004070 5200-PRINT-WEATHER.
004080     MOVE SPACES TO PRTLINE.
004090     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004100 
004110     MOVE SPACES TO PRTLINE.
004120     STRING "WEATHER RISK SCORE: " DELIMITED BY SIZE
004130             C-RISK-SCORE DELIMITED BY SIZE
004140         INTO PRTLINE.
004150     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004160 
004170     MOVE SPACES TO PRTLINE.
004180     IF C-RISK-SCORE >= 6
004190         STRING "RISK LEVEL: HIGH" DELIMITED BY SIZE
004200             INTO PRTLINE
004210     ELSE
004220         IF C-RISK-SCORE >= 3
004230             STRING "RISK LEVEL: MEDIUM" DELIMITED BY SIZE
004240                 INTO PRTLINE
004250         ELSE
004260             STRING "RISK LEVEL: LOW" DELIMITED BY SIZE
004270                 INTO PRTLINE
004280         END-IF
004290     END-IF.
004300     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004310 
004320     MOVE SPACES TO PRTLINE.
004330     STRING "ADJUSTED DURATION HRS: " DELIMITED BY SIZE
004340             C-ADJ-HOURS DELIMITED BY SIZE
004350         INTO PRTLINE.
004360     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004370 
004380     MOVE SPACES TO PRTLINE.
004390     STRING "DELIVERY WINDOW EARLY/LATE: " DELIMITED BY SIZE
004400             C-WINDOW-EARLY DELIMITED BY SIZE
004410             " / " DELIMITED BY SIZE
004420             C-WINDOW-LATE DELIMITED BY SIZE
004430         INTO PRTLINE.
004440     WRITE PRTLINE AFTER ADVANCING 1 LINE.
004450 
004460*    03/11/08 KRI - CAUTION BANDS, MODE SUGGESTION AND SAVINGS
004470*    LINES - SRS-CR-0746.
004480     PERFORM 5210-PRINT-CAUTION.
004490     PERFORM 5220-PRINT-MODE-HINT.
004500     PERFORM 5230-PRINT-SAVINGS.
004510 
004520*    HIGH RISK GETS FOUR CAUTION LINES, MEDIUM THREE, LOW JUST
004530*    THE FAVORABLE-CONDITIONS LINE - PER DISPATCH POLICY.
004540 5210-PRINT-CAUTION.
004550     IF C-RISK-SCORE >= 6
004560         MOVE SPACES TO PRTLINE
004570         MOVE "  CAUTION - CONSIDER DELAYING SHIPMENT UNTIL"
004580             TO PRTLINE
004590         WRITE PRTLINE AFTER ADVANCING 1 LINE
004600         MOVE SPACES TO PRTLINE
004610         MOVE "  WEATHER IMPROVES." TO PRTLINE
004620         WRITE PRTLINE AFTER ADVANCING 1 LINE
004630         MOVE SPACES TO PRTLINE
004640         MOVE "  CAUTION - USE COVERED TRANSPORT VEHICLES."
004650             TO PRTLINE
004660         WRITE PRTLINE AFTER ADVANCING 1 LINE
004670         MOVE SPACES TO PRTLINE
004680         MOVE "  CAUTION - ADD EXTRA PACKAGING PROTECTION AND"
004690             TO PRTLINE
004700         WRITE PRTLINE AFTER ADVANCING 1 LINE
004710     ELSE
004720         IF C-RISK-SCORE >= 3
004730             MOVE SPACES TO PRTLINE
004740             MOVE "  PROCEED WITH CAUTION." TO PRTLINE
004750             WRITE PRTLINE AFTER ADVANCING 1 LINE
004760             MOVE SPACES TO PRTLINE
004770             MOVE "  ENSURE VEHICLE MAINTENANCE IS UP TO DATE."
004780                 TO PRTLINE
004790             WRITE PRTLINE AFTER ADVANCING 1 LINE
004800             MOVE SPACES TO PRTLINE
004810             MOVE "  CONSIDER ALTERNATIVE ROUTES IF AVAILABLE."
004820                 TO PRTLINE
004830             WRITE PRTLINE AFTER ADVANCING 1 LINE
004840         ELSE
004850             MOVE SPACES TO PRTLINE
004860             MOVE "  FAVORABLE CONDITIONS FOR DELIVERY."
004870                 TO PRTLINE
004880             WRITE PRTLINE AFTER ADVANCING 1 LINE
004890         END-IF
004900     END-IF.
004910 
004920*    DISTANCE-BASED TRANSPORT MODE SUGGESTION, INDEPENDENT OF
004930*    THE WEATHER-RISK BAND ABOVE.
004940 5220-PRINT-MODE-HINT.
004950     MOVE SPACES TO PRTLINE.
004960     IF C-TOTAL-DIST > 1000
004970         MOVE "  CONSIDER AIR TRANSPORT FOR FASTER DELIVERY."
004980             TO PRTLINE
004990         WRITE PRTLINE AFTER ADVANCING 1 LINE
005000     ELSE
005010         IF C-TOTAL-DIST > 500
005020             MOVE "  RAIL TRANSPORT MAY BE MORE COST-EFFECTIVE."
005030*
005040                 TO PRTLINE
005050             WRITE PRTLINE AFTER ADVANCING 1 LINE
005060         END-IF
005070     END-IF.
005080 
005090*    FUEL SAVINGS = TOTAL DISTANCE X 0.15 L; COST SAVINGS =
005100*    TOTAL DISTANCE X RS 12 - SRS-CR-0746.
005110 5230-PRINT-SAVINGS.
005120     COMPUTE C-FUEL-SAVINGS ROUNDED = C-TOTAL-DIST * 0.15.
005130     COMPUTE C-WX-COST-SAVINGS ROUNDED = C-TOTAL-DIST * 12.
005140 
005150     MOVE SPACES TO PRTLINE.
005160     STRING "FUEL SAVINGS LITERS: " DELIMITED BY SIZE
005170             C-FUEL-SAVINGS DELIMITED BY SIZE
005180         INTO PRTLINE.
005190     WRITE PRTLINE AFTER ADVANCING 1 LINE.
005200 
005210     MOVE SPACES TO PRTLINE.
005220     STRING "COST SAVINGS RS: " DELIMITED BY SIZE
005230             C-WX-COST-SAVINGS DELIMITED BY SIZE
005240         INTO PRTLINE.
005250     WRITE PRTLINE AFTER ADVANCING 1 LINE.
005260 
005270 9000-READ-STOP.
005280     READ ROUTEREQ
005290         AT END
005300             MOVE "NO" TO MORE-RECS.
005310 
005320 9100-READ-WX.
005330     READ WEATHER
005340         AT END
005350             MOVE "NO" TO MORE-RECS.
005360 
005370 9900-HEADING.
005380     ADD 1 TO C-PCTR.
005390     MOVE SPACES TO PRTLINE.
005400     STRING "SAHYADRI RETAIL - ROUTE OPTIMIZER  PAGE: "
005410             DELIMITED BY SIZE
005420             C-PCTR DELIMITED BY SIZE
005430         INTO PRTLINE.
005440     WRITE PRTLINE AFTER ADVANCING TOP-OF-FORM.
005450     MOVE SPACES TO PRTLINE.
005460     WRITE PRTLINE AFTER ADVANCING 1 LINE.
