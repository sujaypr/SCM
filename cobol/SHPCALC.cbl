000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              SHPCALC.
000120 AUTHOR.                  S JOSHI.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            02/14/1990.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   S H P C A L C  --  SHIPMENT COSTING AND ANALYTICS         *
000210*                                                             *
000220*   PASS 1 READS SHIPMENT REQUESTS (SHIPREQ), PRICES AND      *
000230*   SCHEDULES EACH SHIPMENT, AND APPENDS THE RESULT TO THE     *
000240*   SHIPMENT MASTER (SHIPMST).  PASS 2 RE-READS THE FULL       *
000250*   MASTER FOR ON-TIME, COST AND MODE-MIX ANALYTICS.           *
000260*                                                             *
000270***************************************************************
000280*                   C H A N G E   L O G                       *
000290***************************************************************
000300* 02/14/90  SJP  ORIGINAL PROGRAM.                            *
000310* 07/03/90  SJP  DISTANCE TABLE AND DESTINATION SEARCH ADDED. *
000320* 11/19/91  KRI  PRIORITY SURCHARGE RULES - CR-0101.          *
000330* 05/08/92  MMP  PASS 2 ANALYTICS - ON-TIME RATE, AVG DAYS.   *
000340* 03/02/93  KRI  AVERAGE COST BY MODE BREAKDOWN ADDED.        *
000350* 09/27/94  SJP  RULE-BASED RECOMMENDATION LINES ADDED.       *
000360* 06/11/96  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000370* 12/15/98  SJP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.    *
000380* 01/27/99  SJP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.    *
000390* 09/10/01  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000400* 03/03/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0259.     *
000410* 12/05/05  MMP  PASS 2 NOW AGES EACH SHIPMENT AGAINST THE RUN *
000420*                DATE TO DERIVE STATUS AND PROGRESS PCT, SINCE *
000430*                THERE IS NO SEPARATE STATUS FEED - SRS-0731.  *
000440* 12/05/05  KRI  STATUS AND PRIORITY BREAKDOWN TABLES ADDED TO *
000450*                THE ANALYTICS FOOTER - SRS-CR-0732.           *
000460***************************************************************
000470 
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS RUPEE-DIGITS IS "0" THRU "9"
000530     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000540            OFF STATUS IS WS-DETAIL-PRINT.
000550 
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580 
000590     SELECT SHIPREQ
000600         ASSIGN TO SHIPREQ
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620 
000630     SELECT SHIPMST
000640         ASSIGN TO SHIPMST
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660 
000670     SELECT RPTFILE
000680         ASSIGN TO RPTFILE
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700 
000710 DATA DIVISION.
000720 FILE SECTION.
000730 
000740 FD  SHIPREQ
000750     LABEL RECORD IS STANDARD
000760     RECORD CONTAINS 95 CHARACTERS
000770     DATA RECORD IS I-SHIPREQ-REC.
000780 
000790 01  I-SHIPREQ-REC.
000800     05  I-ORIGIN              PIC X(30).
000810     05  I-DESTINATION         PIC X(30).
000820     05  I-ITEMS-COUNT         PIC S9(05).
000830     05  I-WEIGHT-KG           PIC S9(05)V99.
000840     05  I-TRANSPORT-MODE      PIC X(04).
000850     05  I-PRIORITY            PIC X(08).
000860     05  I-BASE-DAYS           PIC S9(03).
000870     05  FILLER                PIC X(08).
000880 
000890 FD  SHIPMST
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 180 CHARACTERS
000920     DATA RECORD IS M-SHIPMST-REC.
000930 
000940 01  M-SHIPMST-REC.
000950     05  M-SHIP-ID             PIC X(12).
000960     05  M-ORIGIN              PIC X(30).
000970     05  M-DESTINATION         PIC X(30).
000980     05  M-SHIP-STATUS         PIC X(16).
000990     05  M-ITEMS-COUNT         PIC S9(05).
001000     05  M-WEIGHT-KG           PIC S9(05)V99.
001010     05  M-COST                PIC S9(07)V99.
001020     05  M-TRANSPORT-MODE      PIC X(04).
001030     05  M-PRIORITY            PIC X(08).
001040     05  M-CREATED-DATE        PIC X(10).
001050     05  M-SHIPPED-DATE        PIC X(10).
001060     05  M-ETA-DATE            PIC X(10).
001070     05  M-ACTUAL-DATE         PIC X(10).
001080     05  M-PROGRESS-PCT        PIC S9(03).
001090     05  FILLER                PIC X(16).
001100 
001110 FD  RPTFILE
001120     LABEL RECORD IS OMITTED
001130     RECORD CONTAINS 132 CHARACTERS
001140     LINAGE IS 60 WITH FOOTING AT 55
001150     DATA RECORD IS PRTLINE.
001160 
001170 01  PRTLINE                   PIC X(132).
001180 
001190 WORKING-STORAGE SECTION.
001200 
001210 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
001220 77  C-REQ-CTR                 PIC 9(07)  COMP  VALUE ZERO.
001230 77  C-REJECT-CTR              PIC 9(07)  COMP  VALUE ZERO.
001240 77  C-SHIP-SEQ                PIC 9(08)  COMP  VALUE ZERO.
001250 77  C-DIST-KM                 PIC S9(05)        VALUE ZERO.
001260 77  C-DIST-COST               PIC S9(09)V99     VALUE ZERO.
001270 77  C-MODE-MULT               PIC S9(01)V99     VALUE ZERO.
001280 77  C-MODE-FACTOR             PIC S9(01)V99     VALUE ZERO.
001290 77  C-SHIP-COST               PIC S9(09)V99     VALUE ZERO.
001300 77  C-DAYS-CALC               PIC S9(03)V99     VALUE ZERO.
001310 77  C-DELIVERY-DAYS           PIC S9(03)  COMP  VALUE ZERO.
001320 77  T-SUB                     PIC 9(02)  COMP  VALUE ZERO.
001330 77  T-FOUND-SW                PIC X(03)         VALUE "NO".
001340 
001350 01  WORK-AREA.
001360     05  MORE-RECS             PIC X(03)  VALUE "YES".
001370     05  PASS-SW               PIC X(01)  VALUE "1".
001380     05  FILLER                PIC X(10)  VALUE SPACES.
001390 
001400 01  I-DATE.
001410     05  I-YEAR                PIC 9(04).
001420     05  I-MONTH                PIC 99.
001430     05  I-DAY                  PIC 99.
001440 
001450 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001460 
001470 01  I-SHIPREQ-REC-ALT REDEFINES I-SHIPREQ-REC.
001480     05  ALT-RAW-TEXT          PIC X(95).
001490 
001500 01  C-SHIP-COST-ALT REDEFINES C-SHIP-COST.
001510     05  ALT-COST-UNSIGNED     PIC 9(09)V99.
001520 
001530*    07/03/90 SJP - ROAD DISTANCE TABLE.  LOOKUP IS SYMMETRIC;
001540*    UNKNOWN PAIRS DEFAULT TO 500 KM PER DISPATCH POLICY.
001550 01  DISTANCE-TABLE.
001560     05  T-DIST-ENTRY OCCURS 10 TIMES
001570             INDEXED BY T-DIST-IDX.
001580         10  T-CITY-A          PIC X(15).
001590         10  T-CITY-B          PIC X(15).
001600         10  T-DIST-VAL        PIC S9(05).
001610 
001620 01  DAYS-IN-MONTH-TABLE.
001630     05  T-DIM-ENTRY OCCURS 12 TIMES
001640             INDEXED BY T-DIM-IDX.
001650         10  T-DIM-VAL         PIC 9(02).
001660 
001670 01  RUN-DATE-WORK.
001680     05  W-RUN-YEAR            PIC 9(04).
001690     05  W-RUN-MONTH           PIC 9(02)  COMP.
001700     05  W-RUN-DAY             PIC 9(02)  COMP.
001710     05  W-LEAP-CHECK          PIC 9(02)  COMP.
001720 
001730 01  ETA-WORK.
001740     05  W-ETA-YEAR            PIC 9(04).
001750     05  W-ETA-MONTH           PIC 9(02)  COMP.
001760     05  W-ETA-DAY             PIC 9(02)  COMP.
001770     05  W-DAYS-LEFT           PIC S9(05) COMP.
001780 
001790 01  CREATED-DATE-OUT.
001800     05  W-CD-MONTH            PIC 99.
001810     05  FILLER                PIC X  VALUE "/".
001820     05  W-CD-DAY              PIC 99.
001830     05  FILLER                PIC X  VALUE "/".
001840     05  W-CD-YEAR             PIC 9(04).
001850 
001860 01  ETA-DATE-OUT.
001870     05  W-ED-MONTH            PIC 99.
001880     05  FILLER                PIC X  VALUE "/".
001890     05  W-ED-DAY              PIC 99.
001900     05  FILLER                PIC X  VALUE "/".
001910     05  W-ED-YEAR             PIC 9(04).
001920 
001930*    05/08/92 MMP - PASS 2 ACCUMULATORS.  STATUS, MODE AND
001940*    PRIORITY BREAKDOWN FOR THE ANALYTICS FOOTER.
001950 01  ANALYTICS-AREA.
001960     05  C-GT-SHIP-CTR         PIC 9(07)  COMP  VALUE ZERO.
001970     05  C-DELIVERED-CTR       PIC 9(07)  COMP  VALUE ZERO.
001980     05  C-ONTIME-CTR          PIC 9(07)  COMP  VALUE ZERO.
001990     05  C-SUM-DELIV-DAYS      PIC S9(09) COMP  VALUE ZERO.
002000     05  C-SUM-COST            PIC S9(11)V99    VALUE ZERO.
002010     05  C-ROAD-CTR            PIC 9(07)  COMP  VALUE ZERO.
002020     05  C-RAIL-CTR            PIC 9(07)  COMP  VALUE ZERO.
002030     05  C-AIR-CTR             PIC 9(07)  COMP  VALUE ZERO.
002040     05  C-SEA-CTR             PIC 9(07)  COMP  VALUE ZERO.
002050     05  C-ROAD-COST           PIC S9(11)V99    VALUE ZERO.
002060     05  C-RAIL-COST           PIC S9(11)V99    VALUE ZERO.
002070     05  C-AIR-COST            PIC S9(11)V99    VALUE ZERO.
002080     05  C-SEA-COST            PIC S9(11)V99    VALUE ZERO.
002090     05  C-ONTIME-RATE         PIC S9(03)V99    VALUE ZERO.
002100     05  C-AVG-DAYS            PIC S9(03)V99    VALUE ZERO.
002110     05  C-AVG-COST            PIC S9(09)V99    VALUE ZERO.
002120     05  C-ROAD-SHARE          PIC S9(03)V99    VALUE ZERO.
002130*    12/05/05 MMP - STATUS BREAKDOWN COUNTERS - SRS-CR-0731.
002140     05  C-PROC-CTR            PIC 9(07)  COMP  VALUE ZERO.
002150     05  C-TRANSIT-CTR         PIC 9(07)  COMP  VALUE ZERO.
002160     05  C-OFD-CTR             PIC 9(07)  COMP  VALUE ZERO.
002170     05  C-CANCEL-CTR          PIC 9(07)  COMP  VALUE ZERO.
002180     05  C-PROC-COST           PIC S9(11)V99    VALUE ZERO.
002190     05  C-TRANSIT-COST        PIC S9(11)V99    VALUE ZERO.
002200     05  C-OFD-COST            PIC S9(11)V99    VALUE ZERO.
002210     05  C-DELIV-COST          PIC S9(11)V99    VALUE ZERO.
002220     05  C-CANCEL-COST         PIC S9(11)V99    VALUE ZERO.
002230*    12/05/05 KRI - PRIORITY BREAKDOWN COUNTERS - SRS-CR-0732.
002240     05  C-STD-CTR             PIC 9(07)  COMP  VALUE ZERO.
002250     05  C-EXP-CTR             PIC 9(07)  COMP  VALUE ZERO.
002260     05  C-URG-CTR             PIC 9(07)  COMP  VALUE ZERO.
002270     05  C-STD-COST            PIC S9(11)V99    VALUE ZERO.
002280     05  C-EXP-COST            PIC S9(11)V99    VALUE ZERO.
002290     05  C-URG-COST            PIC S9(11)V99    VALUE ZERO.
002300 
002310 01  ETA-NUM-FIELDS.
002320     05  W-ETA-YYYYMMDD        PIC 9(08).
002330     05  W-ACT-YYYYMMDD        PIC 9(08).
002340     05  W-SHP-YYYYMMDD        PIC 9(08).
002350     05  W-ETA-Y               PIC 9(04).
002360     05  W-ETA-M               PIC 9(02).
002370     05  W-ETA-D               PIC 9(02).
002380     05  W-ACT-Y               PIC 9(04).
002390     05  W-ACT-M               PIC 9(02).
002400     05  W-ACT-D               PIC 9(02).
002410     05  W-SHP-Y               PIC 9(04).
002420     05  W-SHP-M               PIC 9(02).
002430     05  W-SHP-D               PIC 9(02).
002440 
002450*    12/05/05 MMP - AGING WORK AREA.  PASS 2 HAS NO STATUS
002460*    UPDATE FEED, SO A SHIPMENT'S STATUS AND PROGRESS PCT ARE
002470*    DERIVED HERE BY AGING IT AGAINST THE RUN DATE - SRS-CR-0731.
002480 01  AGING-WORK.
002490     05  W-RUN-YYYYMMDD        PIC 9(08).
002500     05  W-CRT-Y               PIC 9(04).
002510     05  W-CRT-M               PIC 9(02).
002520     05  W-CRT-D               PIC 9(02).
002530     05  W-CRT-YYYYMMDD        PIC 9(08).
002540     05  W-TOTAL-DAYS          PIC S9(05)  COMP  VALUE ZERO.
002550     05  W-ELAPSED-DAYS        PIC S9(05)  COMP  VALUE ZERO.
002560     05  W-THRESHOLD-75        PIC S9(05)  COMP  VALUE ZERO.
002570     05  W-PCT-COMPLETE        PIC S9(05)  COMP  VALUE ZERO.
002580 
002590 01  COMPANY-TITLE.
002600     05  FILLER                PIC X(06)  VALUE "DATE:".
002610     05  O-MONTH                PIC 99.
002620     05  FILLER                PIC X      VALUE "/".
002630     05  O-DAY                  PIC 99.
002640     05  FILLER                PIC X      VALUE "/".
002650     05  O-YEAR                 PIC 9(04).
002660     05  FILLER                PIC X(27)  VALUE SPACES.
002670     05  FILLER                PIC X(33)  VALUE
002680         "SAHYADRI RETAIL - SHIPMENT ANAL".
002690     05  FILLER                PIC X(01)  VALUE "Y".
002700     05  FILLER                PIC X(37)  VALUE SPACES.
002710     05  FILLER                PIC X(05)  VALUE "PAGE:".
002720     05  O-PCTR                 PIC Z9.
002730 
002740 01  TOTAL-SHIP-LINE.
002750     05  FILLER                PIC X(18)  VALUE
002760         "TOTAL SHIPMENTS: ".
002770     05  O-GT-SHIP-CTR         PIC ZZZ,ZZ9.
002780     05  FILLER                PIC X(106) VALUE SPACES.
002790 
002800 01  ONTIME-LINE.
002810     05  FILLER                PIC X(16)  VALUE
002820         "ON-TIME RATE: ".
002830     05  O-ONTIME-RATE         PIC ZZ9.99.
002840     05  FILLER                PIC X      VALUE "%".
002850     05  FILLER                PIC X(109) VALUE SPACES.
002860 
002870 01  AVG-DAYS-LINE.
002880     05  FILLER                PIC X(24)  VALUE
002890         "AVG DELIVERY DAYS: ".
002900     05  O-AVG-DAYS            PIC ZZ9.99.
002910     05  FILLER                PIC X(104) VALUE SPACES.
002920 
002930 01  TOTAL-COST-LINE.
002940     05  FILLER                PIC X(13)  VALUE "TOTAL COST: ".
002950     05  O-SUM-COST            PIC $$,$$$,$$$,$$9.99.
002960     05  FILLER                PIC X(101) VALUE SPACES.
002970 
002980 01  AVG-COST-LINE.
002990     05  FILLER                PIC X(24)  VALUE
003000         "AVG COST/SHIPMENT: ".
003010     05  O-AVG-COST            PIC $$,$$$,$$9.99.
003020     05  FILLER                PIC X(92)  VALUE SPACES.
003030 
003040 01  MODE-COST-LINE.
003050     05  FILLER                PIC X(18)  VALUE
003060         "AVG COST FOR ".
003070     05  O-MODE-NAME           PIC X(04).
003080     05  FILLER                PIC X(02)  VALUE ": ".
003090     05  O-MODE-AVG-COST       PIC $$,$$$,$$9.99.
003100     05  FILLER                PIC X(94)  VALUE SPACES.
003110 
003120*    12/05/05 MMP - STATUS AND PRIORITY BREAKDOWN LINES -
003130*    SRS-CR-0732.  SAME SHAPE AS THE MODE LINE ABOVE, PLUS A
003140*    RAW COUNT SINCE MERCHANDISING WANTED HEAD COUNTS TOO.
003150 01  STATUS-COST-LINE.
003160     05  FILLER                PIC X(18)  VALUE
003170         "STATUS: ".
003180     05  O-STATUS-NAME         PIC X(16).
003190     05  FILLER                PIC X(08)  VALUE
003200         " COUNT: ".
003210     05  O-STATUS-CTR          PIC ZZZ,ZZ9.
003220     05  FILLER                PIC X(11)  VALUE
003230         " AVG COST: ".
003240     05  O-STATUS-AVG-COST     PIC $$,$$$,$$9.99.
003250     05  FILLER                PIC X(59)  VALUE SPACES.
003260 
003270 01  PRIORITY-COST-LINE.
003280     05  FILLER                PIC X(18)  VALUE
003290         "PRIORITY: ".
003300     05  O-PRIORITY-NAME       PIC X(08).
003310     05  FILLER                PIC X(08)  VALUE
003320         " COUNT: ".
003330     05  O-PRIORITY-CTR        PIC ZZZ,ZZ9.
003340     05  FILLER                PIC X(11)  VALUE
003350         " AVG COST: ".
003360     05  O-PRIORITY-AVG-COST   PIC $$,$$$,$$9.99.
003370     05  FILLER                PIC X(67)  VALUE SPACES.
003380 
003390 01  RECOMMEND-LINE.
003400     05  FILLER                PIC X(16)  VALUE
003410         "RECOMMENDATION:".
003420     05  O-RECOMMEND           PIC X(50).
003430     05  FILLER                PIC X(66)  VALUE SPACES.
003440 
003450 01  BLANK-LINE.
003460     05  FILLER                PIC X(132) VALUE SPACES.
003470 
003480 PROCEDURE DIVISION.
003490 
003500 0000-SHPCALC.
003510     PERFORM 1000-INIT.
003520     PERFORM 2000-PASS1
003530         UNTIL MORE-RECS = "NO".
003540     PERFORM 2500-PASS1-CLOSE.
003550     PERFORM 4000-PASS2
003560         UNTIL MORE-RECS = "NO".
003570     PERFORM 5000-CLOSING.
003580     STOP RUN.
003590 
003600 1000-INIT.
003610     MOVE FUNCTION CURRENT-DATE TO I-DATE.
003620     MOVE I-DAY TO O-DAY.
003630     MOVE I-YEAR TO O-YEAR.
003640     MOVE I-MONTH TO O-MONTH.
003650     MOVE I-DAY TO W-RUN-DAY.
003660     MOVE I-MONTH TO W-RUN-MONTH.
003670     MOVE I-YEAR TO W-RUN-YEAR.
003680 
003690     MOVE I-MONTH TO W-CD-MONTH.
003700     MOVE I-DAY TO W-CD-DAY.
003710     MOVE I-YEAR TO W-CD-YEAR.
003720 
003730*    12/05/05 MMP - RUN DATE AS YYYYMMDD FOR THE AGING PASS -
003740*    SRS-CR-0731.
003750     COMPUTE W-RUN-YYYYMMDD =
003760         (W-RUN-YEAR * 10000) + (W-RUN-MONTH * 100) + W-RUN-DAY.
003770 
003780     PERFORM 1100-LOAD-DIST-TABLE.
003790     PERFORM 1200-LOAD-DIM-TABLE.
003800 
003810     OPEN INPUT SHIPREQ.
003820     OPEN EXTEND SHIPMST.
003830     OPEN OUTPUT RPTFILE.
003840 
003850     PERFORM 9000-READ-REQ.
003860 
003870 1100-LOAD-DIST-TABLE.
003880     MOVE "BANGALORE"  TO T-CITY-A(1).
003890     MOVE "MUMBAI"     TO T-CITY-B(1).
003900     MOVE 980          TO T-DIST-VAL(1).
003910     MOVE "BANGALORE"  TO T-CITY-A(2).
003920     MOVE "DELHI"      TO T-CITY-B(2).
003930     MOVE 2150         TO T-DIST-VAL(2).
003940     MOVE "BANGALORE"  TO T-CITY-A(3).
003950     MOVE "CHENNAI"    TO T-CITY-B(3).
003960     MOVE 350          TO T-DIST-VAL(3).
003970     MOVE "BANGALORE"  TO T-CITY-A(4).
003980     MOVE "HYDERABAD"  TO T-CITY-B(4).
003990     MOVE 570          TO T-DIST-VAL(4).
004000     MOVE "BANGALORE"  TO T-CITY-A(5).
004010     MOVE "PUNE"       TO T-CITY-B(5).
004020     MOVE 840          TO T-DIST-VAL(5).
004030     MOVE "BANGALORE"  TO T-CITY-A(6).
004040     MOVE "KOLKATA"    TO T-CITY-B(6).
004050     MOVE 1880         TO T-DIST-VAL(6).
004060     MOVE "MUMBAI"     TO T-CITY-A(7).
004070     MOVE "DELHI"      TO T-CITY-B(7).
004080     MOVE 1400         TO T-DIST-VAL(7).
004090     MOVE "MUMBAI"     TO T-CITY-A(8).
004100     MOVE "CHENNAI"    TO T-CITY-B(8).
004110     MOVE 1340         TO T-DIST-VAL(8).
004120     MOVE "DELHI"      TO T-CITY-A(9).
004130     MOVE "CHENNAI"    TO T-CITY-B(9).
004140     MOVE 2180         TO T-DIST-VAL(9).
004150     MOVE "DELHI"      TO T-CITY-A(10).
004160     MOVE "HYDERABAD"  TO T-CITY-B(10).
004170     MOVE 1580         TO T-DIST-VAL(10).
004180 
004190 1200-LOAD-DIM-TABLE.
004200     MOVE 31 TO T-DIM-VAL(1).
004210     MOVE 28 TO T-DIM-VAL(2).
004220     MOVE 31 TO T-DIM-VAL(3).
004230     MOVE 30 TO T-DIM-VAL(4).
004240     MOVE 31 TO T-DIM-VAL(5).
004250     MOVE 30 TO T-DIM-VAL(6).
004260     MOVE 31 TO T-DIM-VAL(7).
004270     MOVE 31 TO T-DIM-VAL(8).
004280     MOVE 30 TO T-DIM-VAL(9).
004290     MOVE 31 TO T-DIM-VAL(10).
004300     MOVE 30 TO T-DIM-VAL(11).
004310     MOVE 31 TO T-DIM-VAL(12).
004320 
004330     DIVIDE W-RUN-YEAR BY 4 GIVING W-LEAP-CHECK
004340         REMAINDER W-LEAP-CHECK.
004350     IF W-LEAP-CHECK = ZERO
004360         MOVE 29 TO T-DIM-VAL(2)
004370     END-IF.
004380 
004390 2000-PASS1.
004400     IF I-DESTINATION = SPACES
004410         ADD 1 TO C-REJECT-CTR
004420     ELSE
004430         PERFORM 2100-PRICE-SHIPMENT
004440         PERFORM 2200-SCHEDULE-SHIPMENT
004450         PERFORM 2300-WRITE-MASTER
004460     END-IF.
004470     PERFORM 9000-READ-REQ.
004480 
004490*    07/03/90 SJP - SYMMETRIC DISTANCE LOOKUP.  UNKNOWN PAIR
004500*    DEFAULTS TO 500 KM.
004510 2100-PRICE-SHIPMENT.
004520     ADD 1 TO C-REQ-CTR.
004530     MOVE 500 TO C-DIST-KM.
004540 
004550     SET T-DIST-IDX TO 1.
004560     SEARCH T-DIST-ENTRY
004570         AT END
004580             MOVE 500 TO C-DIST-KM
004590         WHEN (T-CITY-A(T-DIST-IDX) = I-ORIGIN AND
004600               T-CITY-B(T-DIST-IDX) = I-DESTINATION)
004610             OR
004620              (T-CITY-A(T-DIST-IDX) = I-DESTINATION AND
004630               T-CITY-B(T-DIST-IDX) = I-ORIGIN)
004640             MOVE T-DIST-VAL(T-DIST-IDX) TO C-DIST-KM.
004650 
004660     COMPUTE C-DIST-COST = C-DIST-KM * 5.
004670 
004680     EVALUATE I-TRANSPORT-MODE
004690         WHEN "ROAD"
004700             MOVE 1.0 TO C-MODE-MULT
004710             MOVE 1.0 TO C-MODE-FACTOR
004720         WHEN "RAIL"
004730             MOVE 0.8 TO C-MODE-MULT
004740             MOVE 1.2 TO C-MODE-FACTOR
004750         WHEN "AIR"
004760             MOVE 2.5 TO C-MODE-MULT
004770             MOVE 0.3 TO C-MODE-FACTOR
004780         WHEN "SEA"
004790             MOVE 0.6 TO C-MODE-MULT
004800             MOVE 2.0 TO C-MODE-FACTOR
004810         WHEN OTHER
004820             MOVE 1.0 TO C-MODE-MULT
004830             MOVE 1.0 TO C-MODE-FACTOR
004840     END-EVALUATE.
004850 
004860     COMPUTE C-SHIP-COST ROUNDED =
004870         (100 + (I-WEIGHT-KG * 15) + (I-ITEMS-COUNT * 25)
004880             + C-DIST-COST) * C-MODE-MULT.
004890 
004900     COMPUTE C-DAYS-CALC = I-BASE-DAYS * C-MODE-FACTOR.
004910     MOVE C-DAYS-CALC TO C-DELIVERY-DAYS.
004920     IF C-DELIVERY-DAYS < 1
004930         MOVE 1 TO C-DELIVERY-DAYS
004940     END-IF.
004950 
004960     EVALUATE I-PRIORITY
004970         WHEN "EXPRESS"
004980             COMPUTE C-SHIP-COST ROUNDED = C-SHIP-COST * 1.5
004990             SUBTRACT 1 FROM C-DELIVERY-DAYS
005000         WHEN "URGENT"
005010             COMPUTE C-SHIP-COST ROUNDED = C-SHIP-COST * 2.0
005020             SUBTRACT 2 FROM C-DELIVERY-DAYS
005030         WHEN OTHER
005040             CONTINUE
005050     END-EVALUATE.
005060 
005070     IF C-DELIVERY-DAYS < 1
005080         MOVE 1 TO C-DELIVERY-DAYS
005090     END-IF.
005100 
005110*    ETA = RUN DATE + DELIVERY DAYS, WALKED MONTH BY MONTH
005120*    AGAINST THE DAYS-IN-MONTH TABLE.
005130 2200-SCHEDULE-SHIPMENT.
005140     MOVE W-RUN-DAY TO W-ETA-DAY.
005150     MOVE W-RUN-MONTH TO W-ETA-MONTH.
005160     MOVE W-RUN-YEAR TO W-ETA-YEAR.
005170     MOVE C-DELIVERY-DAYS TO W-DAYS-LEFT.
005180 
005190     PERFORM 2210-ADVANCE-ONE-DAY
005200         UNTIL W-DAYS-LEFT = 0.
005210 
005220     MOVE W-ETA-MONTH TO W-ED-MONTH.
005230     MOVE W-ETA-DAY TO W-ED-DAY.
005240     MOVE W-ETA-YEAR TO W-ED-YEAR.
005250 
005260     ADD 1 TO C-SHIP-SEQ.
005270 
005280*    ONE-DAY STEP OF THE ETA WALK, TABLE-DRIVEN ON
005290*    DAYS-IN-MONTH SO FEB/30-DAY MONTHS ROLL PROPERLY.
005300 2210-ADVANCE-ONE-DAY.
005310     ADD 1 TO W-ETA-DAY
005320     SET T-DIM-IDX TO W-ETA-MONTH
005330     IF W-ETA-DAY > T-DIM-VAL(T-DIM-IDX)
005340         MOVE 1 TO W-ETA-DAY
005350         ADD 1 TO W-ETA-MONTH
005360         IF W-ETA-MONTH > 12
005370             MOVE 1 TO W-ETA-MONTH
005380             ADD 1 TO W-ETA-YEAR
005390         END-IF
005400     END-IF
005410     SUBTRACT 1 FROM W-DAYS-LEFT.
005420 
005430 2300-WRITE-MASTER.
005440     MOVE SPACES TO M-SHIPMST-REC.
005450     STRING "SHP-" DELIMITED BY SIZE
005460             C-SHIP-SEQ DELIMITED BY SIZE
005470         INTO M-SHIP-ID.
005480     MOVE I-ORIGIN TO M-ORIGIN.
005490     MOVE I-DESTINATION TO M-DESTINATION.
005500     MOVE "PROCESSING" TO M-SHIP-STATUS.
005510     MOVE I-ITEMS-COUNT TO M-ITEMS-COUNT.
005520     MOVE I-WEIGHT-KG TO M-WEIGHT-KG.
005530     MOVE C-SHIP-COST TO M-COST.
005540     MOVE I-TRANSPORT-MODE TO M-TRANSPORT-MODE.
005550     MOVE I-PRIORITY TO M-PRIORITY.
005560     MOVE CREATED-DATE-OUT TO M-CREATED-DATE.
005570     MOVE SPACES TO M-SHIPPED-DATE.
005580     MOVE ETA-DATE-OUT TO M-ETA-DATE.
005590     MOVE SPACES TO M-ACTUAL-DATE.
005600     MOVE ZERO TO M-PROGRESS-PCT.
005610 
005620     WRITE M-SHIPMST-REC.
005630 
005640 2500-PASS1-CLOSE.
005650     CLOSE SHIPREQ.
005660     CLOSE SHIPMST.
005670     MOVE "YES" TO MORE-RECS.
005680*    12/05/05 MMP - OPENED I-O, NOT INPUT, SO THE AGING PASS
005690*    CAN REWRITE EACH RECORD'S DERIVED STATUS - SRS-CR-0731.
005700     OPEN I-O SHIPMST.
005710     PERFORM 9100-READ-MST.
005720 
005730*    05/08/92 MMP - PASS 2 WALKS THE FULL MASTER (PRIOR RUNS
005740*    PLUS TODAY'S) FOR THE ANALYTICS FOOTER.  12/05/05 MMP -
005750*    NOW AGES EACH RECORD AGAINST THE RUN DATE FIRST SINCE
005760*    THERE IS NO SEPARATE STATUS-UPDATE FEED - SRS-CR-0731.
005770 4000-PASS2.
005780     PERFORM 4050-AGE-SHIPMENT.
005790     REWRITE M-SHIPMST-REC.
005800 
005810     ADD 1 TO C-GT-SHIP-CTR.
005820     ADD M-COST TO C-SUM-COST.
005830 
005840     EVALUATE M-TRANSPORT-MODE
005850         WHEN "ROAD"
005860             ADD 1 TO C-ROAD-CTR
005870             ADD M-COST TO C-ROAD-COST
005880         WHEN "RAIL"
005890             ADD 1 TO C-RAIL-CTR
005900             ADD M-COST TO C-RAIL-COST
005910         WHEN "AIR"
005920             ADD 1 TO C-AIR-CTR
005930             ADD M-COST TO C-AIR-COST
005940         WHEN "SEA"
005950             ADD 1 TO C-SEA-CTR
005960             ADD M-COST TO C-SEA-COST
005970     END-EVALUATE.
005980 
005990*    12/05/05 MMP - STATUS BREAKDOWN - SRS-CR-0731.
006000     EVALUATE M-SHIP-STATUS
006010         WHEN "PROCESSING"
006020             ADD 1 TO C-PROC-CTR
006030             ADD M-COST TO C-PROC-COST
006040         WHEN "IN TRANSIT"
006050             ADD 1 TO C-TRANSIT-CTR
006060             ADD M-COST TO C-TRANSIT-COST
006070         WHEN "OUT FOR DELIVERY"
006080             ADD 1 TO C-OFD-CTR
006090             ADD M-COST TO C-OFD-COST
006100         WHEN "DELIVERED"
006110             ADD 1 TO C-DELIVERED-CTR
006120             ADD M-COST TO C-DELIV-COST
006130             PERFORM 4100-ONTIME-CHECK
006140         WHEN "CANCELLED"
006150             ADD 1 TO C-CANCEL-CTR
006160             ADD M-COST TO C-CANCEL-COST
006170     END-EVALUATE.
006180 
006190*    12/05/05 KRI - PRIORITY BREAKDOWN - SRS-CR-0732.
006200     EVALUATE M-PRIORITY
006210         WHEN "STANDARD"
006220             ADD 1 TO C-STD-CTR
006230             ADD M-COST TO C-STD-COST
006240         WHEN "EXPRESS"
006250             ADD 1 TO C-EXP-CTR
006260             ADD M-COST TO C-EXP-COST
006270         WHEN "URGENT"
006280             ADD 1 TO C-URG-CTR
006290             ADD M-COST TO C-URG-COST
006300     END-EVALUATE.
006310 
006320     PERFORM 9100-READ-MST.
006330 
006340*    12/05/05 MMP - AGES ONE SHIPMENT AGAINST THE RUN DATE AND
006350*    DERIVES ITS STATUS AND PROGRESS PCT - SRS-CR-0731.  A
006360*    DELIVERED OR CANCELLED SHIPMENT IS LEFT ALONE.  ELSE THE
006370*    PCT ELAPSED OF CREATED-TO-ETA DRIVES THE STATUS LADDER:
006380*    0 DAYS ELAPSED STAYS PROCESSING (10 PCT); ANY PROGRESS
006390*    GOES TO IN TRANSIT, WITH PROGRESS INTERPOLATED AND CLAMPED
006400*    10-90 PCT PER THE BUSINESS RULE; 75 PCT OF THE WAY TO ETA
006410*    GOES TO OUT FOR DELIVERY (90 PCT); AT OR PAST ETA GOES TO
006420*    DELIVERED (100 PCT) AND STAMPS THE ACTUAL DATE.
006430 4050-AGE-SHIPMENT.
006440     IF M-SHIP-STATUS NOT = "DELIVERED" AND
006450        M-SHIP-STATUS NOT = "CANCELLED"
006460         MOVE M-CREATED-DATE(7:4) TO W-CRT-Y
006470         MOVE M-CREATED-DATE(1:2) TO W-CRT-M
006480         MOVE M-CREATED-DATE(4:2) TO W-CRT-D
006490         COMPUTE W-CRT-YYYYMMDD =
006500             (W-CRT-Y * 10000) + (W-CRT-M * 100) + W-CRT-D
006510         MOVE M-ETA-DATE(7:4) TO W-ETA-Y
006520         MOVE M-ETA-DATE(1:2) TO W-ETA-M
006530         MOVE M-ETA-DATE(4:2) TO W-ETA-D
006540         COMPUTE W-ETA-YYYYMMDD =
006550             (W-ETA-Y * 10000) + (W-ETA-M * 100) + W-ETA-D
006560         COMPUTE W-TOTAL-DAYS = W-ETA-YYYYMMDD - W-CRT-YYYYMMDD
006570         COMPUTE W-ELAPSED-DAYS = W-RUN-YYYYMMDD - W-CRT-YYYYMMDD
006580         IF W-TOTAL-DAYS > ZERO
006590             COMPUTE W-THRESHOLD-75 =
006600                 (W-TOTAL-DAYS * 3) / 4
006610             EVALUATE TRUE
006620                 WHEN W-ELAPSED-DAYS >= W-TOTAL-DAYS
006630                     MOVE "DELIVERED" TO M-SHIP-STATUS
006640                     MOVE 100 TO M-PROGRESS-PCT
006650                     IF M-SHIPPED-DATE = SPACES
006660                         MOVE CREATED-DATE-OUT TO M-SHIPPED-DATE
006670                     END-IF
006680                     MOVE CREATED-DATE-OUT TO M-ACTUAL-DATE
006690                 WHEN W-ELAPSED-DAYS >= W-THRESHOLD-75
006700                     MOVE "OUT FOR DELIVERY" TO M-SHIP-STATUS
006710                     MOVE 90 TO M-PROGRESS-PCT
006720                     IF M-SHIPPED-DATE = SPACES
006730                         MOVE CREATED-DATE-OUT TO M-SHIPPED-DATE
006740                     END-IF
006750                 WHEN W-ELAPSED-DAYS >= 1
006760                     MOVE "IN TRANSIT" TO M-SHIP-STATUS
006770                     IF M-SHIPPED-DATE = SPACES
006780                         MOVE CREATED-DATE-OUT TO M-SHIPPED-DATE
006790                     END-IF
006800                     COMPUTE W-PCT-COMPLETE =
006810                         (W-ELAPSED-DAYS * 100) / W-TOTAL-DAYS
006820                     IF W-PCT-COMPLETE < 10
006830                         MOVE 10 TO M-PROGRESS-PCT
006840                     ELSE
006850                         IF W-PCT-COMPLETE > 90
006860                             MOVE 90 TO M-PROGRESS-PCT
006870                         ELSE
006880                             MOVE W-PCT-COMPLETE TO M-PROGRESS-PCT
006890                         END-IF
006900                     END-IF
006910                 WHEN OTHER
006920                     MOVE "PROCESSING" TO M-SHIP-STATUS
006930                     MOVE 10 TO M-PROGRESS-PCT
006940             END-EVALUATE
006950         END-IF
006960     END-IF.
006970 
006980 4100-ONTIME-CHECK.
006990     MOVE M-ETA-DATE(7:4) TO W-ETA-Y.
007000     MOVE M-ETA-DATE(1:2) TO W-ETA-M.
007010     MOVE M-ETA-DATE(4:2) TO W-ETA-D.
007020     MOVE M-ACTUAL-DATE(7:4) TO W-ACT-Y.
007030     MOVE M-ACTUAL-DATE(1:2) TO W-ACT-M.
007040     MOVE M-ACTUAL-DATE(4:2) TO W-ACT-D.
007050 
007060     COMPUTE W-ETA-YYYYMMDD =
007070         (W-ETA-Y * 10000) + (W-ETA-M * 100) + W-ETA-D.
007080     COMPUTE W-ACT-YYYYMMDD =
007090         (W-ACT-Y * 10000) + (W-ACT-M * 100) + W-ACT-D.
007100 
007110     IF W-ACT-YYYYMMDD NOT > W-ETA-YYYYMMDD
007120         ADD 1 TO C-ONTIME-CTR
007130     END-IF.
007140 
007150     MOVE M-SHIPPED-DATE(7:4) TO W-SHP-Y.
007160     MOVE M-SHIPPED-DATE(1:2) TO W-SHP-M.
007170     MOVE M-SHIPPED-DATE(4:2) TO W-SHP-D.
007180     COMPUTE W-SHP-YYYYMMDD =
007190         (W-SHP-Y * 10000) + (W-SHP-M * 100) + W-SHP-D.
007200     COMPUTE C-SUM-DELIV-DAYS = C-SUM-DELIV-DAYS +
007210         (W-ACT-YYYYMMDD - W-SHP-YYYYMMDD).
007220 
007230 5000-CLOSING.
007240     IF C-GT-SHIP-CTR > ZERO
007250         COMPUTE C-AVG-COST ROUNDED =
007260             C-SUM-COST / C-GT-SHIP-CTR
007270         COMPUTE C-ROAD-SHARE ROUNDED =
007280             (C-ROAD-CTR / C-GT-SHIP-CTR) * 100
007290     END-IF.
007300 
007310     IF C-DELIVERED-CTR > ZERO
007320         COMPUTE C-ONTIME-RATE ROUNDED =
007330             (C-ONTIME-CTR / C-DELIVERED-CTR) * 100
007340         COMPUTE C-AVG-DAYS ROUNDED =
007350             C-SUM-DELIV-DAYS / C-DELIVERED-CTR
007360     ELSE
007370         MOVE 4.2 TO C-AVG-DAYS
007380     END-IF.
007390 
007400     WRITE PRTLINE FROM COMPANY-TITLE
007410         AFTER ADVANCING TOP-OF-FORM.
007420     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
007430 
007440     MOVE C-GT-SHIP-CTR TO O-GT-SHIP-CTR.
007450     WRITE PRTLINE FROM TOTAL-SHIP-LINE
007460         AFTER ADVANCING 1 LINE.
007470 
007480     MOVE C-ONTIME-RATE TO O-ONTIME-RATE.
007490     WRITE PRTLINE FROM ONTIME-LINE AFTER ADVANCING 1 LINE.
007500 
007510     MOVE C-AVG-DAYS TO O-AVG-DAYS.
007520     WRITE PRTLINE FROM AVG-DAYS-LINE AFTER ADVANCING 1 LINE.
007530 
007540     MOVE C-SUM-COST TO O-SUM-COST.
007550     WRITE PRTLINE FROM TOTAL-COST-LINE AFTER ADVANCING 1 LINE.
007560 
007570     MOVE C-AVG-COST TO O-AVG-COST.
007580     WRITE PRTLINE FROM AVG-COST-LINE AFTER ADVANCING 1 LINE.
007590 
007600     PERFORM 5100-MODE-AVG-LINES.
007610     PERFORM 5150-STATUS-AVG-LINES.
007620     PERFORM 5175-PRIORITY-AVG-LINES.
007630     PERFORM 5200-RECOMMENDATIONS.
007640 
007650     CLOSE SHIPMST.
007660     CLOSE RPTFILE.
007670 
007680 5100-MODE-AVG-LINES.
007690     MOVE "ROAD" TO O-MODE-NAME.
007700     IF C-ROAD-CTR > ZERO
007710         COMPUTE O-MODE-AVG-COST ROUNDED =
007720             C-ROAD-COST / C-ROAD-CTR
007730     ELSE
007740         MOVE ZERO TO O-MODE-AVG-COST
007750     END-IF.
007760     WRITE PRTLINE FROM MODE-COST-LINE AFTER ADVANCING 1 LINE.
007770 
007780     MOVE "RAIL" TO O-MODE-NAME.
007790     IF C-RAIL-CTR > ZERO
007800         COMPUTE O-MODE-AVG-COST ROUNDED =
007810             C-RAIL-COST / C-RAIL-CTR
007820     ELSE
007830         MOVE ZERO TO O-MODE-AVG-COST
007840     END-IF.
007850     WRITE PRTLINE FROM MODE-COST-LINE AFTER ADVANCING 1 LINE.
007860 
007870     MOVE "AIR " TO O-MODE-NAME.
007880     IF C-AIR-CTR > ZERO
007890         COMPUTE O-MODE-AVG-COST ROUNDED =
007900             C-AIR-COST / C-AIR-CTR
007910     ELSE
007920         MOVE ZERO TO O-MODE-AVG-COST
007930     END-IF.
007940     WRITE PRTLINE FROM MODE-COST-LINE AFTER ADVANCING 1 LINE.
007950 
007960     MOVE "SEA " TO O-MODE-NAME.
007970     IF C-SEA-CTR > ZERO
007980         COMPUTE O-MODE-AVG-COST ROUNDED =
007990             C-SEA-COST / C-SEA-CTR
008000     ELSE
008010         MOVE ZERO TO O-MODE-AVG-COST
008020     END-IF.
008030     WRITE PRTLINE FROM MODE-COST-LINE AFTER ADVANCING 1 LINE.
008040 
008050*    12/05/05 MMP - STATUS BREAKDOWN LINES - SRS-CR-0732.
008060 5150-STATUS-AVG-LINES.
008070     MOVE "PROCESSING"       TO O-STATUS-NAME.
008080     MOVE C-PROC-CTR         TO O-STATUS-CTR.
008090     IF C-PROC-CTR > ZERO
008100         COMPUTE O-STATUS-AVG-COST ROUNDED =
008110             C-PROC-COST / C-PROC-CTR
008120     ELSE
008130         MOVE ZERO TO O-STATUS-AVG-COST
008140     END-IF.
008150     WRITE PRTLINE FROM STATUS-COST-LINE AFTER ADVANCING 1 LINE.
008160 
008170     MOVE "IN TRANSIT"       TO O-STATUS-NAME.
008180     MOVE C-TRANSIT-CTR      TO O-STATUS-CTR.
008190     IF C-TRANSIT-CTR > ZERO
008200         COMPUTE O-STATUS-AVG-COST ROUNDED =
008210             C-TRANSIT-COST / C-TRANSIT-CTR
008220     ELSE
008230         MOVE ZERO TO O-STATUS-AVG-COST
008240     END-IF.
008250     WRITE PRTLINE FROM STATUS-COST-LINE AFTER ADVANCING 1 LINE.
008260 
008270     MOVE "OUT FOR DELIVERY" TO O-STATUS-NAME.
008280     MOVE C-OFD-CTR          TO O-STATUS-CTR.
008290     IF C-OFD-CTR > ZERO
008300         COMPUTE O-STATUS-AVG-COST ROUNDED =
008310             C-OFD-COST / C-OFD-CTR
008320     ELSE
008330         MOVE ZERO TO O-STATUS-AVG-COST
008340     END-IF.
008350     WRITE PRTLINE FROM STATUS-COST-LINE AFTER ADVANCING 1 LINE.
008360 
008370     MOVE "DELIVERED"        TO O-STATUS-NAME.
008380     MOVE C-DELIVERED-CTR    TO O-STATUS-CTR.
008390     IF C-DELIVERED-CTR > ZERO
008400         COMPUTE O-STATUS-AVG-COST ROUNDED =
008410             C-DELIV-COST / C-DELIVERED-CTR
008420     ELSE
008430         MOVE ZERO TO O-STATUS-AVG-COST
008440     END-IF.
008450     WRITE PRTLINE FROM STATUS-COST-LINE AFTER ADVANCING 1 LINE.
008460 
008470     MOVE "CANCELLED"        TO O-STATUS-NAME.
008480     MOVE C-CANCEL-CTR       TO O-STATUS-CTR.
008490     IF C-CANCEL-CTR > ZERO
008500         COMPUTE O-STATUS-AVG-COST ROUNDED =
008510             C-CANCEL-COST / C-CANCEL-CTR
008520     ELSE
008530         MOVE ZERO TO O-STATUS-AVG-COST
008540     END-IF.
008550     WRITE PRTLINE FROM STATUS-COST-LINE AFTER ADVANCING 1 LINE.
008560 
008570*    12/05/05 KRI - PRIORITY BREAKDOWN LINES - SRS-CR-0732.
008580 5175-PRIORITY-AVG-LINES.
008590     MOVE "STANDARD" TO O-PRIORITY-NAME.
008600     MOVE C-STD-CTR  TO O-PRIORITY-CTR.
008610     IF C-STD-CTR > ZERO
008620         COMPUTE O-PRIORITY-AVG-COST ROUNDED =
008630             C-STD-COST / C-STD-CTR
008640     ELSE
008650         MOVE ZERO TO O-PRIORITY-AVG-COST
008660     END-IF.
008670     WRITE PRTLINE FROM PRIORITY-COST-LINE AFTER ADVANCING 1 LINE.
008680 
008690     MOVE "EXPRESS"  TO O-PRIORITY-NAME.
008700     MOVE C-EXP-CTR  TO O-PRIORITY-CTR.
008710     IF C-EXP-CTR > ZERO
008720         COMPUTE O-PRIORITY-AVG-COST ROUNDED =
008730             C-EXP-COST / C-EXP-CTR
008740     ELSE
008750         MOVE ZERO TO O-PRIORITY-AVG-COST
008760     END-IF.
008770     WRITE PRTLINE FROM PRIORITY-COST-LINE AFTER ADVANCING 1 LINE.
008780 
008790     MOVE "URGENT"   TO O-PRIORITY-NAME.
008800     MOVE C-URG-CTR  TO O-PRIORITY-CTR.
008810     IF C-URG-CTR > ZERO
008820         COMPUTE O-PRIORITY-AVG-COST ROUNDED =
008830             C-URG-COST / C-URG-CTR
008840     ELSE
008850         MOVE ZERO TO O-PRIORITY-AVG-COST
008860     END-IF.
008870     WRITE PRTLINE FROM PRIORITY-COST-LINE AFTER ADVANCING 1 LINE.
008880 
008890*    09/27/94 SJP - UP TO 3 RULE-BASED RECOMMENDATIONS.
008900 5200-RECOMMENDATIONS.
008910     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
008920 
008930     IF C-ONTIME-RATE < 80
008940         MOVE "ON-TIME RATE BELOW 80 - OPTIMIZE ROUTES"
008950             TO O-RECOMMEND
008960         WRITE PRTLINE FROM RECOMMEND-LINE
008970             AFTER ADVANCING 1 LINE
008980     END-IF.
008990 
009000     IF C-ONTIME-RATE > 95
009010         MOVE "ON-TIME RATE ABOVE 95 - MAINTAIN STANDARDS"
009020             TO O-RECOMMEND
009030         WRITE PRTLINE FROM RECOMMEND-LINE
009040             AFTER ADVANCING 1 LINE
009050     END-IF.
009060 
009070     IF C-ROAD-SHARE > 80
009080         MOVE "ROAD SHARE ABOVE 80 PCT - DIVERSIFY MODES"
009090             TO O-RECOMMEND
009100         WRITE PRTLINE FROM RECOMMEND-LINE
009110             AFTER ADVANCING 1 LINE
009120     END-IF.
009130 
009140 9000-READ-REQ.
009150     READ SHIPREQ
009160         AT END
009170             MOVE "NO" TO MORE-RECS.
009180 
009190 9100-READ-MST.
009200     READ SHIPMST
009210         AT END
009220             MOVE "NO" TO MORE-RECS.
