000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              PROVQTE.
000120 AUTHOR.                  S JOSHI.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            07/09/1991.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   P R O V Q T E  --  LOGISTICS PROVIDER QUOTE COMPARISON    *
000210*                                                             *
000220*   FOR AN ORIGIN-DESTINATION PAIR, PRICES EACH OF THE FOUR   *
000230*   CONTRACTED PROVIDERS, RANKS THE QUOTES BY TIME THEN       *
000240*   COST, AND RECOMMENDS THE LOWEST-COST PROVIDER.             *
000250*                                                             *
000260***************************************************************
000270*                   C H A N G E   L O G                       *
000280***************************************************************
000290* 07/09/91  SJP  ORIGINAL PROGRAM - REPLACES THE DISPATCHER'S *
000300*                FOUR SEPARATE RATE CARDS.                    *
000310* 01/17/92  SJP  HANDLING-HOUR SURCHARGE ADDED TO COST.       *
000320* 06/05/93  KRI  RANK TABLE BUBBLE SORT ON TIME THEN COST.    *
000330* 10/30/94  MMP  TIE-BREAK ON LOWER TIME ADDED - CR-0119.     *
000340* 08/19/96  KRI  PAGE FOOTING MOVED TO LINE 55.                *
000350* 01/11/99  SJP  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.   *
000360* 02/23/99  SJP  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.   *
000370* 09/25/01  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.          *
000380* 04/20/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0266.     *
000390* 07/12/05  MMP  RAW REDEFINES ADDED OVER THE ROUTE PAIR FOR   *
000400*                DUMP/COMPARE DURING THE AUDIT - SRS-CR-0711.  *
000410* 03/11/08  KRI  RECOMMENDATION NOW PICKED COST-THEN-TIME,     *
000420*                SEPARATE FROM THE TIME-THEN-COST RANK LIST -  *
000430*                DISPATCH POLICY CLARIFICATION - SRS-CR-0744.  *
000440***************************************************************
000450 
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS RUPEE-DIGITS IS "0" THRU "9"
000510     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000520            OFF STATUS IS WS-DETAIL-PRINT.
000530 
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560 
000570     SELECT RPTFILE
000580         ASSIGN TO RPTFILE
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600 
000610 DATA DIVISION.
000620 FILE SECTION.
000630 
000640 FD  RPTFILE
000650     LABEL RECORD IS OMITTED
000660     RECORD CONTAINS 132 CHARACTERS
000670     LINAGE IS 60 WITH FOOTING AT 55
000680     DATA RECORD IS PRTLINE.
000690 
000700 01  PRTLINE                   PIC X(132).
000710 
000720 WORKING-STORAGE SECTION.
000730 
000740 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
000750 77  C-DIST-KM                 PIC S9(05)        VALUE 500.
000760 77  T-SUB                     PIC 9(02)  COMP  VALUE ZERO.
000770 77  T-SUB2                    PIC 9(02)  COMP  VALUE ZERO.
000780*    SEE SRS-CR-0744 - RECOMMENDATION KEY IS COST-THEN-TIME,
000790*    NOT THE TIME-THEN-COST ORDER THE RANK LIST DISPLAYS IN.
000800 77  T-BEST-IDX                PIC 9(02)  COMP  VALUE 1.
000810 77  T-TEMP-NAME               PIC X(10).
000820 77  T-TEMP-MODE               PIC X(04).
000830 77  T-TEMP-TIME               PIC S9(03)V9      COMP-3.
000840 77  T-TEMP-COST               PIC S9(07)V99     COMP-3.
000850 
000860 01  WORK-AREA.
000870     05  MORE-RECS             PIC X(03)  VALUE "YES".
000880     05  FILLER                PIC X(10)  VALUE SPACES.
000890 
000900 01  I-DATE.
000910     05  I-YEAR                PIC 9(04).
000920     05  I-MONTH                PIC 99.
000930     05  I-DAY                  PIC 99.
000940 
000950 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
000960 
000970*    THIS SHOP FIXES THE TEST ROUTE AT BANGALORE-MUMBAI FOR
000980*    THE BATCH RUN - THE ON-LINE INQUIRY SCREEN TAKES THE
000990*    OPERATOR'S ORIGIN/DESTINATION PAIR (NOT THIS PROGRAM).
001000 01  ROUTE-PAIR.
001010     05  W-ORIGIN              PIC X(15)  VALUE "BANGALORE".
001020     05  W-DESTINATION         PIC X(15)  VALUE "MUMBAI".
001030 
001040 01  ROUTE-PAIR-ALT REDEFINES ROUTE-PAIR.
001050     05  ALT-ROUTE-RAW         PIC X(30).
001060 
001070*    ==== PROVIDER RATE TABLE ====
001080*    01/17/92 SJP - RATES AND HANDLING HOURS PER CONTRACT.
001090 01  PROVIDER-TABLE.
001100     05  T-PROV-ENTRY OCCURS 4 TIMES
001110             INDEXED BY T-PROV-IDX.
001120         10  T-PROV-NAME       PIC X(10).
001130         10  T-PROV-MODE       PIC X(04).
001140         10  T-PROV-SPEED      PIC S9(03)        COMP-3.
001150         10  T-PROV-RATE       PIC S9(03)V99     COMP-3.
001160         10  T-PROV-HANDLING   PIC S9(02)        COMP-3.
001170         10  T-PROV-TIME       PIC S9(03)V9      COMP-3.
001180         10  T-PROV-COST       PIC S9(07)V99     COMP-3.
001190 
001200 01  PROVIDER-ALT REDEFINES PROVIDER-TABLE.
001210     05  ALT-PROV-RAW OCCURS 4 TIMES PIC X(29).
001220 
001230 01  RANK-LINE.
001240     05  FILLER                PIC X(04)  VALUE "  #".
001250     05  O-RANK                PIC 9.
001260     05  FILLER                PIC X(02)  VALUE "  ".
001270     05  O-PROV-NAME           PIC X(10).
001280     05  FILLER                PIC X(02)  VALUE "  ".
001290     05  O-PROV-MODE           PIC X(04).
001300     05  FILLER                PIC X(10)  VALUE "  TIME(H):".
001310     05  O-PROV-TIME           PIC ZZ9.9.
001320     05  FILLER                PIC X(10)  VALUE "  COST(R):".
001330     05  O-PROV-COST           PIC $$,$$9.99.
001340     05  FILLER                PIC X(75)  VALUE SPACES.
001350 
001360 01  RECOMMEND-LINE.
001370     05  FILLER                PIC X(16)  VALUE
001380         "RECOMMENDATION:".
001390     05  O-RECOMMEND           PIC X(20).
001400     05  FILLER                PIC X(96)  VALUE SPACES.
001410 
001420 01  BLANK-LINE.
001430     05  FILLER                PIC X(132) VALUE SPACES.
001440 
001450 PROCEDURE DIVISION.
001460 
001470 0000-PROVQTE.
001480     PERFORM 1000-INIT.
001490     PERFORM 2000-PRICE-PROVIDERS.
001500     PERFORM 2500-RANK-PROVIDERS.
001510     PERFORM 2800-PICK-RECOMMEND.
001520     PERFORM 3000-CLOSING.
001530     STOP RUN.
001540 
001550 1000-INIT.
001560     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001570 
001580     OPEN OUTPUT RPTFILE.
001590 
001600     EVALUATE TRUE
001610         WHEN (W-ORIGIN = "BANGALORE" AND
001620               W-DESTINATION = "MUMBAI")
001630           OR (W-ORIGIN = "MUMBAI" AND
001640               W-DESTINATION = "BANGALORE")
001650             MOVE 980 TO C-DIST-KM
001660         WHEN OTHER
001670             MOVE 500 TO C-DIST-KM
001680     END-EVALUATE.
001690 
001700     PERFORM 1100-LOAD-PROVIDERS.
001710 
001720 1100-LOAD-PROVIDERS.
001730     MOVE "FASTSHIP" TO T-PROV-NAME(1).
001740     MOVE "AIR "     TO T-PROV-MODE(1).
001750     MOVE 800        TO T-PROV-SPEED(1).
001760     MOVE 12.00      TO T-PROV-RATE(1).
001770     MOVE 2          TO T-PROV-HANDLING(1).
001780 
001790     MOVE "ECOROAD"  TO T-PROV-NAME(2).
001800     MOVE "ROAD"     TO T-PROV-MODE(2).
001810     MOVE 60         TO T-PROV-SPEED(2).
001820     MOVE 6.00       TO T-PROV-RATE(2).
001830     MOVE 6          TO T-PROV-HANDLING(2).
001840 
001850     MOVE "RAILLINK" TO T-PROV-NAME(3).
001860     MOVE "RAIL"     TO T-PROV-MODE(3).
001870     MOVE 70         TO T-PROV-SPEED(3).
001880     MOVE 5.00       TO T-PROV-RATE(3).
001890     MOVE 6          TO T-PROV-HANDLING(3).
001900 
001910     MOVE "SEACARGO" TO T-PROV-NAME(4).
001920     MOVE "SEA "     TO T-PROV-MODE(4).
001930     MOVE 30         TO T-PROV-SPEED(4).
001940     MOVE 3.00       TO T-PROV-RATE(4).
001950     MOVE 12         TO T-PROV-HANDLING(4).
001960 
001970*    01/17/92 SJP - TIME = DISTANCE/SPEED + HANDLING, 1
001980*    DECIMAL.  COST = DISTANCE * RATE + HANDLING*50 + 200.
001990 2000-PRICE-PROVIDERS.
002000     PERFORM 2100-PRICE-ONE-PROVIDER
002010         VARYING T-PROV-IDX FROM 1 BY 1
002020         UNTIL T-PROV-IDX > 4.
002030 
002040 2100-PRICE-ONE-PROVIDER.
002050     COMPUTE T-PROV-TIME(T-PROV-IDX) ROUNDED =
002060         (C-DIST-KM / T-PROV-SPEED(T-PROV-IDX))
002070             + T-PROV-HANDLING(T-PROV-IDX).
002080     COMPUTE T-PROV-COST(T-PROV-IDX) ROUNDED =
002090         (C-DIST-KM * T-PROV-RATE(T-PROV-IDX))
002100             + (T-PROV-HANDLING(T-PROV-IDX) * 50) + 200.
002110 
002120*    06/05/93 KRI - BUBBLE SORT ASCENDING BY TIME, THEN COST.
002130 2500-RANK-PROVIDERS.
002140     PERFORM 2600-RANK-OUTER-PASS
002150         VARYING T-SUB FROM 1 BY 1
002160         UNTIL T-SUB >= 4.
002170 
002180 2600-RANK-OUTER-PASS.
002190     PERFORM 2700-RANK-COMPARE-SWAP
002200         VARYING T-SUB2 FROM 1 BY 1
002210         UNTIL T-SUB2 > 4 - T-SUB.
002220 
002230 2700-RANK-COMPARE-SWAP.
002240     IF (T-PROV-TIME(T-SUB2) > T-PROV-TIME(T-SUB2 + 1))
002250        OR
002260        (T-PROV-TIME(T-SUB2) = T-PROV-TIME(T-SUB2 + 1)
002270         AND
002280         T-PROV-COST(T-SUB2) > T-PROV-COST(T-SUB2 + 1))
002290         MOVE ALT-PROV-RAW(T-SUB2) TO T-TEMP-NAME
002300         MOVE ALT-PROV-RAW(T-SUB2 + 1) TO ALT-PROV-RAW(T-SUB2)
002310         MOVE T-TEMP-NAME TO ALT-PROV-RAW(T-SUB2 + 1)
002320     END-IF.
002330 
002340*    SRS-CR-0744 - SEPARATE COST-THEN-TIME PICK FOR THE
002350*    RECOMMENDATION LINE.  THE RANK LIST ABOVE STAYS SORTED
002360*    TIME-FIRST FOR DISPLAY; THE RECOMMENDATION KEY IS COST
002370*    FIRST, LOWER TIME BREAKS A TIE, PER DISPATCH POLICY.
002380 2800-PICK-RECOMMEND.
002390     MOVE 1 TO T-BEST-IDX.
002400     PERFORM 2810-PICK-COMPARE
002410         VARYING T-PROV-IDX FROM 2 BY 1
002420         UNTIL T-PROV-IDX > 4.
002430 
002440 2810-PICK-COMPARE.
002450     IF (T-PROV-COST(T-PROV-IDX) < T-PROV-COST(T-BEST-IDX))
002460        OR
002470        (T-PROV-COST(T-PROV-IDX) = T-PROV-COST(T-BEST-IDX)
002480         AND
002490         T-PROV-TIME(T-PROV-IDX) < T-PROV-TIME(T-BEST-IDX))
002500         MOVE T-PROV-IDX TO T-BEST-IDX
002510     END-IF.
002520 
002530 3000-CLOSING.
002540     PERFORM 9900-HEADING.
002550 
002560     PERFORM 3100-PRINT-RANK-LINE
002570         VARYING T-PROV-IDX FROM 1 BY 1
002580         UNTIL T-PROV-IDX > 4.
002590 
002600     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
002610     MOVE T-PROV-NAME(T-BEST-IDX) TO O-RECOMMEND.
002620     WRITE PRTLINE FROM RECOMMEND-LINE AFTER ADVANCING 1 LINE.
002630 
002640     CLOSE RPTFILE.
002650 
002660 3100-PRINT-RANK-LINE.
002670     MOVE T-PROV-IDX TO O-RANK.
002680     MOVE T-PROV-NAME(T-PROV-IDX) TO O-PROV-NAME.
002690     MOVE T-PROV-MODE(T-PROV-IDX) TO O-PROV-MODE.
002700     MOVE T-PROV-TIME(T-PROV-IDX) TO O-PROV-TIME.
002710     MOVE T-PROV-COST(T-PROV-IDX) TO O-PROV-COST.
002720     WRITE PRTLINE FROM RANK-LINE AFTER ADVANCING 1 LINE.
002730 
002740 9900-HEADING.
002750     ADD 1 TO C-PCTR.
002760     MOVE SPACES TO PRTLINE.
002770     STRING "SAHYADRI RETAIL - PROVIDER QUOTES  PAGE: "
002780             DELIMITED BY SIZE
002790             C-PCTR DELIMITED BY SIZE
002800         INTO PRTLINE.
002810     WRITE PRTLINE AFTER ADVANCING TOP-OF-FORM.
002820     MOVE SPACES TO PRTLINE.
002830     WRITE PRTLINE AFTER ADVANCING 1 LINE.
