000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              ACCMTRC.
000120 AUTHOR.                  K R IYER.
000130 INSTALLATION.            SAHYADRI RETAIL SYSTEMS - PUNE DC.
000140 DATE-WRITTEN.            03/14/1989.
000150 DATE-COMPILED.
000160 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.
000170 
000180***************************************************************
000190*                                                             *
000200*   A C C M T R C  --  FORECAST ACCURACY SCORING              *
000210*                                                             *
000220*   READS THE PREDICTED-VS-ACTUAL SALES EXTRACT (ACCFILE)     *
000230*   AND SCORES HOW CLOSE THE DEMAND FORECAST ENGINE CAME TO   *
000240*   THE REALISED MONTHLY SALES FIGURE.  PRINTS MAE, RMSE,     *
000250*   MAPE AND THE PERCENTAGE OF PERIODS SCORED WITHIN 10       *
000260*   PERCENT OF ACTUAL.                                        *
000270*                                                             *
000280***************************************************************
000290*                   C H A N G E   L O G                       *
000300***************************************************************
000310* 03/14/89  KRI  ORIGINAL PROGRAM WRITTEN FOR RETAIL MIS.     *
000320* 05/02/89  KRI  ADDED RMSE IN ADDITION TO MAE PER DBA REQ.   *
000330* 11/19/90  SJP  CORRECTED DIVIDE-BY-ZERO WHEN ACCFILE EMPTY. *
000340* 06/08/91  KRI  ADDED MAPE COLUMN - REQ SRS-CR-0091.         *
000350* 02/17/92  MMP  WITHIN-10-PCT COUNTER ADDED - SRS-CR-0114.   *
000360* 09/30/93  SJP  REPRINTED HEADINGS TO 132 COLS FOR NEW PRTR. *
000370* 04/11/94  KRI  PAGE FOOTING MOVED TO LINE 55.               *
000380* 01/05/95  MMP  TIGHTENED EDIT ON ACTUAL = ZERO RECORDS.     *
000390* 08/22/96  SJP  ADDED DATE-NUM REDEFINES FOR AUDIT TRACE.    *
000400* 12/02/98  KRI  Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT.   *
000410* 01/14/99  KRI  Y2K - VERIFIED CENTURY WINDOW ON RUN DATE.   *
000420* 07/19/00  MMP  ADDED UPSI-0 DETAIL SUPPRESS SWITCH.         *
000430* 03/03/02  SJP  RAISED PERIOD-LABEL FIELD TO ACCEPT QTR LBLS.*
000440* 10/30/04  KRI  CLEANUP PER INTERNAL AUDIT - SRS-CR-0261.    *
000450***************************************************************
000460 
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS RUPEE-DIGITS IS "0" THRU "9"
000520     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS
000530            OFF STATUS IS WS-DETAIL-PRINT.
000540 
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570 
000580     SELECT ACCFILE
000590         ASSIGN TO ACCFILE
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610 
000620     SELECT RPTFILE
000630         ASSIGN TO RPTFILE
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650 
000660 DATA DIVISION.
000670 FILE SECTION.
000680 
000690 FD  ACCFILE
000700     LABEL RECORD IS STANDARD
000710     RECORD CONTAINS 34 CHARACTERS
000720     DATA RECORD IS I-ACC-REC.
000730 
000740 01  I-ACC-REC.
000750     05  I-PERIOD-LABEL        PIC X(10).
000760     05  I-PREDICTED           PIC S9(9)V99.
000770     05  I-ACTUAL              PIC S9(9)V99.
000780     05  FILLER                PIC X(02).
000790 
000800 FD  RPTFILE
000810     LABEL RECORD IS OMITTED
000820     RECORD CONTAINS 132 CHARACTERS
000830     LINAGE IS 60 WITH FOOTING AT 55
000840     DATA RECORD IS PRTLINE.
000850 
000860 01  PRTLINE                   PIC X(132).
000870 
000880 WORKING-STORAGE SECTION.
000890 
000900 77  C-PCTR                    PIC 9(02)  COMP  VALUE ZERO.
000910 77  C-REC-CTR                 PIC 9(07)  COMP  VALUE ZERO.
000920 77  C-WITHIN-10-CTR           PIC 9(07)  COMP  VALUE ZERO.
000930 77  C-ERR-AMT                 PIC S9(09)V99    VALUE ZERO.
000940 77  C-ABS-ERR                 PIC S9(09)V99    VALUE ZERO.
000950 77  C-PCT-ERR                 PIC S9(05)V9999  VALUE ZERO.
000960 77  C-SUM-ABS-ERR             PIC S9(13)V99    VALUE ZERO.
000970 77  C-SUM-SQ-ERR              PIC S9(17)V99    VALUE ZERO.
000980 77  C-SUM-PCT-ERR             PIC S9(09)V9999  VALUE ZERO.
000990 77  C-MAE                     PIC S9(09)V99    VALUE ZERO.
001000 77  C-RMSE                    PIC S9(09)V99    VALUE ZERO.
001010 77  C-MAPE                    PIC S9(05)V99    VALUE ZERO.
001020 77  C-ACCURACY-10PCT          PIC S9(05)V99    VALUE ZERO.
001030 
001040 01  WORK-AREA.
001050     05  MORE-RECS             PIC X(03)  VALUE "YES".
001060     05  FILLER                PIC X(10)  VALUE SPACES.
001070 
001080 01  I-DATE.
001090     05  I-YEAR                PIC 9(04).
001100     05  I-MONTH                PIC 99.
001110     05  I-DAY                  PIC 99.
001120 
001130 01  I-DATE-NUM REDEFINES I-DATE PIC 9(08).
001140 
001150 01  I-ACC-REC-ALT REDEFINES I-ACC-REC.
001160     05  ALT-RAW-TEXT          PIC X(34).
001170 
001180 01  C-MAE-ALT REDEFINES C-MAE.
001190     05  ALT-MAE-UNSIGNED      PIC 9(09)V99.
001200 
001210 01  COMPANY-TITLE.
001220     05  FILLER                PIC X(06)  VALUE "DATE:".
001230     05  O-MONTH                PIC 99.
001240     05  FILLER                PIC X      VALUE "/".
001250     05  O-DAY                  PIC 99.
001260     05  FILLER                PIC X      VALUE "/".
001270     05  O-YEAR                 PIC 9(04).
001280     05  FILLER                PIC X(33)  VALUE SPACES.
001290     05  FILLER                PIC X(33)  VALUE
001300         "SAHYADRI RETAIL - FORECAST ACCUR".
001310     05  FILLER                PIC X(01)  VALUE "Y".
001320     05  FILLER                PIC X(31)  VALUE SPACES.
001330     05  FILLER                PIC X(05)  VALUE "PAGE:".
001340     05  O-PCTR                 PIC Z9.
001350 
001360 01  COLUMN-HEADING-1.
001370     05  FILLER                PIC X(10)  VALUE "PERIOD".
001380     05  FILLER                PIC X(20)  VALUE SPACES.
001390     05  FILLER                PIC X(09)  VALUE "PREDICTED".
001400     05  FILLER                PIC X(10)  VALUE SPACES.
001410     05  FILLER                PIC X(06)  VALUE "ACTUAL".
001420     05  FILLER                PIC X(10)  VALUE SPACES.
001430     05  FILLER                PIC X(05)  VALUE "ERROR".
001440     05  FILLER                PIC X(10)  VALUE SPACES.
001450     05  FILLER                PIC X(08)  VALUE "PCT ERR".
001460     05  FILLER                PIC X(34)  VALUE SPACES.
001470 
001480 01  DETAIL-LINE.
001490     05  O-PERIOD-LABEL        PIC X(10).
001500     05  FILLER                PIC X(06)  VALUE SPACES.
001510     05  O-PREDICTED           PIC $,$$$,$$9.99.
001520     05  FILLER                PIC X(04)  VALUE SPACES.
001530     05  O-ACTUAL              PIC $,$$$,$$9.99.
001540     05  FILLER                PIC X(04)  VALUE SPACES.
001550     05  O-ERR-AMT             PIC $,$$$,$$9.99-.
001560     05  FILLER                PIC X(04)  VALUE SPACES.
001570     05  O-PCT-ERR             PIC ZZ9.99.
001580     05  FILLER                PIC X      VALUE "%".
001590     05  FILLER                PIC X(46)  VALUE SPACES.
001600 
001610 01  SUMMARY-TITLE-LINE.
001620     05  FILLER                PIC X(30)  VALUE
001630         "FORECAST ACCURACY SUMMARY".
001640     05  FILLER                PIC X(102) VALUE SPACES.
001650 
001660 01  MAE-LINE.
001670     05  FILLER                PIC X(24)  VALUE
001680         "MEAN ABSOLUTE ERROR ".
001690     05  O-MAE                 PIC $,$$$,$$9.99.
001700     05  FILLER                PIC X(96)  VALUE SPACES.
001710 
001720 01  RMSE-LINE.
001730     05  FILLER                PIC X(24)  VALUE
001740         "ROOT MEAN SQUARE ERROR ".
001750     05  O-RMSE                PIC $,$$$,$$9.99.
001760     05  FILLER                PIC X(96)  VALUE SPACES.
001770 
001780 01  MAPE-LINE.
001790     05  FILLER                PIC X(24)  VALUE
001800         "MEAN ABS PCT ERROR  ".
001810     05  O-MAPE                PIC ZZ9.99.
001820     05  FILLER                PIC X      VALUE "%".
001830     05  FILLER                PIC X(95)  VALUE SPACES.
001840 
001850 01  ACCURACY-LINE.
001860     05  FILLER                PIC X(24)  VALUE
001870         "WITHIN 10 PERCENT    ".
001880     05  O-ACCURACY-10PCT      PIC ZZ9.99.
001890     05  FILLER                PIC X      VALUE "%".
001900     05  FILLER                PIC X(95)  VALUE SPACES.
001910 
001920 01  RECORD-COUNT-LINE.
001930     05  FILLER                PIC X(16)  VALUE
001940         "RECORDS SCORED ".
001950     05  O-REC-CTR             PIC ZZ,ZZ9.
001960     05  FILLER                PIC X(107) VALUE SPACES.
001970 
001980 01  BLANK-LINE.
001990     05  FILLER                PIC X(132) VALUE SPACES.
002000 
002010 PROCEDURE DIVISION.
002020 
002030 0000-ACCMTRC.
002040     PERFORM 1000-INIT.
002050     PERFORM 2000-MAINLINE
002060         UNTIL MORE-RECS = "NO".
002070     PERFORM 3000-CLOSING.
002080     STOP RUN.
002090 
002100 1000-INIT.
002110     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002120     MOVE I-DAY TO O-DAY.
002130     MOVE I-YEAR TO O-YEAR.
002140     MOVE I-MONTH TO O-MONTH.
002150 
002160     OPEN INPUT ACCFILE.
002170     OPEN OUTPUT RPTFILE.
002180 
002190     PERFORM 9900-HEADING.
002200     PERFORM 9000-READ.
002210 
002220 2000-MAINLINE.
002230     PERFORM 2100-CALCS.
002240     PERFORM 2200-OUTPUT.
002250     PERFORM 9000-READ.
002260 
002270*    06/08/91 KRI - ERROR, SQUARED ERROR AND PERCENT ERROR
002280*    ARE ACCUMULATED HERE FOR THE CLOSING SUMMARY.
002290 2100-CALCS.
002300     ADD 1 TO C-REC-CTR.
002310 
002320     SUBTRACT I-ACTUAL FROM I-PREDICTED GIVING C-ERR-AMT.
002330     MOVE C-ERR-AMT TO C-ABS-ERR.
002340     IF C-ABS-ERR < ZERO
002350         MULTIPLY C-ABS-ERR BY -1 GIVING C-ABS-ERR
002360     END-IF.
002370 
002380     ADD C-ABS-ERR TO C-SUM-ABS-ERR.
002390     COMPUTE C-SUM-SQ-ERR = C-SUM-SQ-ERR +
002400         (C-ERR-AMT * C-ERR-AMT).
002410 
002420     IF I-ACTUAL > ZERO
002430         COMPUTE C-PCT-ERR ROUNDED = C-ABS-ERR / I-ACTUAL
002440         ADD C-PCT-ERR TO C-SUM-PCT-ERR
002450         IF C-PCT-ERR <= 0.10
002460             ADD 1 TO C-WITHIN-10-CTR
002470         END-IF
002480     END-IF.
002490 
002500 2200-OUTPUT.
002510     IF WS-DETAIL-SUPPRESS
002520         GO TO 2200-EXIT
002530     END-IF.
002540 
002550     MOVE I-PERIOD-LABEL TO O-PERIOD-LABEL.
002560     MOVE I-PREDICTED TO O-PREDICTED.
002570     MOVE I-ACTUAL TO O-ACTUAL.
002580     MOVE C-ERR-AMT TO O-ERR-AMT.
002590     COMPUTE O-PCT-ERR ROUNDED = C-PCT-ERR * 100.
002600 
002610     WRITE PRTLINE
002620         FROM DETAIL-LINE
002630             AFTER ADVANCING 1 LINE
002640                 AT EOP
002650                     PERFORM 9900-HEADING.
002660 
002670 2200-EXIT.
002680     EXIT.
002690 
002700 3000-CLOSING.
002710     IF C-REC-CTR > ZERO
002720         COMPUTE C-MAE ROUNDED = C-SUM-ABS-ERR / C-REC-CTR
002730         COMPUTE C-RMSE ROUNDED =
002740             FUNCTION SQRT(C-SUM-SQ-ERR / C-REC-CTR)
002750         COMPUTE C-MAPE ROUNDED =
002760             (C-SUM-PCT-ERR / C-REC-CTR) * 100
002770         COMPUTE C-ACCURACY-10PCT ROUNDED =
002780             (C-WITHIN-10-CTR / C-REC-CTR) * 100
002790     END-IF.
002800 
002810     WRITE PRTLINE FROM BLANK-LINE
002820         AFTER ADVANCING 2 LINES.
002830     WRITE PRTLINE FROM SUMMARY-TITLE-LINE
002840         AFTER ADVANCING 1 LINE.
002850     WRITE PRTLINE FROM BLANK-LINE
002860         AFTER ADVANCING 1 LINE.
002870 
002880     MOVE C-MAE TO O-MAE.
002890     WRITE PRTLINE FROM MAE-LINE AFTER ADVANCING 1 LINE.
002900 
002910     MOVE C-RMSE TO O-RMSE.
002920     WRITE PRTLINE FROM RMSE-LINE AFTER ADVANCING 1 LINE.
002930 
002940     MOVE C-MAPE TO O-MAPE.
002950     WRITE PRTLINE FROM MAPE-LINE AFTER ADVANCING 1 LINE.
002960 
002970     MOVE C-ACCURACY-10PCT TO O-ACCURACY-10PCT.
002980     WRITE PRTLINE FROM ACCURACY-LINE AFTER ADVANCING 1 LINE.
002990 
003000     MOVE C-REC-CTR TO O-REC-CTR.
003010     WRITE PRTLINE FROM RECORD-COUNT-LINE
003020         AFTER ADVANCING 2 LINES.
003030 
003040     CLOSE ACCFILE.
003050     CLOSE RPTFILE.
003060 
003070 9000-READ.
003080     READ ACCFILE
003090         AT END
003100             MOVE "NO" TO MORE-RECS.
003110 
003120 9900-HEADING.
003130     ADD 1 TO C-PCTR.
003140     MOVE C-PCTR TO O-PCTR.
003150 
003160     WRITE PRTLINE FROM COMPANY-TITLE
003170         AFTER ADVANCING TOP-OF-FORM.
003180     WRITE PRTLINE FROM COLUMN-HEADING-1
003190         AFTER ADVANCING 2 LINES.
003200     WRITE PRTLINE FROM BLANK-LINE
003210         AFTER ADVANCING 1 LINE.
